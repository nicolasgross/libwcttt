000100      ******************************************************************
000200      * COPYBOOK       SEMCFG                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(SEMCFG)                   *
000400      * ACTION         REPLACE                                         *
000500      * ...IS THE MEMBER THAT CARRIES THE PER-RUN SEMESTER CONFIG      *
000600      ******************************************************************
000700      ***** ONE RECORD PER RUN - THE SEM-xxxx FIELDS ARE THE ENGINE'S  *
000800      ***** MASTER CONTROL VALUES AND THE SEM-WEIGHT-Sn TABLE IS THE   *
000900      ***** SOFT-CONSTRAINT WEIGHTING SCHEDULE FOR THIS SEMESTER       *
001000      ******************************************************************
001100       01  SEMESTER-CONFIG-REC.
001200           05  SEM-NAME                   PIC X(30).
001300           05  SEM-DAYS-PER-WEEK          PIC 9(1).
001400           05  SEM-TIME-SLOTS-PER-DAY     PIC 9(1).
001500           05  SEM-MAX-DAILY-LECT-PER-CUR PIC 9(2).
001600           05  SEM-WEIGHT-TABLE.
001700               10  SEM-WEIGHT-S1          PIC S9(3)V9(2) COMP-3.
001800               10  SEM-WEIGHT-S2          PIC S9(3)V9(2) COMP-3.
001900               10  SEM-WEIGHT-S3          PIC S9(3)V9(2) COMP-3.
002000               10  SEM-WEIGHT-S4          PIC S9(3)V9(2) COMP-3.
002100               10  SEM-WEIGHT-S5          PIC S9(3)V9(2) COMP-3.
002200               10  SEM-WEIGHT-S6          PIC S9(3)V9(2) COMP-3.
002300               10  SEM-WEIGHT-S7          PIC S9(3)V9(2) COMP-3.
002400      ***** REDEFINITION USED BY WGTLKUP TO INDEX THE WEIGHT TABLE     *
002500      ***** BY SOFT-CONSTRAINT NUMBER RATHER THAN BY NAME              *
002600           05  SEM-WEIGHT-TABLE-R REDEFINES SEM-WEIGHT-TABLE.
002700               10  SEM-WEIGHT-OCC         PIC S9(3)V9(2) COMP-3
002800                                           OCCURS 7 TIMES.
002900           05  FILLER                     PIC X(35).
003000      ******************************************************************
003100      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 5             *
003200      ******************************************************************
