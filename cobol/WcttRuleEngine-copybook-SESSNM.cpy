000100      ******************************************************************
000200      * COPYBOOK       SESSNM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(SESSNM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE LECTURE-OR-PRACTICAL SESSION *
000500      * MASTER RECORD - INTERNAL SESSIONS CARRY ROOM REQUIREMENTS,     *
000600      * EXTERNAL SESSIONS CARRY A FIXED ROOM ASSIGNMENT INSTEAD        *
000700      ******************************************************************
000800       01  SESSION-MASTER-REC.
000900           05  SESS-ID                    PIC X(8).
001000           05  SESS-NAME                  PIC X(30).
001100           05  SESS-COURSE-ID             PIC X(8).
001200           05  SESS-KIND                  PIC X(1).
001300               88  SESS-LECTURE       VALUE "L".
001400               88  SESS-PRACTICAL     VALUE "P".
001500               88  SESS-VALID-KIND    VALUES ARE "L", "P".
001600           05  SESS-TEACH-ID              PIC X(8).
001700           05  SESS-DOUBLE                PIC X(1).
001800               88  SESS-IS-DOUBLE     VALUE "Y".
001900               88  SESS-NOT-DOUBLE    VALUE "N".
002000           05  SESS-PREASSIGN-FLAG        PIC X(1).
002100               88  SESS-PREASSIGNED   VALUE "Y".
002200               88  SESS-NOT-PREASSGN  VALUE "N".
002300           05  SESS-PREASSIGN-DAY         PIC 9(1).
002400           05  SESS-PREASSIGN-SLOT        PIC 9(1).
002500           05  SESS-LOCATION              PIC X(1).
002600               88  SESS-INTERNAL      VALUE "I".
002700               88  SESS-EXTERNAL      VALUE "E".
002800      ***** ROOM-REQMTS AND EXT-ROOM-ID OVERLAY THE SAME BYTES -       *
002900      ***** ONLY ONE SIDE IS MEANINGFUL, GATED BY SESS-LOCATION        *
003000           05  SESS-ROOM-INFO.
003100               10  SESS-STUDENTS          PIC 9(4).
003200               10  SESS-ROOM-PROJECTORS   PIC 9(2).
003300               10  SESS-ROOM-PC-POOL      PIC X(1).
003400               10  SESS-ROOM-TEACHER-PC   PIC X(1).
003500               10  SESS-ROOM-DOC-CAM      PIC X(1).
003600               10  FILLER                 PIC X(2).
003700           05  SESS-EXT-ROOM-R REDEFINES SESS-ROOM-INFO.
003800               10  SESS-EXT-ROOM-ID       PIC X(8).
003900               10  FILLER                 PIC X(3).
004000           05  FILLER                     PIC X(2).
004100      ******************************************************************
004200      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 11            *
004300      ******************************************************************
