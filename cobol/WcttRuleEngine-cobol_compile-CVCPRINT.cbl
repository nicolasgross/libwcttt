000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CVCPRINT.
000400       AUTHOR. K M BRENNAN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/11/03.
000700       DATE-COMPILED. 03/11/03.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 031103 KMB  ORIGINAL PROGRAM - VIOLATIONS-REPORT WRITER,       *
001300      *             SPLIT OUT OF CVCALC PER TICKET 4502 SO THE PRINT   *
001400      *             LAYOUT COULD CHANGE WITHOUT TOUCHING THE DRIVER    *
001500      * 031103 KMB  CONTROL BREAK ON (DAY, TIME-SLOT) - THE VIOLATION  *
001600      *             TABLE COMES IN ALREADY IN TTASGN READ ORDER, WHICH *
001700      *             IS DAY/SLOT MAJOR - DO NOT CALL THIS PROGRAM ON AN *
001800      *             UNSORTED VIOLATION TABLE                           *
001900      * 040704 AJP  ADDED THE DEFENSIVE MAX-VIOLATNS BOUNDS CHECK -    *
002000      *             CVCALC ALREADY GUARDS WCTT-VIOL-CNT BUT THIS RAN   *
002100      *             AS A SEPARATE LOAD MODULE FOR A WHILE ON THE TEST  *
002200      *             REGION AND WE GOT BURNED ONCE                      *
002300      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS REPORT *
002400      *             - PASSED CLEAN                                     *
002500      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002600      * 091407 AJP  GRAND TOTALS LINE NOW READS WT-HARD-VIOLATN-COUNT  *
002700      *             AND WT-SOFT-PENALTY-TOTAL STRAIGHT OUT OF WCTT-    *
002800      *             RUN-TOTALS INSTEAD OF RE-SUMMING THE TABLE HERE -  *
002900      *             ONE LESS PLACE FOR THE TWO NUMBERS TO DISAGREE     *
003000      ******************************************************************
003100      * CALLED BY CVCALC 500-PRINT-REPORT-RTN ONCE THE CANDIDATE       *
003200      * TIMETABLE HAS BEEN FULLY HARD-CHECKED AND SOFT-SCORED.  WRITES *
003300      * THE VIOLATIONS-REPORT (VIOLRPT) - ONE DETAIL LINE PER LOGGED   *
003400      * OCCURRENCE, A SUBTOTAL LINE PER (DAY, TIME-SLOT) GROUP, AND A  *
003500      * GRAND TOTALS LINE AT THE END.  A COUNT OF ZERO ON THE HARD-    *
003600      * VIOLATIONS TOTAL IS WHAT AN OPTIMAL TIMETABLE SHOULD SHOW.     *
003700      ******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS NEXT-PAGE.
004500
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
004900               ACCESS MODE IS SEQUENTIAL.
005000           SELECT VIOLRPT-OUT  ASSIGN TO UT-S-VIOLRPT
005100               ACCESS MODE IS SEQUENTIAL
005200               FILE STATUS IS OFCODE.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  SYSOUT
005700           RECORDING MODE IS F
005800           LABEL RECORDS ARE STANDARD
005900           RECORD CONTAINS 130 CHARACTERS
006000           BLOCK CONTAINS 0 RECORDS
006100           DATA RECORD IS SYSOUT-REC.
006200       01  SYSOUT-REC                    PIC X(130).
006300
006400       FD  VIOLRPT-OUT
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD
006700           RECORD CONTAINS 132 CHARACTERS
006800           BLOCK CONTAINS 0 RECORDS
006900           DATA RECORD IS VIOLRPT-REC.
007000       01  VIOLRPT-REC                   PIC X(132).
007100
007200       WORKING-STORAGE SECTION.
007300       01  WS-SWITCHES.
007400           05  OFCODE                     PIC X(2).
007500               88  OFCODE-OK          VALUE "00".
007600           05  FILLER                     PIC X(8).
007700
007800       01  WS-COUNTERS.
007900           05  WS-PAGES                   PIC 9(4) COMP.
008000           05  WS-LINES                   PIC 9(4) COMP.
008100           05  WS-DETAIL-LINES-WRITTEN    PIC 9(5) COMP.
008200           05  FILLER                     PIC X(4).
008300
008400      ***** OPERATOR SNAP DUMP OF THE PAGE/LINE COUNTER BLOCK          *
008500       01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS
008600                              PIC X(12).
008700
008800       01  WS-HOLD-FIELDS.
008900           05  WS-HOLD-DAY                PIC 9(1).
009000           05  WS-HOLD-SLOT               PIC 9(1).
009100           05  WS-FIRST-DETAIL-SW         PIC X(1).
009200               88  WS-FIRST-DETAIL            VALUE "Y".
009300           05  FILLER                     PIC X(7).
009400
009500      ***** OPERATOR SNAP DUMP OF THE CONTROL-BREAK HOLD FIELDS        *
009600       01  WS-HOLD-FIELDS-DUMP-R REDEFINES WS-HOLD-FIELDS
009700                                 PIC X(10).
009800
009900       01  WS-GROUP-ACCUM.
010000           05  WS-GROUP-HARD-CNT          PIC 9(4) COMP.
010100           05  WS-GROUP-SOFT-SUB          PIC S9(3)V9(2) COMP-3.
010200           05  FILLER                     PIC X(5).
010300
010400      ***** OPERATOR SNAP DUMP OF THE (DAY, SLOT) GROUP ACCUMULATORS   *
010500       01  WS-GROUP-ACCUM-DUMP-R REDEFINES WS-GROUP-ACCUM
010600                                 PIC X(10).
010700
010800       01  WS-PAGE-HDR-REC.
010900           05  FILLER                     PIC X(1) VALUE SPACE.
011000           05  FILLER                     PIC X(30) VALUE
011100               "WCTT RULE ENGINE - VIOLATIONS".
011200           05  FILLER                     PIC X(3) VALUE SPACES.
011300           05  HDR-TT-NAME-O              PIC X(30).
011400           05  FILLER                     PIC X(3) VALUE SPACES.
011500           05  FILLER                     PIC X(12) VALUE
011600               "PAGE NUMBER:".
011700           05  HDR-PAGE-NBR-O             PIC ZZ9.
011800           05  FILLER                     PIC X(50) VALUE SPACES.
011900
012000       01  WS-COLM-HDR-REC.
012100           05  FILLER                     PIC X(1)  VALUE SPACE.
012200           05  FILLER                     PIC X(5)  VALUE "DAY".
012300           05  FILLER                     PIC X(5)  VALUE "SLOT".
012400           05  FILLER                     PIC X(11) VALUE "SESSION-ID".
012500           05  FILLER                     PIC X(11) VALUE "ROOM-ID".
012600           05  FILLER                     PIC X(7)  VALUE "CODE".
012700           05  FILLER                     PIC X(10) VALUE "WEIGHT".
012800           05  FILLER                     PIC X(82) VALUE SPACES.
012900
013000       01  WS-DETAIL-REC.
013100           05  FILLER                     PIC X(1) VALUE SPACE.
013200           05  VP-DAY-O                   PIC 9.
013300           05  FILLER                     PIC X(4) VALUE SPACES.
013400           05  VP-SLOT-O                  PIC 9.
013500           05  FILLER                     PIC X(4) VALUE SPACES.
013600           05  VP-SESS-ID-O               PIC X(8).
013700           05  FILLER                     PIC X(3) VALUE SPACES.
013800           05  VP-ROOM-ID-O               PIC X(8).
013900           05  FILLER                     PIC X(3) VALUE SPACES.
014000           05  VP-CODE-O                  PIC X(3).
014100           05  FILLER                     PIC X(4) VALUE SPACES.
014200           05  VP-WEIGHT-O                PIC -ZZ9.99.
014300           05  FILLER                     PIC X(85) VALUE SPACES.
014400
014500       01  WS-BREAK-REC.
014600           05  FILLER                     PIC X(1) VALUE SPACE.
014700           05  FILLER                     PIC X(10) VALUE
014800               "SUBTOTAL -".
014900           05  FILLER                     PIC X(5) VALUE " DAY ".
015000           05  BRK-DAY-O                  PIC 9.
015100           05  FILLER                     PIC X(6) VALUE " SLOT ".
015200           05  BRK-SLOT-O                 PIC 9.
015300           05  FILLER                     PIC X(14) VALUE
015400               "  HARD COUNT: ".
015500           05  BRK-HARD-CNT-O             PIC ZZZ9.
015600           05  FILLER                     PIC X(16) VALUE
015700               "  SOFT SUBTOTAL:".
015800           05  BRK-SOFT-SUB-O             PIC -ZZZ9.99.
015900           05  FILLER                     PIC X(66) VALUE SPACES.
016000
016100       01  WS-TOTAL-REC.
016200           05  FILLER                     PIC X(1) VALUE SPACE.
016300           05  FILLER                     PIC X(20) VALUE
016400               "GRAND TOTALS --     ".
016500           05  FILLER                     PIC X(18) VALUE
016600               "HARD VIOLATIONS:  ".
016700           05  TOT-HARD-CNT-O             PIC ZZZZ9.
016800           05  FILLER                     PIC X(20) VALUE
016900               "  SOFT PENALTY TOT:".
017000           05  TOT-SOFT-O                 PIC -ZZZZ9.99.
017100           05  FILLER                     PIC X(59) VALUE SPACES.
017200
017300       01  WS-BLANK-LINE.
017400           05  FILLER                     PIC X(132) VALUE SPACES.
017500
017600           COPY ABENDREC.
017700
017800       LINKAGE SECTION.
017900       COPY WCTTWORK.
018000
018100       PROCEDURE DIVISION USING WCTT-SEMESTER-CFG WCTT-VIOLATION-TABLE
018200               WCTT-RUN-TOTALS.
018300
018400       000-MAIN-RTN.
018500           MOVE "000-MAIN-RTN" TO PARA-NAME.
018600           PERFORM 010-OPEN-FILES THRU 010-EXIT.
018700           IF WCTT-VIOL-CNT > MAX-VIOLATNS
018800               MOVE "CVCPRINT" TO ABEND-PGM-NAME
018900               MOVE "VIOLATION COUNT EXCEEDS TABLE BOUNDS"
019000                   TO ABEND-REASON
019100               GO TO 1000-ABEND-RTN.
019200           MOVE 1 TO WS-PAGES.
019300           MOVE 0 TO WS-DETAIL-LINES-WRITTEN.
019400           MOVE 0 TO WS-GROUP-HARD-CNT.
019500           MOVE 0 TO WS-GROUP-SOFT-SUB.
019600           MOVE "Y" TO WS-FIRST-DETAIL-SW.
019700           PERFORM 020-WRITE-PAGE-HDR THRU 020-EXIT.
019800           PERFORM 030-WRITE-COLM-HDR THRU 030-EXIT.
019900           IF WCTT-VIOL-CNT > 0
020000               PERFORM 100-DETAIL-RTN THRU 100-EXIT
020100                   VARYING VIOL-IX FROM 1 BY 1
020200                   UNTIL VIOL-IX > WCTT-VIOL-CNT
020300               PERFORM 300-BREAK-RTN THRU 300-EXIT
020400           END-IF.
020500           PERFORM 800-TOTALS-RTN THRU 800-EXIT.
020600           PERFORM 900-CLOSE-FILES THRU 900-EXIT.
020700           GOBACK.
020800
020900      ***** FIRST DETAIL PRIMES THE HOLD FIELDS - EVERY DETAIL AFTER   *
021000      ***** THAT CLOSES OUT THE PRIOR GROUP WHEN DAY OR SLOT CHANGES   *
021100       100-DETAIL-RTN.
021200           MOVE "100-DETAIL-RTN" TO PARA-NAME.
021300           IF WS-FIRST-DETAIL
021400               MOVE WT-VIOL-DAY (VIOL-IX)  TO WS-HOLD-DAY
021500               MOVE WT-VIOL-SLOT (VIOL-IX) TO WS-HOLD-SLOT
021600               MOVE "N" TO WS-FIRST-DETAIL-SW
021700           ELSE
021800               IF WT-VIOL-DAY (VIOL-IX)  NOT = WS-HOLD-DAY
021900                  OR WT-VIOL-SLOT (VIOL-IX) NOT = WS-HOLD-SLOT
022000                   PERFORM 300-BREAK-RTN THRU 300-EXIT
022100                   MOVE WT-VIOL-DAY (VIOL-IX)  TO WS-HOLD-DAY
022200                   MOVE WT-VIOL-SLOT (VIOL-IX) TO WS-HOLD-SLOT
022300               END-IF
022400           END-IF.
022500           MOVE WT-VIOL-DAY (VIOL-IX)     TO VP-DAY-O.
022600           MOVE WT-VIOL-SLOT (VIOL-IX)    TO VP-SLOT-O.
022700           MOVE WT-VIOL-SESS-ID (VIOL-IX) TO VP-SESS-ID-O.
022800           MOVE WT-VIOL-ROOM-ID (VIOL-IX) TO VP-ROOM-ID-O.
022900           MOVE WT-VIOL-CODE (VIOL-IX)    TO VP-CODE-O.
023000           IF WT-VIOL-IS-HARD (VIOL-IX)
023100               MOVE ZERO TO VP-WEIGHT-O
023200               ADD 1 TO WS-GROUP-HARD-CNT
023300           ELSE
023400               MOVE WT-VIOL-WEIGHT (VIOL-IX) TO VP-WEIGHT-O
023500               ADD WT-VIOL-WEIGHT (VIOL-IX) TO WS-GROUP-SOFT-SUB
023600           END-IF.
023700           WRITE VIOLRPT-REC FROM WS-DETAIL-REC
023800               AFTER ADVANCING 1.
023900           ADD 1 TO WS-LINES.
024000           ADD 1 TO WS-DETAIL-LINES-WRITTEN.
024100           PERFORM 160-CHECK-PAGE-RTN THRU 160-EXIT.
024200       100-EXIT.
024300           EXIT.
024400
024500       160-CHECK-PAGE-RTN.
024600           IF WS-LINES > 50
024700               PERFORM 600-PAGE-BREAK-RTN THRU 600-EXIT.
024800       160-EXIT.
024900           EXIT.
025000
025100      ***** CLOSES OUT THE CURRENT (DAY, SLOT) GROUP AND ZEROES THE    *
025200      ***** ACCUMULATORS FOR THE NEXT ONE                              *
025300       300-BREAK-RTN.
025400           MOVE WS-HOLD-DAY      TO BRK-DAY-O.
025500           MOVE WS-HOLD-SLOT     TO BRK-SLOT-O.
025600           MOVE WS-GROUP-HARD-CNT TO BRK-HARD-CNT-O.
025700           MOVE WS-GROUP-SOFT-SUB TO BRK-SOFT-SUB-O.
025800           WRITE VIOLRPT-REC FROM WS-BREAK-REC
025900               AFTER ADVANCING 1.
026000           WRITE VIOLRPT-REC FROM WS-BLANK-LINE
026100               AFTER ADVANCING 1.
026200           ADD 2 TO WS-LINES.
026300           MOVE 0 TO WS-GROUP-HARD-CNT.
026400           MOVE 0 TO WS-GROUP-SOFT-SUB.
026500           PERFORM 160-CHECK-PAGE-RTN THRU 160-EXIT.
026600       300-EXIT.
026700           EXIT.
026800
026900       600-PAGE-BREAK-RTN.
027000           PERFORM 020-WRITE-PAGE-HDR THRU 020-EXIT.
027100           PERFORM 030-WRITE-COLM-HDR THRU 030-EXIT.
027200       600-EXIT.
027300           EXIT.
027400
027500       020-WRITE-PAGE-HDR.
027600           MOVE WT-SEM-NAME TO HDR-TT-NAME-O.
027700           MOVE WS-PAGES    TO HDR-PAGE-NBR-O.
027800           WRITE VIOLRPT-REC FROM WS-BLANK-LINE
027900               AFTER ADVANCING NEXT-PAGE.
028000           WRITE VIOLRPT-REC FROM WS-PAGE-HDR-REC
028100               AFTER ADVANCING 1.
028200           WRITE VIOLRPT-REC FROM WS-BLANK-LINE
028300               AFTER ADVANCING 1.
028400           ADD 1 TO WS-PAGES.
028500           MOVE 3 TO WS-LINES.
028600       020-EXIT.
028700           EXIT.
028800
028900       030-WRITE-COLM-HDR.
029000           WRITE VIOLRPT-REC FROM WS-COLM-HDR-REC
029100               AFTER ADVANCING 1.
029200           WRITE VIOLRPT-REC FROM WS-BLANK-LINE
029300               AFTER ADVANCING 1.
029400           ADD 2 TO WS-LINES.
029500       030-EXIT.
029600           EXIT.
029700
029800       800-TOTALS-RTN.
029900           WRITE VIOLRPT-REC FROM WS-BLANK-LINE
030000               AFTER ADVANCING 1.
030100           MOVE WT-HARD-VIOLATN-COUNT TO TOT-HARD-CNT-O.
030200           MOVE WT-SOFT-PENALTY-TOTAL TO TOT-SOFT-O.
030300           WRITE VIOLRPT-REC FROM WS-TOTAL-REC
030400               AFTER ADVANCING 1.
030500       800-EXIT.
030600           EXIT.
030700
030800       010-OPEN-FILES.
030900           OPEN OUTPUT VIOLRPT-OUT.
031000           OPEN OUTPUT SYSOUT.
031100       010-EXIT.
031200           EXIT.
031300
031400       900-CLOSE-FILES.
031500           CLOSE VIOLRPT-OUT.
031600           CLOSE SYSOUT.
031700       900-EXIT.
031800           EXIT.
031900
032000       1000-ABEND-RTN.
032100           WRITE SYSOUT-REC FROM ABEND-REC.
032200           PERFORM 900-CLOSE-FILES THRU 900-EXIT.
032300           DISPLAY "*** ABNORMAL END OF JOB-CVCPRINT ***" UPON CONSOLE.
032400           DIVIDE ZERO-VAL INTO ONE-VAL.
