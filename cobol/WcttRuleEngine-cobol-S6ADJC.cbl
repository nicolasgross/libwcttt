000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  S6ADJC.
000400       AUTHOR. R HALVORSEN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 031489 RHH  ORIGINAL PROGRAM - S6 TEACHER ADJACENCY SUBROUTINE *
001300      * 031489 RHH  CALLED ONCE PER DAY OUT OF CVCSOFT 600-S6-RTN      *
001400      * 060790 RHH  ADDED THE RUN-CLEAR STEP SO A LONG RUN DOES NOT    *
001500      *             GET RE-COUNTED BY EVERY STARTING SLOT INSIDE IT    *
001600      * 091192 DPK  REVIEWED VS WCT3 SPEC WORKING PAPER - NO CHANGE    *
001700      * 022395 DPK  DAYS-PER-WEEK NOW PASSED IN, WAS HARD-CODED TO 5   *
001800      * 040297 MM   FIXED SUBSCRIPT OUT OF RANGE ON LAST SLOT OF DAY   *
001900      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
002000      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002100      * 031103 KMB  ADDED WS-RUN-LEN OVERFLOW CHECK PER TICKET 4471    *
002200      * 111505 AJP  NO FUNCTIONAL CHANGE - COMMENT CLEANUP ONLY        *
002300      ******************************************************************
002400      * THIS ROUTINE IS THE S6 "TEACHER MAY NOT TEACH MORE THAN TWO    *
002500      * CONSECUTIVE PERIODS" SOFT CONSTRAINT.  CVCSOFT BUILDS A ONE-   *
002600      * DAY ACTIVE/INACTIVE GRID (WHICH TEACHERS HAVE AN ASSIGNMENT IN *
002700      * WHICH SLOT) AND CALLS US ONCE PER DAY OF THE SEMESTER.  WE     *
002800      * WALK EVERY SLOT LOOKING FOR THE START OF A TEACHER'S RUN OF    *
002900      * ACTIVE SLOTS, EXTEND THE RUN AS FAR AS IT GOES, AND IF THE RUN *
003000      * IS LONGER THAN TWO SLOTS WE ADD THE WHOLE RUN LENGTH TO THE    *
003100      * VIOLATION COUNT - THEN WE BLANK THE RUN OUT OF THE GRID SO A   *
003200      * LATER STARTING SLOT INSIDE THE SAME RUN DOES NOT COUNT IT AGAIN*
003300      ******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500
004600       WORKING-STORAGE SECTION.
004700       01  WS-S6-SWITCHES.
004800           05  WS-DAY-IX                  PIC 9(1) COMP.
004900           05  WS-SLOT-IX                 PIC 9(1) COMP.
005000           05  WS-TEACH-IX                PIC 9(4) COMP.
005100           05  WS-CLR-IX                  PIC 9(1) COMP.
005200           05  WS-RUN-START               PIC 9(1) COMP.
005300           05  WS-RUN-J                   PIC 9(1) COMP.
005400           05  WS-NEXT-SLOT               PIC 9(1) COMP.
005500           05  WS-RUN-LEN                 PIC 9(2) COMP.
005600           05  FILLER                     PIC X(8).
005700
005800      ***** ALTERNATE BYTE VIEW OF THE SWITCH BLOCK USED ONLY BY THE   *
005900      ***** 999-ABEND-RTN DUMP LINE, SO OPERATIONS CAN SEE THE RAW     *
006000      ***** SUBSCRIPTS THAT WERE IN PLAY WHEN A BAD CALL CAME IN       *
006100           01  WS-S6-SWITCH-DUMP-R REDEFINES WS-S6-SWITCHES
006200                                   PIC X(16).
006300
006400      ***** NUMERIC-ONLY VIEW OF THE SAME SWITCH BLOCK - USED BY THE   *
006500      ***** ABEND SNAP SO THE DUMP SHOWS PLAIN DIGITS, NOT COMP BYTES  *
006600           01  WS-S6-SWITCH-NUM-R REDEFINES WS-S6-SWITCHES.
006700               05  WS-SW-NUM-VIEW         PIC 9(16).
006800
006900       LINKAGE SECTION.
007000       01  S6-PARM-REC.
007100           05  S6-DAYS-PER-WEEK           PIC 9(1).
007200           05  S6-SLOTS-PER-DAY           PIC 9(1).
007300           05  S6-TEACHER-CNT             PIC 9(4) COMP.
007400           05  S6-VIOLATION-COUNT         PIC 9(7) COMP.
007500           05  S6-ACTIVE-GRID.
007600               10  S6-ACT-DAY OCCURS 7 TIMES.
007700                   15  S6-ACT-TEACHER OCCURS 200 TIMES.
007800                       20  S6-ACT-SLOT    PIC X(1) OCCURS 7 TIMES.
007900           05  FILLER                     PIC X(20).
008000
008100      ***** DAY-AT-A-TIME VIEW OF THE GRID - LETS 400-PROCESS-RUN-RTN  *
008200      ***** ADDRESS "THIS DAY'S" TEACHER/SLOT TABLE WITHOUT CARRYING   *
008300      ***** THE DAY SUBSCRIPT THROUGH EVERY PARAGRAPH                  *
008400           01  S6-ONE-DAY-R REDEFINES S6-PARM-REC.
008500               05  FILLER                 PIC X(8).
008600               05  S6-ONE-DAY-GRID OCCURS 7 TIMES.
008700                   10  S6-ONE-DAY-TEACHER OCCURS 200 TIMES.
008800                       15  S6-ONE-DAY-SLOT PIC X(1) OCCURS 7 TIMES.
008900               05  FILLER                 PIC X(20).
009000
009100       PROCEDURE DIVISION USING S6-PARM-REC.
009200
009300       000-MAIN-RTN.
009400           MOVE ZERO TO S6-VIOLATION-COUNT.
009500           PERFORM 100-SCAN-DAY-RTN THRU 100-SCAN-DAY-EXIT
009600               VARYING WS-DAY-IX FROM 1 BY 1
009700               UNTIL WS-DAY-IX > S6-DAYS-PER-WEEK.
009800           GOBACK.
009900
010000       100-SCAN-DAY-RTN.
010100           PERFORM 200-SCAN-SLOT-RTN THRU 200-SCAN-SLOT-EXIT
010200               VARYING WS-SLOT-IX FROM 1 BY 1
010300               UNTIL WS-SLOT-IX > S6-SLOTS-PER-DAY.
010400       100-SCAN-DAY-EXIT.
010500           EXIT.
010600
010700       200-SCAN-SLOT-RTN.
010800           PERFORM 300-SCAN-TEACHER-RTN THRU 300-SCAN-TEACHER-EXIT
010900               VARYING WS-TEACH-IX FROM 1 BY 1
011000               UNTIL WS-TEACH-IX > S6-TEACHER-CNT.
011100       200-SCAN-SLOT-EXIT.
011200           EXIT.
011300
011400       300-SCAN-TEACHER-RTN.
011500           IF S6-ACT-SLOT(WS-DAY-IX, WS-TEACH-IX, WS-SLOT-IX) = "Y"
011600               PERFORM 400-PROCESS-RUN-RTN THRU 400-EXIT.
011700       300-SCAN-TEACHER-EXIT.
011800           EXIT.
011900
012000      ***** A RUN CAN ONLY *START* HERE - IT WAS BLANKED OUT OF THE    *
012100      ***** GRID BY 450-CLEAR-RUN-RTN THE FIRST TIME IT WAS COUNTED    *
012200       400-PROCESS-RUN-RTN.
012300           MOVE WS-SLOT-IX TO WS-RUN-START.
012400           MOVE WS-SLOT-IX TO WS-RUN-J.
012500
012600       400-EXTEND-LOOP.
012700           IF WS-RUN-J >= S6-SLOTS-PER-DAY
012800               GO TO 400-END-OF-DAY-CASE.
012900           COMPUTE WS-NEXT-SLOT = WS-RUN-J + 1.
013000           IF S6-ACT-SLOT(WS-DAY-IX, WS-TEACH-IX, WS-NEXT-SLOT)
013100                   NOT = "Y"
013200               GO TO 400-GAP-CASE.
013300           ADD 1 TO WS-RUN-J.
013400           GO TO 400-EXTEND-LOOP.
013500
013600      ***** RUN ENDED BECAUSE SLOT WS-NEXT-SLOT IS NOT ACTIVE          *
013700       400-GAP-CASE.
013800           COMPUTE WS-RUN-LEN = WS-RUN-J - WS-RUN-START + 1.
013900           IF WS-RUN-LEN > 2
014000               ADD WS-RUN-LEN TO S6-VIOLATION-COUNT
014100               PERFORM 450-CLEAR-RUN-RTN THRU 450-CLEAR-RUN-EXIT.
014200           GO TO 400-EXIT.
014300
014400      ***** RUN ENDED BECAUSE WE FELL OFF THE LAST SLOT OF THE DAY     *
014500       400-END-OF-DAY-CASE.
014600           COMPUTE WS-RUN-LEN = WS-RUN-J - WS-RUN-START + 1.
014700           IF WS-RUN-LEN > 2
014800               ADD WS-RUN-LEN TO S6-VIOLATION-COUNT.
014900
015000       400-EXIT.
015100           EXIT.
015200
015300       450-CLEAR-RUN-RTN.
015400           PERFORM 460-CLEAR-ONE-RTN
015500               VARYING WS-CLR-IX FROM WS-RUN-START BY 1
015600               UNTIL WS-CLR-IX > WS-RUN-J.
015700       450-CLEAR-RUN-EXIT.
015800           EXIT.
015900
016000       460-CLEAR-ONE-RTN.
016100           MOVE "N" TO S6-ACT-SLOT(WS-DAY-IX, WS-TEACH-IX, WS-CLR-IX).
