000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  RMFEAOK.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/22/88.
000700       DATE-COMPILED. 08/22/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 082288 JS   ORIGINAL PROGRAM - ROOM FEATURE COMPARE ROUTINE    *
001300      * 082288 JS   CALLED BY CVCHARD FOR H10 AND BY CFMATRIX FOR THE  *
001400      *             SESSION/ROOM MATRIX FEATURE-SUFFICIENCY FLAG       *
001500      * 051590 JS   ADDED TEACHER-PC TO THE COMPARE, FACULTY ADDED IT  *
001600      *             TO THE ROOM SURVEY THIS TERM                       *
001700      * 100293 DPK  NO LONGER ABENDS ON SPACE-FILLED Y/N FLAGS - TREAT *
001800      *             ANYTHING NOT "Y" AS "N" PER TICKET 2216            *
001900      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
002000      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002100      * 042904 KMB  REMOVED THE OLD FUNCTION REVERSE DEBUG LINE, DEAD  *
002200      *             CODE LEFT OVER FROM THE STRLTH DAYS                *
002300      ******************************************************************
002400      * "FULFILS OR EXCEEDS" TEST FOR ROOM FEATURES.  ROOM-SIDE VALUES *
002500      * FULFIL SESSION-SIDE REQUIREMENTS ONLY IF THE ROOM HAS AT LEAST *
002600      * AS MANY PROJECTORS AND AT LEAST EVERY Y/N FEATURE THE SESSION  *
002700      * ASKS FOR (N < Y ON EACH FLAG).  IF ANY ONE TEST FAILS THE ROOM *
002800      * DOES NOT FULFIL AND WE RETURN "N" - THIS IS A ONE-DIRECTION    *
002900      * TEST ONLY, NEVER A TRUE ORDERING OF TWO ROOMS AGAINST EACH     *
003000      * OTHER.                                                         *
003100      ******************************************************************
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500       01  WS-RMFEAOK-FIELDS.
004600           05  WS-ROOM-PROJ-NUM           PIC 9(2) COMP.
004700           05  WS-SESS-PROJ-NUM           PIC 9(2) COMP.
004800           05  FILLER                     PIC X(12).
004900
005000      ***** ALTERNATE VIEW OF THE WORK FIELDS FOR THE ABEND SNAP LINE  *
005100           01  WS-RMFEAOK-DUMP-R REDEFINES WS-RMFEAOK-FIELDS
005200                                  PIC X(16).
005300
005400      ***** COMBINED 4-DIGIT VIEW OF THE TWO PROJECTOR COUNTERS -      *
005500      ***** USED WHEN THE COUNTERS ARE LOGGED TOGETHER AS ONE FIELD    *
005600           01  WS-RMFEAOK-COMBO-R REDEFINES WS-RMFEAOK-FIELDS.
005700               05  WS-PROJ-COMBO-VIEW     PIC 9(4).
005800               05  FILLER                 PIC X(12).
005900
006000       LINKAGE SECTION.
006100       01  RMFEAOK-PARM-REC.
006200           05  RM-PROJECTORS              PIC 9(2).
006300           05  RM-PC-POOL                 PIC X(1).
006400           05  RM-TEACHER-PC              PIC X(1).
006500           05  RM-DOC-CAM                 PIC X(1).
006600           05  SS-PROJECTORS              PIC 9(2).
006700           05  SS-PC-POOL                 PIC X(1).
006800           05  SS-TEACHER-PC              PIC X(1).
006900           05  SS-DOC-CAM                 PIC X(1).
007000           05  RM-FULFILS-FLAG            PIC X(1).
007100               88  RM-FULFILS         VALUE "Y".
007200               88  RM-DOES-NOT-FULFIL VALUE "N".
007300           05  FILLER                     PIC X(10).
007400
007500      ***** NUMERIC-ONLY VIEW OF THE PROJECTOR COUNTS - LETS THE       *
007600      ***** ABEND SNAP SHOW THE TWO COUNTS SIDE BY SIDE AS DIGITS      *
007700           01  RMFEAOK-PROJ-R REDEFINES RMFEAOK-PARM-REC.
007800               05  RM-PROJ-NUM-VIEW       PIC 9(2).
007900               05  FILLER                 PIC X(3).
008000               05  SS-PROJ-NUM-VIEW       PIC 9(2).
008100               05  FILLER                 PIC X(14).
008200
008300       PROCEDURE DIVISION USING RMFEAOK-PARM-REC.
008400
008500       000-MAIN-RTN.
008600           MOVE "Y" TO RM-FULFILS-FLAG.
008700           IF RM-PROJECTORS < SS-PROJECTORS
008800               MOVE "N" TO RM-FULFILS-FLAG
008900               GO TO 000-EXIT.
009000           IF SS-PC-POOL = "Y" AND RM-PC-POOL NOT = "Y"
009100               MOVE "N" TO RM-FULFILS-FLAG
009200               GO TO 000-EXIT.
009300           IF SS-TEACHER-PC = "Y" AND RM-TEACHER-PC NOT = "Y"
009400               MOVE "N" TO RM-FULFILS-FLAG
009500               GO TO 000-EXIT.
009600           IF SS-DOC-CAM = "Y" AND RM-DOC-CAM NOT = "Y"
009700               MOVE "N" TO RM-FULFILS-FLAG.
009800       000-EXIT.
009900           GOBACK.
