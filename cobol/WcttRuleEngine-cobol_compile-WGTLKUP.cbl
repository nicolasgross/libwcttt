000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  WGTLKUP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 05/03/89.
000700       DATE-COMPILED. 05/03/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 050389 JS   ORIGINAL PROGRAM - SOFT CONSTRAINT WEIGHT LOOKUP   *
001300      * 050389 JS   CALLED BY CVCSOFT ONCE PER VIOLATION OCCURRENCE    *
001400      * 071291 DPK  DROPPED THE HEALTH-PLAN TABLE LOOKUP THAT USED TO  *
001500      *             LIVE HERE - WRONG COPYBOOK GOT PASTED IN, REBUILT  *
001600      *             AS A STRAIGHT WEIGHT-TABLE INDEX LOOKUP INSTEAD    *
001700      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
001800      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
001900      * 021806 AJP  H-CODES NOW RETURN ZERO INSTEAD OF ABENDING - THE  *
002000      *             CALLER ALWAYS PASSES THEM THROUGH THIS ROUTINE NOW *
002100      ******************************************************************
002200      * TRANSLATES A CONSTRAINT CODE (S1-S7, OR AN H-CODE WHICH HAS NO *
002300      * WEIGHTING) INTO ITS SEMESTER WEIGHTING FACTOR.  THE WEIGHT     *
002400      * TABLE ITSELF IS BUILT BY CVCALC FROM SEMCFG AND PASSED IN ON   *
002500      * EVERY CALL - THIS ROUTINE HOLDS NO PERSISTENT DATA OF ITS OWN. *
002600      ******************************************************************
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  WS-WGTLKUP-FIELDS.
004100           05  WS-CODE-DIGIT              PIC 9(1) COMP.
004200           05  FILLER                     PIC X(11).
004300
004400      ***** ALTERNATE VIEW FOR THE ABEND SNAP LINE                     *
004500           01  WS-WGTLKUP-DUMP-R REDEFINES WS-WGTLKUP-FIELDS
004600                                  PIC X(12).
004700
004800       LINKAGE SECTION.
004900       01  WGTLKUP-PARM-REC.
005000           05  WL-CONSTRAINT-CODE         PIC X(2).
005100           05  WL-WEIGHT-TABLE.
005200               10  WL-WEIGHT-OCC          PIC S9(3)V9(2) COMP-3
005300                                           OCCURS 7 TIMES.
005400           05  WL-WEIGHT-RESULT           PIC S9(3)V9(2) COMP-3.
005500           05  FILLER                     PIC X(6).
005600
005700      ***** BYTE-STRING VIEW OF THE CONSTRAINT CODE ALONE - USED BY    *
005800      ***** THE OPERATOR SNAP DUMP WHEN A BAD CODE COMES IN            *
005900           01  WGTLKUP-CODE-R REDEFINES WGTLKUP-PARM-REC.
006000               05  WL-CODE-KIND           PIC X(1).
006100               05  WL-CODE-NUMBER         PIC X(1).
006200               05  FILLER                 PIC X(30).
006300
006400      ***** DISPLAY-NUMERIC VIEW OF THE COMPUTED WEIGHT, USED WHEN THE *
006500      ***** RESULT IS LOGGED TO SYSOUT ON A HIGH-VALUE PENALTY RUN     *
006600           01  WGTLKUP-RESULT-R REDEFINES WGTLKUP-PARM-REC.
006700               05  FILLER                 PIC X(23).
006800               05  WL-RESULT-DISPLAY      PIC S9(3)V9(2).
006900               05  FILLER                 PIC X(4).
007000
007100       PROCEDURE DIVISION USING WGTLKUP-PARM-REC.
007200
007300       000-MAIN-RTN.
007400           MOVE ZERO TO WL-WEIGHT-RESULT.
007500           IF WL-CONSTRAINT-CODE (1:1) NOT = "S"
007600               GO TO 000-EXIT.
007700           MOVE WL-CONSTRAINT-CODE (2:1) TO WS-CODE-DIGIT.
007800           IF WS-CODE-DIGIT < 1 OR WS-CODE-DIGIT > 7
007900               GO TO 000-EXIT.
008000           MOVE WL-WEIGHT-OCC (WS-CODE-DIGIT) TO WL-WEIGHT-RESULT.
008100       000-EXIT.
008200           GOBACK.
