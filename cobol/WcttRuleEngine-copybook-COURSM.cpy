000100      ******************************************************************
000200      * COPYBOOK       COURSM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(COURSM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE COURSE MASTER RECORD         *
000500      ******************************************************************
000600       01  COURSE-MASTER-REC.
000700           05  CRS-ID                     PIC X(8).
000800           05  CRS-NAME                   PIC X(30).
000900           05  CRS-ABBREV                 PIC X(8).
001000           05  CRS-CHAIR-ID               PIC X(8).
001100           05  CRS-LEVEL                  PIC X(1).
001200               88  CRS-BACHELOR       VALUE "B".
001300               88  CRS-MASTER         VALUE "M".
001400               88  CRS-VALID-LEVEL    VALUES ARE "B", "M".
001500           05  CRS-MIN-NUM-DAYS           PIC 9(2).
001600           05  FILLER                     PIC X(11).
001700      ******************************************************************
001800      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 5             *
001900      ******************************************************************
