000100      ******************************************************************
000200      * COPYBOOK       ABENDREC                                        *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(ABENDREC)                 *
000400      * ...IS THE SHOP-STANDARD ABEND CONTROL RECORD - COPIED INTO     *
000500      * EVERY WCTT BATCH PROGRAM SO OPERATIONS SEES THE SAME LAYOUT    *
000600      * ON SYSOUT NO MATTER WHICH STEP BLEW UP                         *
000700      ******************************************************************
000800       01  ABEND-REC.
000900           05  FILLER                     PIC X(1)  VALUE SPACES.
001000           05  ABEND-PGM-NAME             PIC X(8)  VALUE SPACES.
001100           05  FILLER                     PIC X(1)  VALUE SPACES.
001200           05  PARA-NAME                  PIC X(30) VALUE SPACES.
001300           05  FILLER                     PIC X(1)  VALUE SPACES.
001400           05  ABEND-REASON               PIC X(60) VALUE SPACES.
001500           05  FILLER                     PIC X(1)  VALUE SPACES.
001600           05  ACTUAL-VAL                 PIC X(9)  VALUE SPACES.
001700           05  FILLER                     PIC X(1)  VALUE SPACES.
001800           05  EXPECTED-VAL               PIC X(9)  VALUE SPACES.
001900           05  FILLER                     PIC X(18) VALUE SPACES.
002000      ***** FORCED-ABEND CONSTANTS - SEE 1000-ABEND-RTN IN EACH PGM    *
002100       01  FORCED-ABEND-VALUES.
002200           05  ZERO-VAL                   PIC 9(1) COMP VALUE 0.
002300           05  ONE-VAL                    PIC 9(1) COMP VALUE 1.
002400      ******************************************************************
002500      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 7             *
002600      ******************************************************************
