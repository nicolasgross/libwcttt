000100      ******************************************************************
000200      * COPYBOOK       WCTTWORK                                        *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(WCTTWORK)                 *
000400      * ...IS THE MEMBER THAT CARRIES THE IN-MEMORY MASTER-DATA        *
000500      * TABLES AND RUN TOTALS SHARED BETWEEN CVCALC (WHICH BUILDS      *
000600      * THEM IN WORKING-STORAGE) AND CVCHARD/CVCSOFT/CVCPRINT (WHICH   *
000700      * RECEIVE THEM IN THE LINKAGE SECTION ON EVERY CALL) - ALL       *
000800      * TABLE BOUNDS BELOW ARE SHOP-STANDARD SIZING FOR ONE SEMESTER   *
000900      ******************************************************************
001000       01  WCTT-TABLE-BOUNDS.
001100           05  MAX-CHAIRS                 PIC 9(4) COMP VALUE 0050.
001200           05  MAX-TEACHERS               PIC 9(4) COMP VALUE 0200.
001300           05  MAX-IROOMS                 PIC 9(4) COMP VALUE 0100.
001400           05  MAX-EROOMS                 PIC 9(4) COMP VALUE 0050.
001500           05  MAX-COURSES                PIC 9(4) COMP VALUE 0200.
001600           05  MAX-SESSIONS               PIC 9(4) COMP VALUE 0600.
001700           05  MAX-CURRICULA              PIC 9(4) COMP VALUE 0100.
001800           05  MAX-CC-PAIRS               PIC 9(4) COMP VALUE 0600.
001900           05  MAX-ASSIGNS                PIC 9(4) COMP VALUE 2000.
002000           05  MAX-VIOLATNS               PIC 9(5) COMP VALUE 04000.
002100           05  FILLER                     PIC X(02).
002200
002300       01  WCTT-SEMESTER-CFG.
002400           05  WT-SEM-NAME                PIC X(30).
002500           05  WT-SEM-DAYS-PER-WEEK       PIC 9(1).
002600           05  WT-SEM-SLOTS-PER-DAY       PIC 9(1).
002700           05  WT-SEM-MAX-DAILY-LECT      PIC 9(2).
002800           05  WT-SEM-WEIGHT-OCC          PIC S9(3)V9(2) COMP-3
002900                                          OCCURS 7 TIMES.
003000           05  FILLER                     PIC X(04).
003100
003200       01  WCTT-CHAIR-TABLE.
003300           05  WCTT-CHAIR-CNT             PIC 9(4) COMP.
003400           05  FILLER                     PIC X(02).
003500           05  WCTT-CHAIR-ENT OCCURS 50 TIMES INDEXED BY CHAIR-IX.
003600               10  WT-CHAIR-ID            PIC X(8).
003700               10  WT-CHAIR-NAME          PIC X(30).
003800               10  WT-CHAIR-ABBREV        PIC X(8).
003900               10  FILLER                 PIC X(02).
004000
004100       01  WCTT-TEACHER-TABLE.
004200           05  WCTT-TEACHER-CNT           PIC 9(4) COMP.
004300           05  FILLER                     PIC X(02).
004400           05  WCTT-TEACHER-ENT OCCURS 200 TIMES INDEXED BY TEACH-IX.
004500               10  WT-TEACH-ID            PIC X(8).
004600               10  WT-TEACH-NAME          PIC X(30).
004700               10  WT-TEACH-CHAIR-ID      PIC X(8).
004800      ***** DAY(1-7) BY SLOT(1-7) GRID - " "=OPEN "U"=UNAVAILABLE      *
005000               10  WT-TEACH-PERIOD-DAY OCCURS 7 TIMES.
005100                   15  WT-TEACH-PERIOD-SLOT PIC X(1) OCCURS 7 TIMES.
005200                       88  WT-PERIOD-OPEN         VALUE " ".
005300                       88  WT-PERIOD-UNAVAILABLE  VALUE "U".
005400                       88  WT-PERIOD-UNFAVOURABLE VALUE "F".
005500               10  FILLER                 PIC X(02).
005600
005700       01  WCTT-IROOM-TABLE.
005800           05  WCTT-IROOM-CNT             PIC 9(4) COMP.
005900           05  FILLER                     PIC X(02).
006000           05  WCTT-IROOM-ENT OCCURS 100 TIMES INDEXED BY IROOM-IX.
006100               10  WT-IROOM-ID            PIC X(8).
006200               10  WT-IROOM-NAME          PIC X(30).
006300               10  WT-IROOM-CAPACITY      PIC 9(4).
006400               10  WT-IROOM-PROJECTORS    PIC 9(2).
006500               10  WT-IROOM-PC-POOL       PIC X(1).
006600               10  WT-IROOM-TEACHER-PC    PIC X(1).
006700               10  WT-IROOM-DOC-CAM       PIC X(1).
006800               10  FILLER                 PIC X(02).
006900
007000       01  WCTT-EROOM-TABLE.
007100           05  WCTT-EROOM-CNT             PIC 9(4) COMP.
007200           05  FILLER                     PIC X(02).
007300           05  WCTT-EROOM-ENT OCCURS 50 TIMES INDEXED BY EROOM-IX.
007400               10  WT-EROOM-ID            PIC X(8).
007500               10  WT-EROOM-NAME          PIC X(30).
007600               10  FILLER                 PIC X(02).
007700
007800       01  WCTT-COURSE-TABLE.
007900           05  WCTT-COURSE-CNT            PIC 9(4) COMP.
008000           05  FILLER                     PIC X(02).
008100           05  WCTT-COURSE-ENT OCCURS 200 TIMES INDEXED BY CRS-IX.
008200               10  WT-CRS-ID              PIC X(8).
008300               10  WT-CRS-NAME            PIC X(30).
008400               10  WT-CRS-ABBREV          PIC X(8).
008500               10  WT-CRS-CHAIR-ID        PIC X(8).
008600               10  WT-CRS-LEVEL           PIC X(1).
008700               10  WT-CRS-MIN-NUM-DAYS    PIC 9(2).
008800      ***** DERIVED AT LOAD TIME BY CVCALC 250-COUNT-PRACTICALS-RTN -  *
008900      ***** DRIVES THE H2/H5/CONFLICT-MATRIX SINGLE-PRACTICAL RULE     *
009000               10  WT-CRS-NUM-PRACTICALS  PIC 9(2) COMP.
009100               10  FILLER                 PIC X(02).
009200
009300       01  WCTT-SESSION-TABLE.
009400           05  WCTT-SESSION-CNT           PIC 9(4) COMP.
009500           05  FILLER                     PIC X(02).
009600           05  WCTT-SESSION-ENT OCCURS 600 TIMES INDEXED BY SESS-IX.
009700               10  WT-SESS-ID             PIC X(8).
009800               10  WT-SESS-NAME           PIC X(30).
009900               10  WT-SESS-COURSE-ID      PIC X(8).
010000               10  WT-SESS-KIND           PIC X(1).
010100                   88  WT-SESS-LECTURE        VALUE "L".
010200                   88  WT-SESS-PRACTICAL      VALUE "P".
010300               10  WT-SESS-TEACH-ID       PIC X(8).
010400               10  WT-SESS-DOUBLE         PIC X(1).
010500                   88  WT-SESS-IS-DOUBLE      VALUE "Y".
010600               10  WT-SESS-PREASSIGN-FLAG PIC X(1).
010700                   88  WT-SESS-PREASSIGNED    VALUE "Y".
010800               10  WT-SESS-PREASSIGN-DAY  PIC 9(1).
010900               10  WT-SESS-PREASSIGN-SLOT PIC 9(1).
011000               10  WT-SESS-LOCATION       PIC X(1).
011100                   88  WT-SESS-INTERNAL       VALUE "I".
011200                   88  WT-SESS-EXTERNAL       VALUE "E".
011300               10  WT-SESS-STUDENTS       PIC 9(4).
011400               10  WT-SESS-ROOM-PROJECTORS PIC 9(2).
011500               10  WT-SESS-ROOM-PC-POOL   PIC X(1).
011600               10  WT-SESS-ROOM-TEACH-PC  PIC X(1).
011700               10  WT-SESS-ROOM-DOC-CAM   PIC X(1).
011800               10  WT-SESS-EXT-ROOM-ID    PIC X(8).
011900               10  FILLER                 PIC X(02).
012000
012100       01  WCTT-CURRICULUM-TABLE.
012200           05  WCTT-CURRICULUM-CNT        PIC 9(4) COMP.
012300           05  FILLER                     PIC X(02).
012400           05  WCTT-CURRICULUM-ENT OCCURS 100 TIMES
012500                                   INDEXED BY CUR-IX.
012600               10  WT-CUR-ID              PIC X(8).
012700               10  WT-CUR-NAME            PIC X(30).
012800               10  FILLER                 PIC X(02).
012900
013000       01  WCTT-CURR-COURSE-TABLE.
013100           05  WCTT-CC-CNT                PIC 9(4) COMP.
013200           05  FILLER                     PIC X(02).
013300           05  WCTT-CC-ENT OCCURS 600 TIMES INDEXED BY CC-IX.
013400               10  WT-CC-CUR-ID           PIC X(8).
013500               10  WT-CC-COURSE-ID        PIC X(8).
013600               10  FILLER                 PIC X(02).
013700
013800      ***** THE CANDIDATE TIMETABLE - LOADED ONE TA RECORD AT A TIME  *
013900      ***** BY CVCALC 300-BUILD-TIMETABLE-RTN, GROWING AS EACH        *
014000      ***** ASSIGNMENT PASSES ITS H1-H10 CHECK                        *
014100       01  WCTT-ASSIGNMENT-TABLE.
014200           05  WCTT-ASSIGN-CNT            PIC 9(4) COMP.
014300           05  FILLER                     PIC X(02).
014400           05  WCTT-ASSIGN-ENT OCCURS 2000 TIMES INDEXED BY ASGN-IX.
014500               10  WT-TA-DAY              PIC 9(1).
014600               10  WT-TA-TIME-SLOT        PIC 9(1).
014700               10  WT-TA-SESS-ID          PIC X(8).
014800               10  WT-TA-ROOM-ID          PIC X(8).
014900               10  WT-TA-ROOM-LOCATION    PIC X(1).
015000               10  FILLER                 PIC X(1).
015100
015200      ***** ONE ENTRY PER DETECTED VIOLATION OCCURRENCE - BUILT BY    *
015300      ***** CVCHARD/CVCSOFT, PRINTED AND TOTALLED BY CVCPRINT         *
015400       01  WCTT-VIOLATION-TABLE.
015500           05  WCTT-VIOL-CNT              PIC 9(5) COMP.
015600           05  FILLER                     PIC X(01).
015700           05  WCTT-VIOL-ENT OCCURS 4000 TIMES INDEXED BY VIOL-IX.
015800               10  WT-VIOL-DAY            PIC 9(1).
015900               10  WT-VIOL-SLOT           PIC 9(1).
016000               10  WT-VIOL-SESS-ID        PIC X(8).
016100               10  WT-VIOL-ROOM-ID        PIC X(8).
016200               10  WT-VIOL-CODE           PIC X(3).
016300                   88  WT-VIOL-IS-HARD    VALUES "H1 " "H2 " "H3 "
016400                       "H4 " "H5 " "H6 " "H7 " "H8 " "H9 " "H10".
016500               10  WT-VIOL-WEIGHT         PIC S9(3)V9(2) COMP-3.
016600               10  FILLER                 PIC X(02).
016700
016800       01  WCTT-RUN-TOTALS.
016900           05  WT-HARD-VIOLATN-COUNT      PIC 9(7) COMP.
017000           05  WT-SOFT-PENALTY-TOTAL      PIC S9(7)V9(2) COMP-3.
017100           05  FILLER                     PIC X(04).
017200      ******************************************************************
017300      * END OF WCTTWORK                                                *
017400      ******************************************************************
