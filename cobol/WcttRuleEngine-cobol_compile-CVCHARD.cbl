000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CVCHARD.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/12/89.
000700       DATE-COMPILED. 04/12/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 041289 JS   ORIGINAL PROGRAM - H1-H10 HARD CONSTRAINT SCAN,    *
001300      *             CALLED ONCE PER CANDIDATE ASSIGNMENT BY CVCALC     *
001400      * 041289 JS   H-CODES EVALUATED IN FIXED ORDER PER THE WCT3      *
001500      *             SPEC WORKING PAPER - DO NOT RE-SEQUENCE THEM       *
001600      * 091590 RHH  H4/H5 CURRICULUM COUNT REWRITTEN TO SUM ACROSS ALL *
001700      *             SHARED CURRICULA INSTEAD OF STOPPING AT THE FIRST  *
001800      *             MATCH FOUND - TICKET 2214                          *
001900      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
002000      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002100      * 031103 KMB  H8 DOUBLE-SESSION SECOND-HALF EXCEPTION WAS        *
002200      *             COMPARING THE WRONG SLOT - OFF BY ONE - TKT 4488   *
002300      * 091407 AJP  ADDED WS-H-SLOT SO H4 AND H5'S FALLBACK SHARE ONE  *
002400      *             CURRICULUM-COUNTING PARAGRAPH INSTEAD OF TWO       *
002500      *             COPIES OF THE SAME LOGIC                           *
002600      ******************************************************************
002700      * CALLED BY CVCALC 300-BUILD-TIMETABLE-RTN BEFORE EACH CANDIDATE *
002800      * ASSIGNMENT IS APPENDED TO THE IN-MEMORY TIMETABLE.  RETURNS AN *
002900      * OCCURRENCE COUNT PER H-CODE IN CVH-H-COUNT - THE CALLER ADDS   *
003000      * EACH RETURNED COUNT INTO WCTT-VIOL-ENT ITSELF.  THIS ROUTINE   *
003100      * HOLDS NO PERSISTENT DATA OF ITS OWN BETWEEN CALLS.             *
003200      ******************************************************************
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100
004200       DATA DIVISION.
004300       FILE SECTION.
004400
004500       WORKING-STORAGE SECTION.
004600       01  WS-CVH-SUBSCRIPTS.
004700           05  WS-CAND-SESS-IX            PIC 9(4) COMP.
004800           05  WS-CAND-CRS-IX             PIC 9(4) COMP.
004900           05  WS-OTHER-SESS-IX           PIC 9(4) COMP.
005000           05  WS-OTHER-CRS-IX            PIC 9(4) COMP.
005100           05  WS-TEACH-LOOKUP-IX         PIC 9(4) COMP.
005200           05  WS-IROOM-LOOKUP-IX         PIC 9(4) COMP.
005300           05  WS-PRACTICALS-HERE         PIC 9(4) COMP.
005400           05  WS-CC-J                    PIC 9(4) COMP.
005500           05  WS-SHARED-CUR-COUNT        PIC 9(4) COMP.
005600           05  FILLER                     PIC X(6).
005700
005800      ***** NUMERIC-ONLY VIEW OF THE SUBSCRIPT BLOCK - USED WHEN A     *
005900      ***** TRACE SNAP IS TAKEN ON A BAD CANDIDATE LOOKUP              *
006000           01  WS-CVH-SUB-NUM-R REDEFINES WS-CVH-SUBSCRIPTS.
006100               05  WS-CVH-SUB-NUM-VIEW    PIC 9(18).
006200               05  FILLER                 PIC X(6).
006300
006400       01  WS-CVH-FLAGS.
006500           05  WS-CAND-CUR-ID             PIC X(8).
006600           05  WS-OTHER-COURSE-ID         PIC X(8).
006700           05  WS-H8-FOUND-SW             PIC X(1).
006800               88  WS-H8-FOUND                VALUE "Y".
006900           05  FILLER                     PIC X(7).
007000
007100      ***** BYTE-STRING VIEW OF THE FLAG BLOCK FOR THE TRACE SNAP      *
007200           01  WS-CVH-FLAGS-DUMP-R REDEFINES WS-CVH-FLAGS PIC X(24).
007300
007400       77  WS-H-SLOT                      PIC 9(2) COMP.
007500
007600       01  CVH-RMFEAOK-PARM.
007700           05  RM-PROJECTORS              PIC 9(2).
007800           05  RM-PC-POOL                 PIC X(1).
007900           05  RM-TEACHER-PC              PIC X(1).
008000           05  RM-DOC-CAM                 PIC X(1).
008100           05  SS-PROJECTORS              PIC 9(2).
008200           05  SS-PC-POOL                 PIC X(1).
008300           05  SS-TEACHER-PC              PIC X(1).
008400           05  SS-DOC-CAM                 PIC X(1).
008500           05  RM-FULFILS-FLAG            PIC X(1).
008600               88  RM-FULFILS                 VALUE "Y".
008700               88  RM-DOES-NOT-FULFIL         VALUE "N".
008800           05  FILLER                     PIC X(10).
008900
009000      ***** BYTE-STRING VIEW OF THE RMFEAOK CALL PARAMETER - USED WHEN *
009100      ***** OPERATIONS NEEDS TO SEE THE RAW PARM PASSED ON AN H10 CALL *
009200           01  CVH-RMFEAOK-DUMP-R REDEFINES CVH-RMFEAOK-PARM PIC X(21).
009300
009400       LINKAGE SECTION.
009500       COPY WCTTWORK.
009600
009700       01  CVCHARD-PARM-REC.
009800           05  CVH-CAND-DAY               PIC 9(1).
009900           05  CVH-CAND-SLOT              PIC 9(1).
010000           05  CVH-CAND-SESS-ID           PIC X(8).
010100           05  CVH-CAND-ROOM-ID           PIC X(8).
010200           05  CVH-CAND-ROOM-LOC          PIC X(1).
010300               88  CVH-CAND-ROOM-INTERNAL     VALUE "I".
010400           05  CVH-H-COUNT OCCURS 10 TIMES PIC 9(4) COMP.
010500           05  FILLER                     PIC X(9).
010600
010700       PROCEDURE DIVISION USING WCTT-SEMESTER-CFG WCTT-TEACHER-TABLE
010800               WCTT-IROOM-TABLE WCTT-COURSE-TABLE WCTT-SESSION-TABLE
010900               WCTT-CURRICULUM-TABLE WCTT-CURR-COURSE-TABLE
011000               WCTT-ASSIGNMENT-TABLE CVCHARD-PARM-REC.
011100
011200       000-MAIN-RTN.
011300           INITIALIZE CVH-H-COUNT.
011400           PERFORM 100-LOOKUP-CANDIDATE-RTN THRU 100-EXIT.
011500           PERFORM 200-H1-CHECK THRU 200-H1-EXIT.
011600           PERFORM 200-H2-CHECK THRU 200-H2-EXIT.
011700           PERFORM 200-H3-CHECK THRU 200-H3-EXIT.
011800           PERFORM 200-H4-CHECK THRU 200-H4-EXIT.
011900           PERFORM 200-H5-CHECK THRU 200-H5-EXIT.
012000           PERFORM 200-H6-CHECK THRU 200-H6-EXIT.
012100           PERFORM 200-H7-CHECK THRU 200-H7-EXIT.
012200           PERFORM 200-H8-CHECK THRU 200-H8-EXIT.
012300           PERFORM 200-H9-CHECK THRU 200-H9-EXIT.
012400           PERFORM 200-H10-CHECK THRU 200-H10-EXIT.
012500           GOBACK.
012600
012700       100-LOOKUP-CANDIDATE-RTN.
012800           SET SESS-IX TO 1.
012900           SEARCH WCTT-SESSION-ENT
013000               AT END
013100                   MOVE 1 TO WS-CAND-SESS-IX
013200               WHEN WT-SESS-ID (SESS-IX) = CVH-CAND-SESS-ID
013300                   SET WS-CAND-SESS-IX TO SESS-IX
013400           END-SEARCH.
013500           SET CRS-IX TO 1.
013600           SEARCH WCTT-COURSE-ENT
013700               AT END
013800                   MOVE 1 TO WS-CAND-CRS-IX
013900               WHEN WT-CRS-ID (CRS-IX) =
014000                       WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
014100                   SET WS-CAND-CRS-IX TO CRS-IX
014200           END-SEARCH.
014300       100-EXIT.
014400           EXIT.
014500
014600      ***** H1 - PRACTICALS ONLY - SAME-COURSE COUNT IN THE PERIOD     *
014700       200-H1-CHECK.
014800           IF WT-SESS-LECTURE (WS-CAND-SESS-IX)
014900               GO TO 200-H1-EXIT.
015000           PERFORM 210-H1-SCAN-RTN THRU 210-H1-SCAN-EXIT
015100               VARYING ASGN-IX FROM 1 BY 1
015200               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
015300       200-H1-EXIT.
015400           EXIT.
015500
015600       210-H1-SCAN-RTN.
015700           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
015800              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
015900               GO TO 210-H1-SCAN-EXIT.
016000           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
016100           IF WT-SESS-COURSE-ID (WS-OTHER-SESS-IX) =
016200                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
016300               ADD 1 TO CVH-H-COUNT (1).
016400       210-H1-SCAN-EXIT.
016500           EXIT.
016600
016700      ***** LOOKS UP THE SESSION TABLE ENTRY FOR ANOTHER ASSIGNMENT    *
016800      ***** ALREADY IN THE TIMETABLE - USED BY EVERY H-CHECK BELOW     *
016900       220-LOOKUP-OTHER-RTN.
017000           SET SESS-IX TO 1.
017100           SEARCH WCTT-SESSION-ENT
017200               AT END
017300                   MOVE 1 TO WS-OTHER-SESS-IX
017400               WHEN WT-SESS-ID (SESS-IX) = WT-TA-SESS-ID (ASGN-IX)
017500                   SET WS-OTHER-SESS-IX TO SESS-IX
017600           END-SEARCH.
017700       220-EXIT.
017800           EXIT.
017900
018000      ***** H2 - LECTURES ONLY - FALLS BACK TO THE H1 RULE WHEN THE    *
018100      ***** COURSE HAS EXACTLY ONE PRACTICAL                           *
018200       200-H2-CHECK.
018300           IF NOT WT-SESS-LECTURE (WS-CAND-SESS-IX)
018400               GO TO 200-H2-EXIT.
018500           IF WT-CRS-NUM-PRACTICALS (WS-CAND-CRS-IX) = 1
018600               PERFORM 212-H2-FALLBACK-RTN THRU 212-H2-FALLBACK-EXIT
018700                   VARYING ASGN-IX FROM 1 BY 1
018800                   UNTIL ASGN-IX > WCTT-ASSIGN-CNT
018900               GO TO 200-H2-EXIT.
019000           PERFORM 214-H2-SCAN-RTN THRU 214-H2-SCAN-EXIT
019100               VARYING ASGN-IX FROM 1 BY 1
019200               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
019300       200-H2-EXIT.
019400           EXIT.
019500
019600       212-H2-FALLBACK-RTN.
019700           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
019800              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
019900               GO TO 212-H2-FALLBACK-EXIT.
020000           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
020100           IF WT-SESS-COURSE-ID (WS-OTHER-SESS-IX) =
020200                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
020300               ADD 1 TO CVH-H-COUNT (2).
020400       212-H2-FALLBACK-EXIT.
020500           EXIT.
020600
020700       214-H2-SCAN-RTN.
020800           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
020900              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
021000               GO TO 214-H2-SCAN-EXIT.
021100           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
021200           IF WT-SESS-COURSE-ID (WS-OTHER-SESS-IX) =
021300                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
021400              AND WT-SESS-LECTURE (WS-OTHER-SESS-IX)
021500               ADD 1 TO CVH-H-COUNT (2).
021600       214-H2-SCAN-EXIT.
021700           EXIT.
021800
021900      ***** H3 - SAME-ROOM COUNT IN THE PERIOD                         *
022000       200-H3-CHECK.
022100           PERFORM 230-H3-SCAN-RTN THRU 230-H3-SCAN-EXIT
022200               VARYING ASGN-IX FROM 1 BY 1
022300               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
022400       200-H3-EXIT.
022500           EXIT.
022600
022700       230-H3-SCAN-RTN.
022800           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
022900              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
023000               GO TO 230-H3-SCAN-EXIT.
023100           IF WT-TA-ROOM-ID (ASGN-IX) = CVH-CAND-ROOM-ID
023200               ADD 1 TO CVH-H-COUNT (3).
023300       230-H3-SCAN-EXIT.
023400           EXIT.
023500
023600      ***** COUNTS HOW MANY CURRICULA CONTAIN BOTH THE CANDIDATE'S     *
023700      ***** COURSE AND WS-OTHER-COURSE-ID - A COURSE PAIR CAN SHARE    *
023800      ***** MORE THAN ONE CURRICULUM, EACH ONE COUNTS SEPARATELY       *
023900       240-COUNT-SHARED-CUR-RTN.
024000           MOVE ZERO TO WS-SHARED-CUR-COUNT.
024100           PERFORM 242-CUR-OUTER-RTN THRU 242-CUR-OUTER-EXIT
024200               VARYING CC-IX FROM 1 BY 1
024300               UNTIL CC-IX > WCTT-CC-CNT.
024400       240-EXIT.
024500           EXIT.
024600
024700       242-CUR-OUTER-RTN.
024800           IF WT-CC-COURSE-ID (CC-IX) NOT =
024900                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
025000               GO TO 242-CUR-OUTER-EXIT.
025100           MOVE WT-CC-CUR-ID (CC-IX) TO WS-CAND-CUR-ID.
025200           PERFORM 244-CUR-INNER-RTN THRU 244-CUR-INNER-EXIT
025300               VARYING WS-CC-J FROM 1 BY 1
025400               UNTIL WS-CC-J > WCTT-CC-CNT.
025500       242-CUR-OUTER-EXIT.
025600           EXIT.
025700
025800       244-CUR-INNER-RTN.
025900           IF WT-CC-CUR-ID (WS-CC-J) NOT = WS-CAND-CUR-ID
026000               GO TO 244-CUR-INNER-EXIT.
026100           IF WT-CC-COURSE-ID (WS-CC-J) = WS-OTHER-COURSE-ID
026200               ADD 1 TO WS-SHARED-CUR-COUNT.
026300       244-CUR-INNER-EXIT.
026400           EXIT.
026500
026600      ***** H4 - LECTURES ONLY - SHARED-CURRICULUM COUNT IN THE PERIOD *
026700      ***** ALSO REUSED BY H5'S FALLBACK CASE VIA WS-H-SLOT            *
026800       200-H4-CHECK.
026900           IF NOT WT-SESS-LECTURE (WS-CAND-SESS-IX)
027000               GO TO 200-H4-EXIT.
027100           MOVE 4 TO WS-H-SLOT.
027200           PERFORM 250-CUR-COUNT-SCAN-RTN THRU 250-EXIT
027300               VARYING ASGN-IX FROM 1 BY 1
027400               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
027500       200-H4-EXIT.
027600           EXIT.
027700
027800       250-CUR-COUNT-SCAN-RTN.
027900           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
028000              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
028100               GO TO 250-EXIT.
028200           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
028300           MOVE WT-SESS-COURSE-ID (WS-OTHER-SESS-IX)
028400                                       TO WS-OTHER-COURSE-ID.
028500           PERFORM 240-COUNT-SHARED-CUR-RTN THRU 240-EXIT.
028600           ADD WS-SHARED-CUR-COUNT TO CVH-H-COUNT (WS-H-SLOT).
028700       250-EXIT.
028800           EXIT.
028900
029000      ***** H5 - PRACTICALS ONLY - FALLS BACK TO THE H4 RULE WHEN THE  *
029100      ***** COURSE HAS ONE PRACTICAL, OR ALL ITS PRACTICALS ARE        *
029200      ***** ALREADY PLACED IN THIS SAME PERIOD                         *
029300       200-H5-CHECK.
029400           IF WT-SESS-LECTURE (WS-CAND-SESS-IX)
029500               GO TO 200-H5-EXIT.
029600           PERFORM 280-COUNT-PRACS-HERE-RTN THRU 280-EXIT.
029700           IF WT-CRS-NUM-PRACTICALS (WS-CAND-CRS-IX) = 1
029800              OR WS-PRACTICALS-HERE =
029900                      WT-CRS-NUM-PRACTICALS (WS-CAND-CRS-IX)
030000               MOVE 5 TO WS-H-SLOT
030100               PERFORM 250-CUR-COUNT-SCAN-RTN THRU 250-EXIT
030200                   VARYING ASGN-IX FROM 1 BY 1
030300                   UNTIL ASGN-IX > WCTT-ASSIGN-CNT
030400               GO TO 200-H5-EXIT.
030500           PERFORM 270-H5-MAIN-SCAN-RTN THRU 270-H5-MAIN-EXIT
030600               VARYING ASGN-IX FROM 1 BY 1
030700               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
030800       200-H5-EXIT.
030900           EXIT.
031000
031100       280-COUNT-PRACS-HERE-RTN.
031200           MOVE ZERO TO WS-PRACTICALS-HERE.
031300           PERFORM 282-PRAC-SCAN-RTN THRU 282-EXIT
031400               VARYING ASGN-IX FROM 1 BY 1
031500               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
031600       280-EXIT.
031700           EXIT.
031800
031900       282-PRAC-SCAN-RTN.
032000           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
032100              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
032200               GO TO 282-EXIT.
032300           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
032400           IF WT-SESS-COURSE-ID (WS-OTHER-SESS-IX) =
032500                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
032600              AND WT-SESS-PRACTICAL (WS-OTHER-SESS-IX)
032700               ADD 1 TO WS-PRACTICALS-HERE.
032800       282-EXIT.
032900           EXIT.
033000
033100       270-H5-MAIN-SCAN-RTN.
033200           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
033300              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
033400               GO TO 270-H5-MAIN-EXIT.
033500           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
033600           IF WT-SESS-LECTURE (WS-OTHER-SESS-IX)
033700               GO TO 270-H5-QUALIFIES.
033800           IF NOT WT-SESS-PRACTICAL (WS-OTHER-SESS-IX)
033900               GO TO 270-H5-MAIN-EXIT.
034000           MOVE WT-SESS-COURSE-ID (WS-OTHER-SESS-IX)
034100                                       TO WS-OTHER-COURSE-ID.
034200           PERFORM 272-LOOKUP-OTHER-CRS-RTN THRU 272-EXIT.
034300           IF WT-CRS-NUM-PRACTICALS (WS-OTHER-CRS-IX) NOT = 1
034400               GO TO 270-H5-MAIN-EXIT.
034500       270-H5-QUALIFIES.
034600           MOVE WT-SESS-COURSE-ID (WS-OTHER-SESS-IX)
034700                                       TO WS-OTHER-COURSE-ID.
034800           PERFORM 240-COUNT-SHARED-CUR-RTN THRU 240-EXIT.
034900           ADD WS-SHARED-CUR-COUNT TO CVH-H-COUNT (5).
035000       270-H5-MAIN-EXIT.
035100           EXIT.
035200
035300       272-LOOKUP-OTHER-CRS-RTN.
035400           SET CRS-IX TO 1.
035500           SEARCH WCTT-COURSE-ENT
035600               AT END
035700                   MOVE 1 TO WS-OTHER-CRS-IX
035800               WHEN WT-CRS-ID (CRS-IX) = WS-OTHER-COURSE-ID
035900                   SET WS-OTHER-CRS-IX TO CRS-IX
036000           END-SEARCH.
036100       272-EXIT.
036200           EXIT.
036300
036400      ***** H6 - SAME-TEACHER COUNT IN THE PERIOD                      *
036500       200-H6-CHECK.
036600           PERFORM 290-H6-SCAN-RTN THRU 290-H6-SCAN-EXIT
036700               VARYING ASGN-IX FROM 1 BY 1
036800               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
036900       200-H6-EXIT.
037000           EXIT.
037100
037200       290-H6-SCAN-RTN.
037300           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
037400              OR WT-TA-TIME-SLOT (ASGN-IX) NOT = CVH-CAND-SLOT
037500               GO TO 290-H6-SCAN-EXIT.
037600           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
037700           IF WT-SESS-TEACH-ID (WS-OTHER-SESS-IX) =
037800                   WT-SESS-TEACH-ID (WS-CAND-SESS-IX)
037900               ADD 1 TO CVH-H-COUNT (6).
038000       290-H6-SCAN-EXIT.
038100           EXIT.
038200
038400       200-H7-CHECK.
038500           SET TEACH-IX TO 1.
038600           SEARCH WCTT-TEACHER-ENT
038700               AT END
038800                   MOVE 1 TO WS-TEACH-LOOKUP-IX
038900               WHEN WT-TEACH-ID (TEACH-IX) =
039000                       WT-SESS-TEACH-ID (WS-CAND-SESS-IX)
039100                   SET WS-TEACH-LOOKUP-IX TO TEACH-IX
039200           END-SEARCH.
039300           MOVE ZERO TO CVH-H-COUNT (7).
039400           IF WT-PERIOD-UNAVAILABLE (WS-TEACH-LOOKUP-IX,
039500                   CVH-CAND-DAY, CVH-CAND-SLOT)
039600               MOVE 1 TO CVH-H-COUNT (7).
039700       200-H7-EXIT.
039800           EXIT.
039900
040000      ***** H8 - LECTURES ONLY - NO MORE THAN ONE LECTURE OF THE SAME  *
040100      ***** COURSE PER DAY, EXCEPT THE SECOND HALF OF THIS DOUBLE      *
040200       200-H8-CHECK.
040300           MOVE ZERO TO CVH-H-COUNT (8).
040400           IF NOT WT-SESS-LECTURE (WS-CAND-SESS-IX)
040500               GO TO 200-H8-EXIT.
040600           MOVE "N" TO WS-H8-FOUND-SW.
040700           PERFORM 300-H8-SCAN-RTN THRU 300-H8-SCAN-EXIT
040800               VARYING ASGN-IX FROM 1 BY 1
040900               UNTIL ASGN-IX > WCTT-ASSIGN-CNT
041000               OR WS-H8-FOUND.
041100           IF WS-H8-FOUND
041200               MOVE 1 TO CVH-H-COUNT (8).
041300       200-H8-EXIT.
041400           EXIT.
041500
041600       300-H8-SCAN-RTN.
041700           IF WT-TA-DAY (ASGN-IX) NOT = CVH-CAND-DAY
041800               GO TO 300-H8-SCAN-EXIT.
041900           PERFORM 220-LOOKUP-OTHER-RTN THRU 220-EXIT.
042000           IF NOT WT-SESS-LECTURE (WS-OTHER-SESS-IX)
042100               GO TO 300-H8-SCAN-EXIT.
042200           IF WT-SESS-COURSE-ID (WS-OTHER-SESS-IX) NOT =
042300                   WT-SESS-COURSE-ID (WS-CAND-SESS-IX)
042400               GO TO 300-H8-SCAN-EXIT.
042500      ***** SKIP THE SECOND HALF OF THIS SAME DOUBLE SESSION BEING     *
042600      ***** PLACED RIGHT NOW - TICKET 4488 FIXED THE SLOT COMPARE      *
042700           IF WT-SESS-IS-DOUBLE (WS-CAND-SESS-IX)
042800              AND WT-TA-SESS-ID (ASGN-IX) = CVH-CAND-SESS-ID
042900              AND WT-TA-TIME-SLOT (ASGN-IX) = CVH-CAND-SLOT + 1
043000               GO TO 300-H8-SCAN-EXIT.
043100           MOVE "Y" TO WS-H8-FOUND-SW.
043200       300-H8-SCAN-EXIT.
043300           EXIT.
043400
043500      ***** H9 - PRE-ASSIGNMENT PERIOD CHECK                           *
043600       200-H9-CHECK.
043700           MOVE ZERO TO CVH-H-COUNT (9).
043800           IF NOT WT-SESS-PREASSIGNED (WS-CAND-SESS-IX)
043900               GO TO 200-H9-EXIT.
044000           IF CVH-CAND-DAY = WT-SESS-PREASSIGN-DAY (WS-CAND-SESS-IX)
044100              AND CVH-CAND-SLOT =
044200                      WT-SESS-PREASSIGN-SLOT (WS-CAND-SESS-IX)
044300               GO TO 200-H9-EXIT.
044400           IF WT-SESS-IS-DOUBLE (WS-CAND-SESS-IX)
044500              AND CVH-CAND-DAY = WT-SESS-PREASSIGN-DAY (WS-CAND-SESS-IX)
044600              AND CVH-CAND-SLOT =
044700                      WT-SESS-PREASSIGN-SLOT (WS-CAND-SESS-IX) + 1
044800               GO TO 200-H9-EXIT.
044900           MOVE 1 TO CVH-H-COUNT (9).
045000       200-H9-EXIT.
045100           EXIT.
045200
045300      ***** H10 - INTERNAL SESSION / INTERNAL ROOM ONLY - ROOM MUST    *
045400      ***** FULFIL THE SESSION'S ROOM REQUIREMENTS                     *
045500       200-H10-CHECK.
045600           MOVE ZERO TO CVH-H-COUNT (10).
045700           IF NOT CVH-CAND-ROOM-INTERNAL
045800               GO TO 200-H10-EXIT.
045900           IF NOT WT-SESS-INTERNAL (WS-CAND-SESS-IX)
046000               GO TO 200-H10-EXIT.
046100           SET IROOM-IX TO 1.
046200           SEARCH WCTT-IROOM-ENT
046300               AT END
046400                   MOVE 1 TO WS-IROOM-LOOKUP-IX
046500               WHEN WT-IROOM-ID (IROOM-IX) = CVH-CAND-ROOM-ID
046600                   SET WS-IROOM-LOOKUP-IX TO IROOM-IX
046700           END-SEARCH.
046800           MOVE WT-IROOM-PROJECTORS (WS-IROOM-LOOKUP-IX)
046900                                       TO RM-PROJECTORS.
047000           MOVE WT-IROOM-PC-POOL (WS-IROOM-LOOKUP-IX) TO RM-PC-POOL.
047100           MOVE WT-IROOM-TEACHER-PC (WS-IROOM-LOOKUP-IX)
047200                                       TO RM-TEACHER-PC.
047300           MOVE WT-IROOM-DOC-CAM (WS-IROOM-LOOKUP-IX) TO RM-DOC-CAM.
047400           MOVE WT-SESS-ROOM-PROJECTORS (WS-CAND-SESS-IX)
047500                                       TO SS-PROJECTORS.
047600           MOVE WT-SESS-ROOM-PC-POOL (WS-CAND-SESS-IX) TO SS-PC-POOL.
047700           MOVE WT-SESS-ROOM-TEACH-PC (WS-CAND-SESS-IX)
047800                                       TO SS-TEACHER-PC.
047900           MOVE WT-SESS-ROOM-DOC-CAM (WS-CAND-SESS-IX) TO SS-DOC-CAM.
048000           CALL "RMFEAOK" USING CVH-RMFEAOK-PARM.
048100           IF RM-DOES-NOT-FULFIL
048200               MOVE 1 TO CVH-H-COUNT (10).
048300       200-H10-EXIT.
048400           EXIT.
