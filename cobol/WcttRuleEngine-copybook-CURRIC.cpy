000100      ******************************************************************
000200      * COPYBOOK       CURRIC                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(CURRIC)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE CURRICULUM MASTER RECORD     *
000500      ******************************************************************
000600       01  CURRICULUM-MASTER-REC.
000700           05  CUR-ID                     PIC X(8).
000800           05  CUR-NAME                   PIC X(30).
000900           05  FILLER                     PIC X(24).
001000      ******************************************************************
001100      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2             *
001200      ******************************************************************
