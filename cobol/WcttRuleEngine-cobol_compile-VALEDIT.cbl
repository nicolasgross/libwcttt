000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  VALEDIT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/23/88.
000700       DATE-COMPILED. 01/23/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 012388 JS   ORIGINAL PROGRAM - RUNS FIRST IN THE WCTT STREAM,  *
001300      *             EDITS EVERY MASTER FILE BEFORE CFMATRIX/CVCALC     *
001400      *             ARE ALLOWED TO TOUCH THEM                         *
001500      * 012388 JS   ELEVEN INPUT FILES, ONE VAL-ERR REJECT REPORT      *
001700      *             DAY/SLOT RANGE EDITS (1-7) PER THE FACULTY SPEC    *
001800      * 091590 JS   SEM-WEIGHT-Sn CAN NO LONGER BE NEGATIVE - COMMITTEE*
001900      *             RULED OUT NEGATIVE WEIGHTINGS THIS TERM            *
002000      * 062292 DPK  SESSION STUDENT COUNT EDIT NOW SKIPPED FOR         *
002100      *             EXTERNAL SESSIONS - THEY CARRY NO ROOM REQUIREMENT *
002200      * 121598 SLC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ANYWHERE IN    *
002300      *             THE WCTT MASTER FILES - PASSED CLEAN               *
002400      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002500      * 031103 KMB  VAL-ERR-COUNT NOW ROLLS TO THE RETURN CODE SO THE  *
002600      *             JCL CAN COND THE REST OF THE STREAM PER TICKET 4488*
002700      * 091407 AJP  DROPPED THE OLD PASS-THROUGH COPY FILES - DISK IS  *
002800      *             TIGHT AND CFMATRIX/CVCALC JUST RE-READ THE SAME    *
002900      *             MASTERS IN THE SAME JOB STREAM                    *
003000      ******************************************************************
003100      * THIS IS THE VALIDATIONHELPER STEP OF THE WCTT RULE ENGINE - IT *
003200      * DOES NOT BUILD OR CHECK A TIMETABLE, IT ONLY RANGE-EDITS THE   *
003300      * NUMERIC AND STRUCTURAL FIELDS OF EVERY MASTER FILE THE REST OF *
003400      * THE STREAM DEPENDS ON.  EVERY BAD FIELD IS ONE LINE ON VAL-ERR *
003500      * AND ONE ADD TO VAL-ERR-COUNT - THE JOB DOES NOT ABEND ON A BAD *
003600      * FIELD BY ITSELF, ONLY ON A COMPLETELY EMPTY SEMESTER-CONFIG.   *
003700      ******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS NEXT-PAGE.
004500
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT     ASSIGN TO UT-S-SYSOUT
004900               ACCESS MODE IS SEQUENTIAL.
005000           SELECT VAL-ERR    ASSIGN TO UT-S-VALERR
005100               ACCESS MODE IS SEQUENTIAL
005200               FILE STATUS IS OFCODE.
005300           SELECT SEMCFG-IN  ASSIGN TO UT-S-SEMCFG
005400               ACCESS MODE IS SEQUENTIAL
005500               FILE STATUS IS OFCODE.
005600           SELECT CHAIRM-IN  ASSIGN TO UT-S-CHAIRM
005700               ACCESS MODE IS SEQUENTIAL
005800               FILE STATUS IS OFCODE.
005900           SELECT TEACHM-IN  ASSIGN TO UT-S-TEACHM
006000               ACCESS MODE IS SEQUENTIAL
006100               FILE STATUS IS OFCODE.
006200           SELECT TCHPER-IN  ASSIGN TO UT-S-TCHPER
006300               ACCESS MODE IS SEQUENTIAL
006400               FILE STATUS IS OFCODE.
006500           SELECT IROOMM-IN  ASSIGN TO UT-S-IROOMM
006600               ACCESS MODE IS SEQUENTIAL
006700               FILE STATUS IS OFCODE.
006800           SELECT EROOMM-IN  ASSIGN TO UT-S-EROOMM
006900               ACCESS MODE IS SEQUENTIAL
007000               FILE STATUS IS OFCODE.
007100           SELECT COURSM-IN  ASSIGN TO UT-S-COURSM
007200               ACCESS MODE IS SEQUENTIAL
007300               FILE STATUS IS OFCODE.
007400           SELECT SESSNM-IN  ASSIGN TO UT-S-SESSNM
007500               ACCESS MODE IS SEQUENTIAL
007600               FILE STATUS IS OFCODE.
007700           SELECT CURRIC-IN  ASSIGN TO UT-S-CURRIC
007800               ACCESS MODE IS SEQUENTIAL
007900               FILE STATUS IS OFCODE.
008000           SELECT CURCRS-IN  ASSIGN TO UT-S-CURCRS
008100               ACCESS MODE IS SEQUENTIAL
008200               FILE STATUS IS OFCODE.
008300           SELECT TTASGN-IN  ASSIGN TO UT-S-TTASGN
008400               ACCESS MODE IS SEQUENTIAL
008500               FILE STATUS IS OFCODE.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  SYSOUT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS SYSOUT-REC.
009500       01  SYSOUT-REC                    PIC X(130).
009600
009700       FD  VAL-ERR
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 90 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS VAL-ERR-REC.
010300       01  VAL-ERR-REC.
010400           05  VE-FILE-ID                PIC X(8).
010500           05  FILLER                    PIC X(1).
010600           05  VE-KEY                    PIC X(8).
010700           05  FILLER                    PIC X(1).
010800           05  VE-FIELD-NAME             PIC X(20).
010900           05  FILLER                    PIC X(1).
011000           05  VE-REASON                 PIC X(40).
011100           05  FILLER                    PIC X(11).
011200
011300       FD  SEMCFG-IN
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           DATA RECORD IS SEMCFG-REC-IN.
011700           COPY SEMCFG REPLACING SEMESTER-CONFIG-REC BY SEMCFG-REC-IN.
011800
011900       FD  CHAIRM-IN
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           DATA RECORD IS CHAIRM-REC-IN.
012300           COPY CHAIRM REPLACING CHAIR-MASTER-REC BY CHAIRM-REC-IN.
012400
012500       FD  TEACHM-IN
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           DATA RECORD IS TEACHM-REC-IN.
012900           COPY TEACHM REPLACING TEACHER-MASTER-REC BY TEACHM-REC-IN.
013000
013100       FD  TCHPER-IN
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           DATA RECORD IS TCHPER-REC-IN.
013500           COPY TCHPER REPLACING TEACHER-PERIOD-REC BY TCHPER-REC-IN.
013600
013700       FD  IROOMM-IN
013800           RECORDING MODE IS F
013900           LABEL RECORDS ARE STANDARD
014000           DATA RECORD IS IROOMM-REC-IN.
014100           COPY IROOMM REPLACING
014200               INTERNAL-ROOM-MASTER-REC BY IROOMM-REC-IN.
014300
014400       FD  EROOMM-IN
014500           RECORDING MODE IS F
014600           LABEL RECORDS ARE STANDARD
014700           DATA RECORD IS EROOMM-REC-IN.
014800           COPY EROOMM REPLACING
014900               EXTERNAL-ROOM-MASTER-REC BY EROOMM-REC-IN.
015000
015100       FD  COURSM-IN
015200           RECORDING MODE IS F
015300           LABEL RECORDS ARE STANDARD
015400           DATA RECORD IS COURSM-REC-IN.
015500           COPY COURSM REPLACING COURSE-MASTER-REC BY COURSM-REC-IN.
015600
015700       FD  SESSNM-IN
015800           RECORDING MODE IS F
015900           LABEL RECORDS ARE STANDARD
016000           DATA RECORD IS SESSNM-REC-IN.
016100           COPY SESSNM REPLACING SESSION-MASTER-REC BY SESSNM-REC-IN.
016200
016300       FD  CURRIC-IN
016400           RECORDING MODE IS F
016500           LABEL RECORDS ARE STANDARD
016600           DATA RECORD IS CURRIC-REC-IN.
016700           COPY CURRIC REPLACING
016800               CURRICULUM-MASTER-REC BY CURRIC-REC-IN.
016900
017000       FD  CURCRS-IN
017100           RECORDING MODE IS F
017200           LABEL RECORDS ARE STANDARD
017300           DATA RECORD IS CURCRS-REC-IN.
017400           COPY CURCRS REPLACING
017500               CURRICULUM-COURSE-REC BY CURCRS-REC-IN.
017600
017700       FD  TTASGN-IN
017800           RECORDING MODE IS F
017900           LABEL RECORDS ARE STANDARD
018000           DATA RECORD IS TTASGN-REC-IN.
018100           COPY TTASGN REPLACING
018200               TIMETABLE-ASSIGNMENT-REC BY TTASGN-REC-IN.
018300
018400       WORKING-STORAGE SECTION.
018500       01  WS-SWITCHES.
018600           05  OFCODE                     PIC X(2)  VALUE SPACES.
018700               88  OFCODE-OK                  VALUE "00".
018800               88  OFCODE-EOF                 VALUE "10".
018900           05  MORE-SEMCFG-SW             PIC X(1)  VALUE "Y".
019000               88  NO-MORE-SEMCFG             VALUE "N".
019100           05  MORE-CHAIRM-SW             PIC X(1)  VALUE "Y".
019200               88  NO-MORE-CHAIRM              VALUE "N".
019300           05  MORE-TEACHM-SW             PIC X(1)  VALUE "Y".
019400               88  NO-MORE-TEACHM              VALUE "N".
019500           05  MORE-TCHPER-SW             PIC X(1)  VALUE "Y".
019600               88  NO-MORE-TCHPER              VALUE "N".
019700           05  MORE-IROOMM-SW             PIC X(1)  VALUE "Y".
019800               88  NO-MORE-IROOMM              VALUE "N".
019900           05  MORE-EROOMM-SW             PIC X(1)  VALUE "Y".
020000               88  NO-MORE-EROOMM              VALUE "N".
020100           05  MORE-COURSM-SW             PIC X(1)  VALUE "Y".
020200               88  NO-MORE-COURSM              VALUE "N".
020300           05  MORE-SESSNM-SW             PIC X(1)  VALUE "Y".
020400               88  NO-MORE-SESSNM              VALUE "N".
020500           05  MORE-CURRIC-SW             PIC X(1)  VALUE "Y".
020600               88  NO-MORE-CURRIC              VALUE "N".
020700           05  MORE-CURCRS-SW             PIC X(1)  VALUE "Y".
020800               88  NO-MORE-CURCRS              VALUE "N".
020900           05  MORE-TTASGN-SW             PIC X(1)  VALUE "Y".
021000               88  NO-MORE-TTASGN              VALUE "N".
021100           05  FILLER                     PIC X(2).
021200      ***** PARA-NAME ITSELF COMES IN ON THE COPY ABENDREC BELOW - THE *
021300      ***** SHOP STANDARD ABEND RECORD ALREADY CARRIES IT              *
021400
021500           01  WS-SWITCHES-DUMP-R REDEFINES WS-SWITCHES
021600                                   PIC X(14).
021700
021800       77  WGT-IX                        PIC 9(1) COMP VALUE 0.
021900
022000       01  WS-COUNTERS.
022100           05  CHAIRM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022200           05  TEACHM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022300           05  TCHPER-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022400           05  IROOMM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022500           05  EROOMM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022600           05  COURSM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022700           05  SESSNM-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022800           05  CURRIC-RECORDS-READ        PIC 9(7) COMP VALUE 0.
022900           05  CURCRS-RECORDS-READ        PIC 9(7) COMP VALUE 0.
023000           05  TTASGN-RECORDS-READ        PIC 9(7) COMP VALUE 0.
023100           05  VAL-ERR-COUNT              PIC 9(7) COMP VALUE 0.
023200           05  FILLER                     PIC X(4).
023300
023400      ***** ALTERNATE VIEW OF THE COUNTER BLOCK USED BY THE OPERATOR   *
023500      ***** SNAP LINE WHEN A RUN IS RESUBMITTED WITH -D VALEDIT ON     *
023600           01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS
023700                                   PIC X(48).
023800
023900       01  WS-EDIT-FIELDS.
024000           05  WS-EDIT-OK-SW              PIC X(1).
024100               88  WS-EDIT-OK                 VALUE "Y".
024200               88  WS-EDIT-BAD                VALUE "N".
024300           05  WS-EDIT-REASON             PIC X(40).
024400           05  FILLER                     PIC X(9).
024500
024600      ***** SHORT-FORM VIEW OF THE EDIT-OK SWITCH ALONE, KEPT BECAUSE  *
024700      ***** THE 700-WRITE-VAL-ERR-RTN TESTS IT WITHOUT THE REASON TEXT *
024800           01  WS-EDIT-SW-ONLY-R REDEFINES WS-EDIT-FIELDS.
024900               05  WS-EDIT-SW-BYTE        PIC X(1).
025000               05  FILLER                 PIC X(49).
025100
025200       COPY ABENDREC.
025300
025400       PROCEDURE DIVISION.
025500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600           PERFORM 100-MAINLINE     THRU 100-EXIT.
025700           PERFORM 999-CLEANUP      THRU 999-EXIT.
025800           GOBACK.
025900
026000       000-HOUSEKEEPING.
026100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026200           PERFORM 800-OPEN-FILES THRU 800-EXIT.
026300           PERFORM 901-READ-SEMCFG THRU 901-EXIT.
026400           IF NO-MORE-SEMCFG
026500               MOVE "EMPTY SEMESTER-CONFIG FILE" TO ABEND-REASON
026600               GO TO 1000-ABEND-RTN.
026700       000-EXIT.
026800           EXIT.
026900
027000       100-MAINLINE.
027100           MOVE "100-MAINLINE" TO PARA-NAME.
027200           PERFORM 200-EDIT-SEMCFG-RTN THRU 200-EXIT.
027300           PERFORM 210-CHAIRM-LOOP-RTN THRU 210-EXIT.
027400           PERFORM 220-TEACHM-LOOP-RTN THRU 220-EXIT.
027500           PERFORM 230-TCHPER-LOOP-RTN THRU 230-EXIT.
027600           PERFORM 240-IROOMM-LOOP-RTN THRU 240-EXIT.
027700           PERFORM 250-EROOMM-LOOP-RTN THRU 250-EXIT.
027800           PERFORM 260-COURSM-LOOP-RTN THRU 260-EXIT.
027900           PERFORM 270-SESSNM-LOOP-RTN THRU 270-EXIT.
028000           PERFORM 280-CURRIC-LOOP-RTN THRU 280-EXIT.
028100           PERFORM 290-CURCRS-LOOP-RTN THRU 290-EXIT.
028200           PERFORM 295-TTASGN-LOOP-RTN THRU 295-EXIT.
028300       100-EXIT.
028400           EXIT.
028500
028600      ***** SEM-DAYS-PER-WEEK 1-7, SEM-TIME-SLOTS-PER-DAY 2-7,         *
028700      ***** SEM-MAX-DAILY-LECT-PER-CUR >= 1, SEM-WEIGHT-S1..S7 >= 0    *
028800       200-EDIT-SEMCFG-RTN.
028900           MOVE "200-EDIT-SEMCFG-RTN" TO PARA-NAME.
029000           IF SEM-DAYS-PER-WEEK < 1 OR SEM-DAYS-PER-WEEK > 7
029100               MOVE "SEM-DAYS-PER-WEEK" TO VE-FIELD-NAME
029200               MOVE "OUT OF RANGE 1-7" TO VE-REASON
029300               PERFORM 700-WRITE-SEMCFG-ERR THRU 700-EXIT.
029400           IF SEM-TIME-SLOTS-PER-DAY < 2 OR SEM-TIME-SLOTS-PER-DAY > 7
029500               MOVE "SEM-TIME-SLOTS-PER-DAY" TO VE-FIELD-NAME
029600               MOVE "OUT OF RANGE 2-7" TO VE-REASON
029700               PERFORM 700-WRITE-SEMCFG-ERR THRU 700-EXIT.
029800           IF SEM-MAX-DAILY-LECT-PER-CUR < 1
029900               MOVE "SEM-MAX-DAILY-LECT" TO VE-FIELD-NAME
030000               MOVE "MUST BE >= 1" TO VE-REASON
030100               PERFORM 700-WRITE-SEMCFG-ERR THRU 700-EXIT.
030200           PERFORM 205-EDIT-WEIGHT-RTN
030300               VARYING WGT-IX FROM 1 BY 1 UNTIL WGT-IX > 7.
030400       200-EXIT.
030500           EXIT.
030600
030700       205-EDIT-WEIGHT-RTN.
030800           IF SEM-WEIGHT-OCC (WGT-IX) < 0
030900               MOVE "SEM-WEIGHT-OCC" TO VE-FIELD-NAME
031000               MOVE "MUST BE >= 0.00" TO VE-REASON
031100               PERFORM 700-WRITE-SEMCFG-ERR THRU 700-EXIT.
031200
031300      ***** CHAIR HAS NO NUMERIC FIELD TO RANGE-EDIT - THE LOOP IS     *
031400      ***** KEPT SO THE RECORD COUNT COMES OUT ON THE 999 SUMMARY      *
031500       210-CHAIRM-LOOP-RTN.
031600           MOVE "210-CHAIRM-LOOP-RTN" TO PARA-NAME.
031700           PERFORM 902-READ-CHAIRM THRU 902-EXIT
031800               UNTIL NO-MORE-CHAIRM.
031900       210-EXIT.
032000           EXIT.
032100
032200      ***** TEACHER HAS NO NUMERIC FIELD TO RANGE-EDIT EITHER - THE    *
032300      ***** UNFAVOURABLE/UNAVAILABLE PERIODS ARE EDITED OFF TCHPER     *
032400       220-TEACHM-LOOP-RTN.
032500           MOVE "220-TEACHM-LOOP-RTN" TO PARA-NAME.
032600           PERFORM 903-READ-TEACHM THRU 903-EXIT
032700               UNTIL NO-MORE-TEACHM.
032800       220-EXIT.
032900           EXIT.
033000
033100      ***** TP-DAY AND TP-TIME-SLOT MUST EACH INDEPENDENTLY LIE IN 1-7 *
033200       230-TCHPER-LOOP-RTN.
033300           MOVE "230-TCHPER-LOOP-RTN" TO PARA-NAME.
033400           PERFORM 904-READ-TCHPER THRU 904-EXIT
033500               UNTIL NO-MORE-TCHPER.
033600       230-EXIT.
033700           EXIT.
033800
033900       235-EDIT-TCHPER-RTN.
034000           IF TP-DAY < 1 OR TP-DAY > 7
034100               MOVE "TP-DAY" TO VE-FIELD-NAME
034200               MOVE "OUT OF RANGE 1-7" TO VE-REASON
034300               PERFORM 705-WRITE-TCHPER-ERR THRU 705-EXIT.
034400           IF TP-TIME-SLOT < 1 OR TP-TIME-SLOT > 7
034500               MOVE "TP-TIME-SLOT" TO VE-FIELD-NAME
034600               MOVE "OUT OF RANGE 1-7" TO VE-REASON
034700               PERFORM 705-WRITE-TCHPER-ERR THRU 705-EXIT.
034800       235-EXIT.
034900           EXIT.
035000
035100      ***** IROOM-CAPACITY >= 1.  IROOM-PROJECTORS >= 0 IS A FORMALITY *
035200      ***** SINCE THE FIELD IS UNSIGNED PIC 9, BUT WE STILL DOCUMENT   *
035300      ***** THE RULE HERE PER THE FACULTY SPEC                        *
035400       240-IROOMM-LOOP-RTN.
035500           MOVE "240-IROOMM-LOOP-RTN" TO PARA-NAME.
035600           PERFORM 905-READ-IROOMM THRU 905-EXIT
035700               UNTIL NO-MORE-IROOMM.
035800       240-EXIT.
035900           EXIT.
036000
036100       245-EDIT-IROOMM-RTN.
036200           IF IROOM-CAPACITY < 1
036300               MOVE "IROOM-CAPACITY" TO VE-FIELD-NAME
036400               MOVE "MUST BE >= 1" TO VE-REASON
036500               PERFORM 706-WRITE-IROOMM-ERR THRU 706-EXIT.
036600       245-EXIT.
036700           EXIT.
036800
036900      ***** EXTERNAL-ROOM HAS NO NUMERIC FIELD TO RANGE-EDIT           *
037000       250-EROOMM-LOOP-RTN.
037100           MOVE "250-EROOMM-LOOP-RTN" TO PARA-NAME.
037200           PERFORM 906-READ-EROOMM THRU 906-EXIT
037300               UNTIL NO-MORE-EROOMM.
037400       250-EXIT.
037500           EXIT.
037600
037700      ***** CRS-MIN-NUM-DAYS >= 1                                      *
037800       260-COURSM-LOOP-RTN.
037900           MOVE "260-COURSM-LOOP-RTN" TO PARA-NAME.
038000           PERFORM 907-READ-COURSM THRU 907-EXIT
038100               UNTIL NO-MORE-COURSM.
038200       260-EXIT.
038300           EXIT.
038400
038500       265-EDIT-COURSM-RTN.
038600           IF CRS-MIN-NUM-DAYS < 1
038700               MOVE "CRS-MIN-NUM-DAYS" TO VE-FIELD-NAME
038800               MOVE "MUST BE >= 1" TO VE-REASON
038900               PERFORM 707-WRITE-COURSM-ERR THRU 707-EXIT.
039000       265-EXIT.
039100           EXIT.
039200
039300      ***** SESS-STUDENTS >= 1, INTERNAL SESSIONS ONLY.  PREASSIGN     *
039400      ***** DAY/SLOT ARE EDITED ONLY WHEN THE PREASSIGN FLAG IS "Y"    *
039500       270-SESSNM-LOOP-RTN.
039600           MOVE "270-SESSNM-LOOP-RTN" TO PARA-NAME.
039700           PERFORM 908-READ-SESSNM THRU 908-EXIT
039800               UNTIL NO-MORE-SESSNM.
039900       270-EXIT.
040000           EXIT.
040100
040200       275-EDIT-SESSNM-RTN.
040300           IF SESS-INTERNAL AND SESS-STUDENTS < 1
040400               MOVE "SESS-STUDENTS" TO VE-FIELD-NAME
040500               MOVE "MUST BE >= 1 (INTERNAL)" TO VE-REASON
040600               PERFORM 708-WRITE-SESSNM-ERR THRU 708-EXIT.
040700           IF SESS-PREASSIGNED
040800               IF SESS-PREASSIGN-DAY < 1 OR SESS-PREASSIGN-DAY > 7
040900                   MOVE "SESS-PREASSIGN-DAY" TO VE-FIELD-NAME
041000                   MOVE "OUT OF RANGE 1-7" TO VE-REASON
041100                   PERFORM 708-WRITE-SESSNM-ERR THRU 708-EXIT
041200               END-IF
041300               IF SESS-PREASSIGN-SLOT < 1 OR SESS-PREASSIGN-SLOT > 7
041400                   MOVE "SESS-PREASSIGN-SLOT" TO VE-FIELD-NAME
041500                   MOVE "OUT OF RANGE 1-7" TO VE-REASON
041600                   PERFORM 708-WRITE-SESSNM-ERR THRU 708-EXIT
041700               END-IF
041800           END-IF.
041900       275-EXIT.
042000           EXIT.
042100
042200      ***** CURRICULUM HAS NO NUMERIC FIELD TO RANGE-EDIT              *
042300       280-CURRIC-LOOP-RTN.
042400           MOVE "280-CURRIC-LOOP-RTN" TO PARA-NAME.
042500           PERFORM 909-READ-CURRIC THRU 909-EXIT
042600               UNTIL NO-MORE-CURRIC.
042700       280-EXIT.
042800           EXIT.
042900
043000      ***** CURRICULUM-COURSE IS A PURE FK PAIR - NO NUMERIC FIELD     *
043100       290-CURCRS-LOOP-RTN.
043200           MOVE "290-CURCRS-LOOP-RTN" TO PARA-NAME.
043300           PERFORM 910-READ-CURCRS THRU 910-EXIT
043400               UNTIL NO-MORE-CURCRS.
043500       290-EXIT.
043600           EXIT.
043700
043800      ***** TA-DAY AND TA-TIME-SLOT MUST EACH INDEPENDENTLY LIE IN 1-7 *
043900       295-TTASGN-LOOP-RTN.
044000           MOVE "295-TTASGN-LOOP-RTN" TO PARA-NAME.
044100           PERFORM 911-READ-TTASGN THRU 911-EXIT
044200               UNTIL NO-MORE-TTASGN.
044300       295-EXIT.
044400           EXIT.
044500
044600       298-EDIT-TTASGN-RTN.
044700           IF TA-DAY < 1 OR TA-DAY > 7
044800               MOVE "TA-DAY" TO VE-FIELD-NAME
044900               MOVE "OUT OF RANGE 1-7" TO VE-REASON
045000               PERFORM 711-WRITE-TTASGN-ERR THRU 711-EXIT.
045100           IF TA-TIME-SLOT < 1 OR TA-TIME-SLOT > 7
045200               MOVE "TA-TIME-SLOT" TO VE-FIELD-NAME
045300               MOVE "OUT OF RANGE 1-7" TO VE-REASON
045400               PERFORM 711-WRITE-TTASGN-ERR THRU 711-EXIT.
045500       298-EXIT.
045600           EXIT.
045700
045800       700-WRITE-SEMCFG-ERR.
045900           MOVE "SEMCFG" TO VE-FILE-ID.
046000           MOVE SEM-NAME (1:8) TO VE-KEY.
046100           WRITE VAL-ERR-REC.
046200           ADD 1 TO VAL-ERR-COUNT.
046300       700-EXIT.
046400           EXIT.
046500
046600       705-WRITE-TCHPER-ERR.
046700           MOVE "TCHPER" TO VE-FILE-ID.
046800           MOVE TP-TEACH-ID TO VE-KEY.
046900           WRITE VAL-ERR-REC.
047000           ADD 1 TO VAL-ERR-COUNT.
047100       705-EXIT.
047200           EXIT.
047300
047400       706-WRITE-IROOMM-ERR.
047500           MOVE "IROOMM" TO VE-FILE-ID.
047600           MOVE IROOM-ID TO VE-KEY.
047700           WRITE VAL-ERR-REC.
047800           ADD 1 TO VAL-ERR-COUNT.
047900       706-EXIT.
048000           EXIT.
048100
048200       707-WRITE-COURSM-ERR.
048300           MOVE "COURSM" TO VE-FILE-ID.
048400           MOVE CRS-ID TO VE-KEY.
048500           WRITE VAL-ERR-REC.
048600           ADD 1 TO VAL-ERR-COUNT.
048700       707-EXIT.
048800           EXIT.
048900
049000       708-WRITE-SESSNM-ERR.
049100           MOVE "SESSNM" TO VE-FILE-ID.
049200           MOVE SESS-ID TO VE-KEY.
049300           WRITE VAL-ERR-REC.
049400           ADD 1 TO VAL-ERR-COUNT.
049500       708-EXIT.
049600           EXIT.
049700
049800       711-WRITE-TTASGN-ERR.
049900           MOVE "TTASGN" TO VE-FILE-ID.
050000           MOVE TA-SESS-ID TO VE-KEY.
050100           WRITE VAL-ERR-REC.
050200           ADD 1 TO VAL-ERR-COUNT.
050300       711-EXIT.
050400           EXIT.
050500
050600       800-OPEN-FILES.
050700           MOVE "800-OPEN-FILES" TO PARA-NAME.
050800           OPEN INPUT SEMCFG-IN, CHAIRM-IN, TEACHM-IN, TCHPER-IN,
050900                      IROOMM-IN, EROOMM-IN, COURSM-IN, SESSNM-IN,
051000                      CURRIC-IN, CURCRS-IN, TTASGN-IN.
051100           OPEN OUTPUT VAL-ERR, SYSOUT.
051200       800-EXIT.
051300           EXIT.
051400
051500       850-CLOSE-FILES.
051600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
051700           CLOSE SEMCFG-IN, CHAIRM-IN, TEACHM-IN, TCHPER-IN,
051800                 IROOMM-IN, EROOMM-IN, COURSM-IN, SESSNM-IN,
051900                 CURRIC-IN, CURCRS-IN, TTASGN-IN, VAL-ERR, SYSOUT.
052000       850-EXIT.
052100           EXIT.
052200
052300       901-READ-SEMCFG.
052400           READ SEMCFG-IN
052500               AT END MOVE "N" TO MORE-SEMCFG-SW
052600               GO TO 901-EXIT
052700           END-READ.
052800       901-EXIT.
052900           EXIT.
053000
053100       902-READ-CHAIRM.
053200           READ CHAIRM-IN
053300               AT END MOVE "N" TO MORE-CHAIRM-SW
053400               GO TO 902-EXIT
053500           END-READ.
053600           ADD 1 TO CHAIRM-RECORDS-READ.
053700       902-EXIT.
053800           EXIT.
053900
054000       903-READ-TEACHM.
054100           READ TEACHM-IN
054200               AT END MOVE "N" TO MORE-TEACHM-SW
054300               GO TO 903-EXIT
054400           END-READ.
054500           ADD 1 TO TEACHM-RECORDS-READ.
054600       903-EXIT.
054700           EXIT.
054800
054900       904-READ-TCHPER.
055000           READ TCHPER-IN
055100               AT END MOVE "N" TO MORE-TCHPER-SW
055200               GO TO 904-EXIT
055300           END-READ.
055400           ADD 1 TO TCHPER-RECORDS-READ.
055500           PERFORM 235-EDIT-TCHPER-RTN THRU 235-EXIT.
055600       904-EXIT.
055700           EXIT.
055800
055900       905-READ-IROOMM.
056000           READ IROOMM-IN
056100               AT END MOVE "N" TO MORE-IROOMM-SW
056200               GO TO 905-EXIT
056300           END-READ.
056400           ADD 1 TO IROOMM-RECORDS-READ.
056500           PERFORM 245-EDIT-IROOMM-RTN THRU 245-EXIT.
056600       905-EXIT.
056700           EXIT.
056800
056900       906-READ-EROOMM.
057000           READ EROOMM-IN
057100               AT END MOVE "N" TO MORE-EROOMM-SW
057200               GO TO 906-EXIT
057300           END-READ.
057400           ADD 1 TO EROOMM-RECORDS-READ.
057500       906-EXIT.
057600           EXIT.
057700
057800       907-READ-COURSM.
057900           READ COURSM-IN
058000               AT END MOVE "N" TO MORE-COURSM-SW
058100               GO TO 907-EXIT
058200           END-READ.
058300           ADD 1 TO COURSM-RECORDS-READ.
058400           PERFORM 265-EDIT-COURSM-RTN THRU 265-EXIT.
058500       907-EXIT.
058600           EXIT.
058700
058800       908-READ-SESSNM.
058900           READ SESSNM-IN
059000               AT END MOVE "N" TO MORE-SESSNM-SW
059100               GO TO 908-EXIT
059200           END-READ.
059300           ADD 1 TO SESSNM-RECORDS-READ.
059400           PERFORM 275-EDIT-SESSNM-RTN THRU 275-EXIT.
059500       908-EXIT.
059600           EXIT.
059700
059800       909-READ-CURRIC.
059900           READ CURRIC-IN
060000               AT END MOVE "N" TO MORE-CURRIC-SW
060100               GO TO 909-EXIT
060200           END-READ.
060300           ADD 1 TO CURRIC-RECORDS-READ.
060400       909-EXIT.
060500           EXIT.
060600
060700       910-READ-CURCRS.
060800           READ CURCRS-IN
060900               AT END MOVE "N" TO MORE-CURCRS-SW
061000               GO TO 910-EXIT
061100           END-READ.
061200           ADD 1 TO CURCRS-RECORDS-READ.
061300       910-EXIT.
061400           EXIT.
061500
061600       911-READ-TTASGN.
061700           READ TTASGN-IN
061800               AT END MOVE "N" TO MORE-TTASGN-SW
061900               GO TO 911-EXIT
062000           END-READ.
062100           ADD 1 TO TTASGN-RECORDS-READ.
062200           PERFORM 298-EDIT-TTASGN-RTN THRU 298-EXIT.
062300       911-EXIT.
062400           EXIT.
062500
062600       999-CLEANUP.
062700           MOVE "999-CLEANUP" TO PARA-NAME.
062800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062900           DISPLAY "** WCTT MASTER FILE EDIT COUNTS **".
063000           DISPLAY "CHAIR      " CHAIRM-RECORDS-READ.
063100           DISPLAY "TEACHER    " TEACHM-RECORDS-READ.
063200           DISPLAY "TCHR-PERIOD" TCHPER-RECORDS-READ.
063300           DISPLAY "INT-ROOM   " IROOMM-RECORDS-READ.
063400           DISPLAY "EXT-ROOM   " EROOMM-RECORDS-READ.
063500           DISPLAY "COURSE     " COURSM-RECORDS-READ.
063600           DISPLAY "SESSION    " SESSNM-RECORDS-READ.
063700           DISPLAY "CURRICULUM " CURRIC-RECORDS-READ.
063800           DISPLAY "CURR-COURSE" CURCRS-RECORDS-READ.
063900           DISPLAY "TT-ASSIGN  " TTASGN-RECORDS-READ.
064000           DISPLAY "VAL-ERR-COUNT " VAL-ERR-COUNT.
064100           MOVE VAL-ERR-COUNT TO RETURN-CODE.
064200           DISPLAY "******** NORMAL END OF JOB VALEDIT ********".
064300       999-EXIT.
064400           EXIT.
064500
064600       1000-ABEND-RTN.
064700           MOVE "VALEDIT" TO ABEND-PGM-NAME.
064800           WRITE SYSOUT-REC FROM ABEND-REC.
064900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065000           DISPLAY "*** ABNORMAL END OF JOB-VALEDIT ***" UPON CONSOLE.
065100           DIVIDE ZERO-VAL INTO ONE-VAL.
