000100      ******************************************************************
000200      * COPYBOOK       IROOMM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(IROOMM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE INTERNAL-ROOM MASTER RECORD  *
000500      ******************************************************************
000600      ***** IROOM-PROJECTORS/IROOM-PC-POOL/IROOM-TEACHER-PC/           *
000700      ***** IROOM-DOC-CAM TOGETHER ARE "ROOM FEATURES" - COMPARED BY   *
000800      ***** RMFEAOK AGAINST A SESSION'S ROOM REQUIREMENTS              *
000900      ******************************************************************
001000       01  INTERNAL-ROOM-MASTER-REC.
001100           05  IROOM-ID                   PIC X(8).
001200           05  IROOM-NAME                 PIC X(30).
001300           05  IROOM-CAPACITY             PIC 9(4).
001400           05  IROOM-FEATURES.
001500               10  IROOM-PROJECTORS       PIC 9(2).
001600               10  IROOM-PC-POOL          PIC X(1).
001700                   88  IROOM-HAS-PC-POOL      VALUE "Y".
001800                   88  IROOM-NO-PC-POOL       VALUE "N".
001900               10  IROOM-TEACHER-PC       PIC X(1).
002000                   88  IROOM-HAS-TEACHER-PC   VALUE "Y".
002100                   88  IROOM-NO-TEACHER-PC    VALUE "N".
002200               10  IROOM-DOC-CAM          PIC X(1).
002300                   88  IROOM-HAS-DOC-CAM      VALUE "Y".
002400                   88  IROOM-NO-DOC-CAM       VALUE "N".
002500           05  FILLER                     PIC X(12).
002600      ******************************************************************
002700      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 6             *
002800      ******************************************************************
