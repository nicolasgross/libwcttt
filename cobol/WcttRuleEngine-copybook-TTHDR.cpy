000100      ******************************************************************
000200      * COPYBOOK       TTHDR                                           *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(TTHDR)                    *
000400      * ...IS THE MEMBER THAT CARRIES THE COMPUTED-PENALTY OUTPUT      *
000500      * RECORD WRITTEN ONCE PER TIMETABLE PROCESSED BY CVCALC          *
000600      ******************************************************************
000700       01  TIMETABLE-HEADER-REC.
000800           05  TT-NAME                    PIC X(30).
000900           05  TT-PENALTY                 PIC S9(7)V9(2) COMP-3.
001000           05  FILLER                     PIC X(20).
001100      ******************************************************************
001200      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2             *
001300      ******************************************************************
