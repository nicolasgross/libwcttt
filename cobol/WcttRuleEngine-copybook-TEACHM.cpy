000100      ******************************************************************
000200      * COPYBOOK       TEACHM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(TEACHM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE TEACHER MASTER RECORD        *
000500      ******************************************************************
000600       01  TEACHER-MASTER-REC.
000700           05  TEACH-ID                   PIC X(8).
000800           05  TEACH-NAME                 PIC X(30).
000900           05  TEACH-CHAIR-ID             PIC X(8).
001000           05  FILLER                     PIC X(14).
001100      ******************************************************************
001200      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 3             *
001300      ******************************************************************
