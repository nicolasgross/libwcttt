000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CVCSOFT.
000400       AUTHOR. R HALVORSEN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/19/89.
000700       DATE-COMPILED. 04/19/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 041989 RHH  ORIGINAL PROGRAM - S1-S7 SOFT PENALTY TOTALLING,   *
001300      *             CALLED ONCE PER TIMETABLE BY CVCALC 100-MAINLINE   *
001400      * 041989 RHH  S6 IS CALLED ONCE FOR THE WHOLE SEMESTER, NOT ONCE *
001500      *             PER DAY - S6ADJC ITSELF WALKS ALL SEVEN DAYS       *
001600      * 060790 RHH  BUILT THE 600-S6-RTN ACTIVE GRID FROM THE IN-      *
001700      *             MEMORY ASSIGNMENT TABLE INSTEAD OF RE-READING      *
001800      *             TTASGN A SECOND TIME - SAVES A FULL FILE PASS      *
001900      * 091590 RHH  ADDED 840-CC-MEMBER-CHECK-RTN SO S3 AND S7 SHARE   *
002000      *             ONE CURRICULUM-MEMBERSHIP SCAN INSTEAD OF TWO      *
002100      *             COPIES OF THE SAME LOOP - TICKET 2214              *
002200      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
002300      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002400      * 031103 KMB  950-LOG-VIOLATION-RTN NOW CALLS WGTLKUP ONCE PER   *
002500      *             VIOLATION TYPE INSTEAD OF ONCE PER OCCURRENCE -    *
002600      *             TKT 4488 (WEIGHT NEVER CHANGES WITHIN THE LOOP)    *
002700      * 091407 AJP  S7 IS LOGGED UNDER CODE "S1" PER THE WCT3 SPEC     *
002800      *             WORKING PAPER - THIS IS INTENTIONAL, NOT A TYPO    *
002900      ******************************************************************
003000      * CALLED BY CVCALC AFTER THE FULL CANDIDATE TIMETABLE HAS PASSED *
003100      * ITS H1-H10 CHECKS AND IS SITTING IN WCTT-ASSIGNMENT-TABLE.     *
003200      * TOTALS THE SEVEN SOFT PENALTIES (S1-S7) INTO WT-SOFT-PENALTY-  *
003300      * TOTAL AND APPENDS ONE WCTT-VIOL-ENT PER OCCURRENCE, THE SAME   *
003400      * TABLE CVCHARD ALREADY APPENDED THE H-CODE ENTRIES TO.          *
003500      ******************************************************************
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700
004800       WORKING-STORAGE SECTION.
004900      ***** PURE LOOKUP-INDEX HOLDING AREA - REUSED ACROSS EVERY S1-S7 *
005000      ***** PARAGRAPH BELOW, THE SAME WAY CVCHARD SHARES ITS INDEXES   *
005100       01  WS-CVS-SUBSCRIPTS.
005200           05  WS-TEACH-LOOKUP-IX         PIC 9(4) COMP.
005300           05  WS-IROOM-LOOKUP-IX         PIC 9(4) COMP.
005400           05  WS-SESS-LOOKUP-IX          PIC 9(4) COMP.
005500           05  WS-OTHER-SESS-IX           PIC 9(4) COMP.
005600           05  WS-S3-SCAN-IX              PIC 9(4) COMP.
005700           05  WS-CC2-IX                  PIC 9(4) COMP.
005800           05  WS-WT-IX                   PIC 9(4) COMP.
005900           05  WS-S6-TEACH-IX             PIC 9(4) COMP.
006000           05  FILLER                     PIC X(6).
006100
006200      ***** NUMERIC-ONLY VIEW OF THE INDEX BLOCK - USED WHEN A TRACE   *
006300      ***** SNAP IS TAKEN ON A BAD LOOKUP DURING A SOFT-PENALTY RUN    *
006400           01  WS-CVS-SUB-NUM-R REDEFINES WS-CVS-SUBSCRIPTS.
006500               05  WS-CVS-SUB-NUM-VIEW    PIC 9(16).
006600               05  FILLER                 PIC X(6).
006700
006800      ***** VIOLATION-LOGGING HAND-OFF AREA - LOADED BY EACH S1-S7     *
006900      ***** CHECK BEFORE FALLING INTO 950-LOG-VIOLATION-RTN, PLUS THE  *
007000      ***** DAY-SPREAD AND ROOM-CONSISTENCY CARRY-FORWARD FLAGS        *
007100       01  WS-CVS-FLAGS.
007200           05  WS-LOG-CODE                PIC X(2).
007300           05  WS-LOG-DAY                 PIC 9(1).
007400           05  WS-LOG-SLOT                PIC 9(1).
007500           05  WS-LOG-SESS-ID             PIC X(8).
007600           05  WS-LOG-ROOM-ID             PIC X(8).
007700           05  WS-CAND-COURSE-ID          PIC X(8).
007800           05  WS-S4-FIRST-ROOM           PIC X(8).
007900           05  WS-S4-FIRST-ROOM-SW        PIC X(1).
008000               88  WS-S4-ROOM-SET             VALUE "Y".
008100           05  WS-FOUND-ADJACENT-SW       PIC X(1).
008200               88  WS-FOUND-ADJACENT          VALUE "Y".
008300           05  WS-CUR-MEMBER-SW           PIC X(1).
008400               88  WS-CUR-MEMBER              VALUE "Y".
008500           05  WS-CHK-CUR-ID              PIC X(8).
008600           05  WS-CHK-COURSE-ID           PIC X(8).
008700           05  FILLER                     PIC X(5).
008800
008900      ***** BYTE-STRING VIEW OF THE FLAG BLOCK FOR THE TRACE SNAP      *
009000           01  WS-CVS-FLAGS-DUMP-R REDEFINES WS-CVS-FLAGS PIC X(60).
009100
009200      ***** STANDALONE COUNTERS AND ONE-SHOT ARITHMETIC HOLDING AREAS  *
009300       77  WS-S6-DAY-IX                   PIC 9(1) COMP.
009400       77  WS-S6-SLOT-IX                  PIC 9(1) COMP.
009500       77  WS-EARLIEST-DAY                PIC 9(1) COMP.
009600       77  WS-LAST-DAY                    PIC 9(1) COMP.
009700       77  WS-S7-DAY-IX                   PIC 9(1) COMP.
009800       77  WS-S7-LECT-COUNT               PIC 9(4) COMP.
009900       77  WS-S7-EXCESS                   PIC 9(3) COMP.
010000       77  WS-PREV-SLOT                   PIC 9(1) COMP.
010100       77  WS-NEXT-SLOT                   PIC 9(1) COMP.
010200       77  WS-S3-TARGET-SLOT              PIC 9(1) COMP.
010300       77  WS-LOG-COUNT                   PIC 9(4) COMP.
010400       77  WS-LOG-IX                      PIC 9(4) COMP.
010500       77  WS-S2-DEFICIT                  PIC S9(3) COMP.
010600       77  WS-S1-DEV                      PIC S9(4) COMP.
010700
010800      ***** LOCAL MIRROR OF S6ADJC'S OWN LINKAGE RECORD - BUILT HERE   *
010900      ***** FROM THE ASSIGNMENT TABLE AND PASSED ON THE SINGLE CALL    *
011000       01  CVS-S6-PARM.
011100           05  CVS-S6-DAYS-PER-WEEK       PIC 9(1).
011200           05  CVS-S6-SLOTS-PER-DAY       PIC 9(1).
011300           05  CVS-S6-TEACHER-CNT         PIC 9(4) COMP.
011400           05  CVS-S6-VIOLATION-COUNT     PIC 9(7) COMP.
011500           05  CVS-S6-ACTIVE-GRID.
011600               10  CVS-S6-ACT-DAY OCCURS 7 TIMES.
011700                   15  CVS-S6-ACT-TEACHER OCCURS 200 TIMES.
011800                       20  CVS-S6-ACT-SLOT PIC X(1) OCCURS 7 TIMES.
011900           05  FILLER                     PIC X(20).
012000
012100      ***** LOCAL MIRROR OF WGTLKUP'S OWN LINKAGE RECORD - THE WEIGHT  *
012200      ***** TABLE IS LOADED ONCE AT 050-INIT-WEIGHTS-RTN AND NEVER     *
012300      ***** CHANGES AGAIN FOR THE REST OF THE RUN                      *
012400       01  CVS-WGTLKUP-PARM.
012500           05  CVS-WL-CONSTRAINT-CODE     PIC X(2).
012600           05  CVS-WL-WEIGHT-TABLE.
012700               10  CVS-WL-WEIGHT-OCC      PIC S9(3)V9(2) COMP-3
012800                                           OCCURS 7 TIMES.
012900           05  CVS-WL-WEIGHT-RESULT       PIC S9(3)V9(2) COMP-3.
013000           05  FILLER                     PIC X(6).
013100
013200      ***** BYTE-STRING VIEW OF THE WEIGHT LOOKUP PARM FOR THE TRACE   *
013300      ***** SNAP TAKEN WHEN AN UNKNOWN CONSTRAINT CODE COMES THROUGH   *
013400           01  CVS-WGTLKUP-CODE-R REDEFINES CVS-WGTLKUP-PARM.
013500               05  FILLER                 PIC X(2).
013600               05  CVS-WL-DUMP            PIC X(30).
013700
013800       LINKAGE SECTION.
013900       COPY WCTTWORK.
014000
014100       PROCEDURE DIVISION USING WCTT-SEMESTER-CFG WCTT-TEACHER-TABLE
014200               WCTT-IROOM-TABLE WCTT-COURSE-TABLE WCTT-SESSION-TABLE
014300               WCTT-CURRICULUM-TABLE WCTT-CURR-COURSE-TABLE
014400               WCTT-ASSIGNMENT-TABLE WCTT-VIOLATION-TABLE
014500               WCTT-RUN-TOTALS.
014600
014700       000-MAIN-RTN.
014800           MOVE ZERO TO WT-SOFT-PENALTY-TOTAL.
014900           PERFORM 050-INIT-WEIGHTS-RTN THRU 050-EXIT.
015000           PERFORM 600-S6-RTN THRU 600-EXIT.
015100           PERFORM 700-COURSE-LOOP-RTN THRU 700-EXIT
015200               VARYING CRS-IX FROM 1 BY 1
015300               UNTIL CRS-IX > WCTT-COURSE-CNT.
015400           PERFORM 800-CURRICULUM-LOOP-RTN THRU 800-EXIT
015500               VARYING CUR-IX FROM 1 BY 1
015600               UNTIL CUR-IX > WCTT-CURRICULUM-CNT.
015700           PERFORM 900-ASSIGNMENT-LOOP-RTN THRU 900-EXIT
015800               VARYING ASGN-IX FROM 1 BY 1
015900               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
016000           GOBACK.
016100
016200      ***** LOADS THE SEMESTER'S SEVEN WEIGHTS INTO THE LOCAL WGTLKUP  *
016300      ***** PARM ONCE, SO EVERY LATER CALL REUSES THE SAME TABLE       *
016400       050-INIT-WEIGHTS-RTN.
016500           PERFORM 052-COPY-WEIGHT-RTN THRU 052-EXIT
016600               VARYING WS-WT-IX FROM 1 BY 1 UNTIL WS-WT-IX > 7.
016700       050-EXIT.
016800           EXIT.
016900
017000       052-COPY-WEIGHT-RTN.
017100           MOVE WT-SEM-WEIGHT-OCC (WS-WT-IX)
017200               TO CVS-WL-WEIGHT-OCC (WS-WT-IX).
017300       052-EXIT.
017400           EXIT.
017500
017600      ***** S6 - TEACHER ADJACENCY - EVALUATED ONCE FOR THE WHOLE      *
017700      ***** TIMETABLE.  WE BUILD THE ACTIVE/INACTIVE GRID FROM THE     *
017800      ***** ASSIGNMENT TABLE ALREADY IN MEMORY AND CALL S6ADJC ONCE -  *
017900      ***** S6ADJC ITSELF LOOPS OVER ALL SEVEN DAYS INTERNALLY         *
018000       600-S6-RTN.
018100           MOVE WT-SEM-DAYS-PER-WEEK TO CVS-S6-DAYS-PER-WEEK.
018200           MOVE WT-SEM-SLOTS-PER-DAY TO CVS-S6-SLOTS-PER-DAY.
018300           MOVE WCTT-TEACHER-CNT TO CVS-S6-TEACHER-CNT.
018400           PERFORM 610-CLEAR-GRID-DAY-RTN THRU 610-EXIT
018500               VARYING WS-S6-DAY-IX FROM 1 BY 1
018600               UNTIL WS-S6-DAY-IX > CVS-S6-DAYS-PER-WEEK.
018700           PERFORM 620-BUILD-GRID-RTN THRU 620-EXIT
018800               VARYING ASGN-IX FROM 1 BY 1
018900               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
019000           CALL "S6ADJC" USING CVS-S6-PARM.
019100           IF CVS-S6-VIOLATION-COUNT > 0
019200               MOVE "S6" TO WS-LOG-CODE
019300               MOVE CVS-S6-VIOLATION-COUNT TO WS-LOG-COUNT
019400               MOVE ZERO TO WS-LOG-DAY
019500               MOVE ZERO TO WS-LOG-SLOT
019600               MOVE SPACES TO WS-LOG-SESS-ID
019700               MOVE SPACES TO WS-LOG-ROOM-ID
019800               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
019900       600-EXIT.
020000           EXIT.
020100
020200       610-CLEAR-GRID-DAY-RTN.
020300           PERFORM 612-CLEAR-GRID-TEACHER-RTN THRU 612-EXIT
020400               VARYING WS-S6-TEACH-IX FROM 1 BY 1
020500               UNTIL WS-S6-TEACH-IX > CVS-S6-TEACHER-CNT.
020600       610-EXIT.
020700           EXIT.
020800
020900       612-CLEAR-GRID-TEACHER-RTN.
021000           PERFORM 614-CLEAR-GRID-SLOT-RTN THRU 614-EXIT
021100               VARYING WS-S6-SLOT-IX FROM 1 BY 1
021200               UNTIL WS-S6-SLOT-IX > CVS-S6-SLOTS-PER-DAY.
021300       612-EXIT.
021400           EXIT.
021500
021600       614-CLEAR-GRID-SLOT-RTN.
021700           MOVE "N" TO CVS-S6-ACT-SLOT
021800               (WS-S6-DAY-IX, WS-S6-TEACH-IX, WS-S6-SLOT-IX).
021900       614-EXIT.
022000           EXIT.
022100
022300      ***** ASSIGNMENT ALREADY IN THE CANDIDATE TIMETABLE              *
022400       620-BUILD-GRID-RTN.
022500           SET SESS-IX TO 1.
022600           SEARCH WCTT-SESSION-ENT
022700               AT END
022800                   GO TO 620-EXIT
022900               WHEN WT-SESS-ID (SESS-IX) = WT-TA-SESS-ID (ASGN-IX)
023000                   SET WS-SESS-LOOKUP-IX TO SESS-IX
023100           END-SEARCH.
023200           SET TEACH-IX TO 1.
023300           SEARCH WCTT-TEACHER-ENT
023400               AT END
023500                   GO TO 620-EXIT
023600               WHEN WT-TEACH-ID (TEACH-IX) =
023700                       WT-SESS-TEACH-ID (WS-SESS-LOOKUP-IX)
023800                   SET WS-TEACH-LOOKUP-IX TO TEACH-IX
023900           END-SEARCH.
024000           MOVE "Y" TO CVS-S6-ACT-SLOT
024100               (WT-TA-DAY (ASGN-IX), WS-TEACH-LOOKUP-IX,
024200                WT-TA-TIME-SLOT (ASGN-IX)).
024300       620-EXIT.
024400           EXIT.
024500
024600      ***** S2 (DAY SPREAD) AND S4 (ROOM CONSISTENCY) - BOTH WALK THE  *
024700      ***** WHOLE TIMETABLE ONCE PER COURSE.  THE TABLE IS ALREADY IN  *
024800      ***** (DAY,SLOT) ORDER AS LOADED FROM TTASGN, SO ONE FORWARD     *
024900      ***** PASS SERVES BOTH RULES AT ONCE                             *
025000       700-COURSE-LOOP-RTN.
025100           MOVE WT-CRS-ID (CRS-IX) TO WS-CAND-COURSE-ID.
025200           MOVE WT-SEM-DAYS-PER-WEEK TO WS-EARLIEST-DAY.
025300           MOVE 1 TO WS-LAST-DAY.
025400           MOVE SPACES TO WS-S4-FIRST-ROOM.
025500           MOVE "N" TO WS-S4-FIRST-ROOM-SW.
025600           PERFORM 710-COURSE-SCAN-RTN THRU 710-EXIT
025700               VARYING ASGN-IX FROM 1 BY 1
025800               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
025900           PERFORM 720-S2-ACCUM-RTN THRU 720-EXIT.
026000       700-EXIT.
026100           EXIT.
026200
026300       710-COURSE-SCAN-RTN.
026400           PERFORM 712-LOOKUP-SESS-RTN THRU 712-EXIT.
026500           IF WT-SESS-COURSE-ID (WS-SESS-LOOKUP-IX) NOT =
026600                   WS-CAND-COURSE-ID
026700               GO TO 710-EXIT.
026800           IF NOT WT-SESS-LECTURE (WS-SESS-LOOKUP-IX)
026900               GO TO 710-EXIT.
027000      ***** S2 - NOTE THE ELSE - LASTDAY ONLY MOVES WHEN THE FIRST     *
027100      ***** TEST DID NOT FIRE, PER THE WCT3 SPEC WORKING PAPER         *
027200           IF WT-TA-DAY (ASGN-IX) < WS-EARLIEST-DAY
027300               MOVE WT-TA-DAY (ASGN-IX) TO WS-EARLIEST-DAY
027400           ELSE
027500               IF WT-TA-DAY (ASGN-IX) > WS-LAST-DAY
027600                   MOVE WT-TA-DAY (ASGN-IX) TO WS-LAST-DAY.
027700      ***** S4 - REMEMBER THE FIRST ROOM SEEN, FLAG EVERY LATER ROOM   *
027800           IF WS-S4-ROOM-SET
027900               IF WT-TA-ROOM-ID (ASGN-IX) NOT = WS-S4-FIRST-ROOM
028000                   MOVE "S4" TO WS-LOG-CODE
028100                   MOVE 1 TO WS-LOG-COUNT
028200                   MOVE WT-TA-DAY (ASGN-IX) TO WS-LOG-DAY
028300                   MOVE WT-TA-TIME-SLOT (ASGN-IX) TO WS-LOG-SLOT
028400                   MOVE WT-TA-SESS-ID (ASGN-IX) TO WS-LOG-SESS-ID
028500                   MOVE WT-TA-ROOM-ID (ASGN-IX) TO WS-LOG-ROOM-ID
028600                   PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT
028700           ELSE
028800               MOVE WT-TA-ROOM-ID (ASGN-IX) TO WS-S4-FIRST-ROOM
028900               MOVE "Y" TO WS-S4-FIRST-ROOM-SW.
029000       710-EXIT.
029100           EXIT.
029200
029300      ***** LOOKS UP THE SESSION TABLE ENTRY FOR THE ASSIGNMENT AT     *
029400      ***** ASGN-IX - SHARED BY EVERY PARAGRAPH THAT WALKS THE TABLE   *
029500       712-LOOKUP-SESS-RTN.
029600           SET SESS-IX TO 1.
029700           SEARCH WCTT-SESSION-ENT
029800               AT END
029900                   MOVE 1 TO WS-SESS-LOOKUP-IX
030000               WHEN WT-SESS-ID (SESS-IX) = WT-TA-SESS-ID (ASGN-IX)
030100                   SET WS-SESS-LOOKUP-IX TO SESS-IX
030200           END-SEARCH.
030300       712-EXIT.
030400           EXIT.
030500
030600       720-S2-ACCUM-RTN.
030700           COMPUTE WS-S2-DEFICIT = WT-CRS-MIN-NUM-DAYS (CRS-IX) -
030800               ((WS-LAST-DAY - WS-EARLIEST-DAY) + 1).
030900           IF WS-S2-DEFICIT > 0
031000               MOVE "S2" TO WS-LOG-CODE
031100               MOVE WS-S2-DEFICIT TO WS-LOG-COUNT
031200               MOVE ZERO TO WS-LOG-DAY
031300               MOVE ZERO TO WS-LOG-SLOT
031400               MOVE SPACES TO WS-LOG-SESS-ID
031500               MOVE SPACES TO WS-LOG-ROOM-ID
031600               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
031700       720-EXIT.
031800           EXIT.
031900
032000      ***** S7 - MAX DAILY LECTURES PER CURRICULUM, LOGGED UNDER CODE  *
032100      ***** "S1" (SEE THE CHANGE LOG ABOVE - THIS IS NOT A TYPO)       *
032200       800-CURRICULUM-LOOP-RTN.
032300           PERFORM 810-S7-DAY-LOOP-RTN THRU 810-EXIT
032400               VARYING WS-S7-DAY-IX FROM 1 BY 1
032500               UNTIL WS-S7-DAY-IX > WT-SEM-DAYS-PER-WEEK.
032600       800-EXIT.
032700           EXIT.
032800
032900       810-S7-DAY-LOOP-RTN.
033000           MOVE ZERO TO WS-S7-LECT-COUNT.
033100           PERFORM 812-S7-ASGN-SCAN-RTN THRU 812-EXIT
033200               VARYING ASGN-IX FROM 1 BY 1
033300               UNTIL ASGN-IX > WCTT-ASSIGN-CNT.
033400           IF WS-S7-LECT-COUNT > WT-SEM-MAX-DAILY-LECT
033500               COMPUTE WS-S7-EXCESS =
033600                   WS-S7-LECT-COUNT - WT-SEM-MAX-DAILY-LECT
033700               MOVE "S1" TO WS-LOG-CODE
033800               MOVE WS-S7-EXCESS TO WS-LOG-COUNT
033900               MOVE ZERO TO WS-LOG-DAY
034000               MOVE ZERO TO WS-LOG-SLOT
034100               MOVE SPACES TO WS-LOG-SESS-ID
034200               MOVE SPACES TO WS-LOG-ROOM-ID
034300               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
034400       810-EXIT.
034500           EXIT.
034600
034700       812-S7-ASGN-SCAN-RTN.
034800           IF WT-TA-DAY (ASGN-IX) NOT = WS-S7-DAY-IX
034900               GO TO 812-EXIT.
035000           PERFORM 712-LOOKUP-SESS-RTN THRU 712-EXIT.
035100           IF NOT WT-SESS-LECTURE (WS-SESS-LOOKUP-IX)
035200               GO TO 812-EXIT.
035300           MOVE WT-CUR-ID (CUR-IX) TO WS-CHK-CUR-ID.
035400           MOVE WT-SESS-COURSE-ID (WS-SESS-LOOKUP-IX)
035500               TO WS-CHK-COURSE-ID.
035600           PERFORM 840-CC-MEMBER-CHECK-RTN THRU 840-EXIT.
035700           IF WS-CUR-MEMBER
035800               ADD 1 TO WS-S7-LECT-COUNT.
035900       812-EXIT.
036000           EXIT.
036100
036200      ***** SHARED CURRICULUM-MEMBERSHIP TEST - IS WS-CHK-COURSE-ID    *
036300      ***** ONE OF THE COURSES BELONGING TO WS-CHK-CUR-ID.  USED BY    *
036400      ***** BOTH S7 ABOVE AND S3 BELOW - ONLY ONE INDEX NAME EXISTS ON *
036500      ***** WCTT-CC-ENT SO THIS SCAN USES A PLAIN SUBSCRIPT, THE SAME  *
036600      ***** WAY CVCHARD'S H4/H5 SHARED-CURRICULA COUNT DOES            *
036700       840-CC-MEMBER-CHECK-RTN.
036800           MOVE "N" TO WS-CUR-MEMBER-SW.
036900           PERFORM 842-CC-MEMBER-SCAN-RTN THRU 842-EXIT
037000               VARYING WS-CC2-IX FROM 1 BY 1
037100               UNTIL WS-CC2-IX > WCTT-CC-CNT.
037200       840-EXIT.
037300           EXIT.
037400
037500       842-CC-MEMBER-SCAN-RTN.
037600           IF WT-CC-CUR-ID (WS-CC2-IX) = WS-CHK-CUR-ID
037700                   AND WT-CC-COURSE-ID (WS-CC2-IX) = WS-CHK-COURSE-ID
037800               MOVE "Y" TO WS-CUR-MEMBER-SW.
037900       842-EXIT.
038000           EXIT.
038100
038200      ***** S1 (CAPACITY DEVIATION), S3 (CURRICULUM ADJACENCY) AND S5  *
038300      ***** (TEACHER UNFAVOURABLE PERIOD) - ALL THREE EVALUATED ONCE   *
038400      ***** PER ASSIGNMENT IN THE TIMETABLE                            *
038500       900-ASSIGNMENT-LOOP-RTN.
038600           PERFORM 712-LOOKUP-SESS-RTN THRU 712-EXIT.
038700           PERFORM 910-S1-CHECK-RTN THRU 910-EXIT.
038800           PERFORM 920-S3-CHECK-RTN THRU 920-EXIT.
038900           PERFORM 930-S5-CHECK-RTN THRU 930-EXIT.
039000       900-EXIT.
039100           EXIT.
039200
039300       910-S1-CHECK-RTN.
039400           IF NOT WT-SESS-INTERNAL (WS-SESS-LOOKUP-IX)
039500               GO TO 910-EXIT.
039600           IF WT-TA-ROOM-LOCATION (ASGN-IX) NOT = "I"
039700               GO TO 910-EXIT.
039800           SET IROOM-IX TO 1.
039900           SEARCH WCTT-IROOM-ENT
040000               AT END
040100                   GO TO 910-EXIT
040200               WHEN WT-IROOM-ID (IROOM-IX) = WT-TA-ROOM-ID (ASGN-IX)
040300                   SET WS-IROOM-LOOKUP-IX TO IROOM-IX
040400           END-SEARCH.
040500           COMPUTE WS-S1-DEV = WT-IROOM-CAPACITY (WS-IROOM-LOOKUP-IX)
040600               - WT-SESS-STUDENTS (WS-SESS-LOOKUP-IX).
040700           IF WS-S1-DEV < 0
040800               COMPUTE WS-S1-DEV = ZERO - WS-S1-DEV.
040900           IF WS-S1-DEV > 0
041000               MOVE "S1" TO WS-LOG-CODE
041100               MOVE WS-S1-DEV TO WS-LOG-COUNT
041200               MOVE WT-TA-DAY (ASGN-IX) TO WS-LOG-DAY
041300               MOVE WT-TA-TIME-SLOT (ASGN-IX) TO WS-LOG-SLOT
041400               MOVE WT-TA-SESS-ID (ASGN-IX) TO WS-LOG-SESS-ID
041500               MOVE WT-TA-ROOM-ID (ASGN-IX) TO WS-LOG-ROOM-ID
041600               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
041700       910-EXIT.
041800           EXIT.
041900
042000       920-S3-CHECK-RTN.
042100           IF NOT WT-SESS-LECTURE (WS-SESS-LOOKUP-IX)
042200               GO TO 920-EXIT.
042300           IF WT-SEM-SLOTS-PER-DAY = 1
042400               GO TO 920-EXIT.
042500           PERFORM 922-S3-CUR-LOOP-RTN THRU 922-EXIT
042600               VARYING CC-IX FROM 1 BY 1 UNTIL CC-IX > WCTT-CC-CNT.
042700       920-EXIT.
042800           EXIT.
042900
043000       922-S3-CUR-LOOP-RTN.
043100           IF WT-CC-COURSE-ID (CC-IX) NOT =
043200                   WT-SESS-COURSE-ID (WS-SESS-LOOKUP-IX)
043300               GO TO 922-EXIT.
043400           MOVE "N" TO WS-FOUND-ADJACENT-SW.
043500           IF WT-TA-TIME-SLOT (ASGN-IX) > 1
043600               COMPUTE WS-PREV-SLOT = WT-TA-TIME-SLOT (ASGN-IX) - 1
043700               MOVE WS-PREV-SLOT TO WS-S3-TARGET-SLOT
043800               PERFORM 924-S3-SCAN-RTN THRU 924-EXIT
043900                   VARYING WS-S3-SCAN-IX FROM 1 BY 1
044000                   UNTIL WS-S3-SCAN-IX > WCTT-ASSIGN-CNT.
044100           IF NOT WS-FOUND-ADJACENT
044200                   AND WT-TA-TIME-SLOT (ASGN-IX) < WT-SEM-SLOTS-PER-DAY
044300               COMPUTE WS-NEXT-SLOT = WT-TA-TIME-SLOT (ASGN-IX) + 1
044400               MOVE WS-NEXT-SLOT TO WS-S3-TARGET-SLOT
044500               PERFORM 924-S3-SCAN-RTN THRU 924-EXIT
044600                   VARYING WS-S3-SCAN-IX FROM 1 BY 1
044700                   UNTIL WS-S3-SCAN-IX > WCTT-ASSIGN-CNT.
044800           IF NOT WS-FOUND-ADJACENT
044900               MOVE "S3" TO WS-LOG-CODE
045000               MOVE 1 TO WS-LOG-COUNT
045100               MOVE WT-TA-DAY (ASGN-IX) TO WS-LOG-DAY
045200               MOVE WT-TA-TIME-SLOT (ASGN-IX) TO WS-LOG-SLOT
045300               MOVE WT-TA-SESS-ID (ASGN-IX) TO WS-LOG-SESS-ID
045400               MOVE WT-TA-ROOM-ID (ASGN-IX) TO WS-LOG-ROOM-ID
045500               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
045600       922-EXIT.
045700           EXIT.
045800
045900       924-S3-SCAN-RTN.
046000           IF WT-TA-DAY (WS-S3-SCAN-IX) NOT = WT-TA-DAY (ASGN-IX)
046100                   OR WT-TA-TIME-SLOT (WS-S3-SCAN-IX) NOT =
046200                       WS-S3-TARGET-SLOT
046300               GO TO 924-EXIT.
046400           PERFORM 928-LOOKUP-OTHER-SESS-RTN THRU 928-EXIT.
046500           IF NOT WT-SESS-LECTURE (WS-OTHER-SESS-IX)
046600               GO TO 924-EXIT.
046700           MOVE WT-CC-CUR-ID (CC-IX) TO WS-CHK-CUR-ID.
046800           MOVE WT-SESS-COURSE-ID (WS-OTHER-SESS-IX)
046900               TO WS-CHK-COURSE-ID.
047000           PERFORM 840-CC-MEMBER-CHECK-RTN THRU 840-EXIT.
047100           IF WS-CUR-MEMBER
047200               MOVE "Y" TO WS-FOUND-ADJACENT-SW.
047300       924-EXIT.
047400           EXIT.
047500
047600      ***** LOOKS UP THE SESSION TABLE ENTRY FOR THE ADJACENT-SLOT     *
047700      ***** ASSIGNMENT FOUND AT WS-S3-SCAN-IX                          *
047800       928-LOOKUP-OTHER-SESS-RTN.
047900           SET SESS-IX TO 1.
048000           SEARCH WCTT-SESSION-ENT
048100               AT END
048200                   MOVE 1 TO WS-OTHER-SESS-IX
048300               WHEN WT-SESS-ID (SESS-IX) =
048400                       WT-TA-SESS-ID (WS-S3-SCAN-IX)
048500                   SET WS-OTHER-SESS-IX TO SESS-IX
048600           END-SEARCH.
048700       928-EXIT.
048800           EXIT.
048900
049000       930-S5-CHECK-RTN.
049100           SET TEACH-IX TO 1.
049200           SEARCH WCTT-TEACHER-ENT
049300               AT END
049400                   MOVE 1 TO WS-TEACH-LOOKUP-IX
049500               WHEN WT-TEACH-ID (TEACH-IX) =
049600                       WT-SESS-TEACH-ID (WS-SESS-LOOKUP-IX)
049700                   SET WS-TEACH-LOOKUP-IX TO TEACH-IX
049800           END-SEARCH.
049900           IF WT-PERIOD-UNFAVOURABLE (WS-TEACH-LOOKUP-IX,
050000                   WT-TA-DAY (ASGN-IX), WT-TA-TIME-SLOT (ASGN-IX))
050100               MOVE "S5" TO WS-LOG-CODE
050200               MOVE 1 TO WS-LOG-COUNT
050300               MOVE WT-TA-DAY (ASGN-IX) TO WS-LOG-DAY
050400               MOVE WT-TA-TIME-SLOT (ASGN-IX) TO WS-LOG-SLOT
050500               MOVE WT-TA-SESS-ID (ASGN-IX) TO WS-LOG-SESS-ID
050600               MOVE WT-TA-ROOM-ID (ASGN-IX) TO WS-LOG-ROOM-ID
050700               PERFORM 950-LOG-VIOLATION-RTN THRU 950-EXIT.
050800       930-EXIT.
050900           EXIT.
051000
051100      ***** GENERIC VIOLATION LOGGER - LOOKS UP THE WEIGHTING ONCE FOR *
051200      ***** WS-LOG-CODE, THEN APPENDS WS-LOG-COUNT ENTRIES.  EVERY     *
051300      ***** S1-S7 CHECK ABOVE FALLS INTO THIS SAME PAIR OF PARAGRAPHS  *
051400       950-LOG-VIOLATION-RTN.
051500           MOVE WS-LOG-CODE TO CVS-WL-CONSTRAINT-CODE.
051600           CALL "WGTLKUP" USING CVS-WGTLKUP-PARM.
051700           PERFORM 952-LOG-ONE-RTN THRU 952-EXIT
051800               VARYING WS-LOG-IX FROM 1 BY 1
051900               UNTIL WS-LOG-IX > WS-LOG-COUNT.
052000       950-EXIT.
052100           EXIT.
052200
052300       952-LOG-ONE-RTN.
052400           IF WCTT-VIOL-CNT >= MAX-VIOLATNS
052500               GO TO 952-EXIT.
052600           ADD 1 TO WCTT-VIOL-CNT.
052700           SET VIOL-IX TO WCTT-VIOL-CNT.
052800           MOVE WS-LOG-DAY TO WT-VIOL-DAY (VIOL-IX).
052900           MOVE WS-LOG-SLOT TO WT-VIOL-SLOT (VIOL-IX).
053000           MOVE WS-LOG-SESS-ID TO WT-VIOL-SESS-ID (VIOL-IX).
053100           MOVE WS-LOG-ROOM-ID TO WT-VIOL-ROOM-ID (VIOL-IX).
053200           MOVE WS-LOG-CODE TO WT-VIOL-CODE (VIOL-IX).
053300           MOVE CVS-WL-WEIGHT-RESULT TO WT-VIOL-WEIGHT (VIOL-IX).
053400           ADD CVS-WL-WEIGHT-RESULT TO WT-SOFT-PENALTY-TOTAL.
053500       952-EXIT.
053600           EXIT.
