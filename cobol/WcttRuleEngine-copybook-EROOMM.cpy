000100      ******************************************************************
000200      * COPYBOOK       EROOMM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(EROOMM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE EXTERNAL-ROOM MASTER RECORD  *
000500      ******************************************************************
000600      ***** ROOMS BELONGING TO ANOTHER FACULTY - NO CAPACITY/FEATURE   *
000700      ***** DATA IS CARRIED SINCE H10/S1 NEVER APPLY TO EXTERNAL ROOMS *
000800      ******************************************************************
000900       01  EXTERNAL-ROOM-MASTER-REC.
001000           05  EROOM-ID                   PIC X(8).
001100           05  EROOM-NAME                 PIC X(30).
001200           05  FILLER                     PIC X(24).
001300      ******************************************************************
001400      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2             *
001500      ******************************************************************
