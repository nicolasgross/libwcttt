000100      ******************************************************************
000200      * COPYBOOK       CHAIRM                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(CHAIRM)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE CHAIR MASTER RECORD          *
000500      ******************************************************************
000600       01  CHAIR-MASTER-REC.
000700           05  CHAIR-ID                   PIC X(8).
000800           05  CHAIR-NAME                 PIC X(30).
000900           05  CHAIR-ABBREV               PIC X(8).
001000           05  FILLER                     PIC X(14).
001100      ******************************************************************
001200      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 3             *
001300      ******************************************************************
