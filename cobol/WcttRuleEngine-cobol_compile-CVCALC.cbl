000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CVCALC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/01/89.
000700       DATE-COMPILED. 03/01/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 030189 JS   ORIGINAL PROGRAM - STEP THREE OF THE NIGHTLY WCTT  *
001300      *             STREAM, AFTER VALEDIT/CFMATRIX - LOADS ALL ELEVEN  *
001400      *             MASTER FILES INTO WORKING STORAGE AND WRITES THE   *
001500      *             TIMETABLE-HEADER RECORD FOR THE RUN                *
001600      * 041289 JS   WIRED IN THE CALL TO CVCHARD - EVERY TTASGN RECORD *
001700      *             IS NOW HARD-CHECKED AS IT IS LOADED, NOT JUST      *
001800      *             COUNTED - H-CODE OCCURRENCES ROLL INTO WCTT-VIOL-  *
001900      *             ENT DIRECTLY OUT OF THIS PROGRAM                   *
002000      * 052390 JS   ADDED THE CALL TO CVCSOFT AFTER THE TIMETABLE IS   *
002100      *             FULLY BUILT - SOFT PENALTY TOTAL NOW FEEDS TT-     *
002200      *             PENALTY ON THE HEADER RECORD INSTEAD OF ZERO       *
002300      * 052390 JS   NOTE - CVCALC DOES NOT REJECT A TTASGN RECORD THAT *
002400      *             FAILS AN H-CHECK.  THIS STEP VALIDATES AND SCORES  *
002500      *             A TIMETABLE ALREADY DECIDED UPSTREAM, IT DOES NOT  *
002600      *             BUILD ONE - AN OPTIMAL TIMETABLE SHOULD SHOW ZERO  *
002700      *             HARD VIOLATIONS ON THE CVCPRINT TOTALS LINE        *
002800      * 091590 RHH  ADDED 125-TCHPER-LOOP-RTN TO STAMP THE UNAVAIL/    *
002900      *             UNFAVOURABLE GRID ONTO WCTT-TEACHER-TABLE AT LOAD  *
003000      *             TIME - H6/H9/S5 ALL KEY OFF THIS GRID NOW - TICKET *
003100      *             2214                                               *
003200      * 121598 SLC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ANYWHERE IN    *
003300      *             THE WCTT MASTER FILES OR IN TT-NAME - PASSED CLEAN *
003400      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
003500      * 031103 KMB  WIRED IN THE CALL TO CVCPRINT - THE VIOLATIONS     *
003600      *             REPORT NO LONGER RUNS AS A SEPARATE JOB STEP - IT  *
003700      *             READS THE SAME IN-MEMORY TABLE THIS STEP JUST      *
003800      *             BUILT, PER TICKET 4502                             *
003900      * 091407 AJP  TT-PENALTY NOW MOVED WITH ROUNDED PER THE FACULTY  *
004000      *             SENATE'S TWO-DECIMAL REPORTING RULE                *
004100      ******************************************************************
004200      * THIS IS THE CONSTRAINTVIOLATIONSCALCULATOR DRIVER OF THE WCTT  *
004300      * RULE ENGINE.  IT OWNS THE ONLY COPY OF THE MASTER-DATA TABLES  *
004400      * IN WCTTWORK FOR THIS RUN AND PASSES THEM BY REFERENCE TO       *
004500      * CVCHARD (ONCE PER CANDIDATE ASSIGNMENT) AND CVCSOFT (ONCE FOR  *
004600      * THE WHOLE COMPLETED TIMETABLE), THEN HANDS THE FINISHED        *
004700      * VIOLATION TABLE TO CVCPRINT BEFORE WRITING TTHDR.              *
004800      ******************************************************************
004900
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-390.
005300       OBJECT-COMPUTER. IBM-390.
005400       SPECIAL-NAMES.
005500           C01 IS NEXT-PAGE.
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
006000               ACCESS MODE IS SEQUENTIAL.
006100           SELECT SEMCFG-IN    ASSIGN TO UT-S-SEMCFG
006200               ACCESS MODE IS SEQUENTIAL
006300               FILE STATUS IS OFCODE.
006400           SELECT CHAIRM-IN    ASSIGN TO UT-S-CHAIRM
006500               ACCESS MODE IS SEQUENTIAL
006600               FILE STATUS IS OFCODE.
006700           SELECT TEACHM-IN    ASSIGN TO UT-S-TEACHM
006800               ACCESS MODE IS SEQUENTIAL
006900               FILE STATUS IS OFCODE.
007000           SELECT TCHPER-IN    ASSIGN TO UT-S-TCHPER
007100               ACCESS MODE IS SEQUENTIAL
007200               FILE STATUS IS OFCODE.
007300           SELECT IROOMM-IN    ASSIGN TO UT-S-IROOMM
007400               ACCESS MODE IS SEQUENTIAL
007500               FILE STATUS IS OFCODE.
007600           SELECT EROOMM-IN    ASSIGN TO UT-S-EROOMM
007700               ACCESS MODE IS SEQUENTIAL
007800               FILE STATUS IS OFCODE.
007900           SELECT COURSM-IN    ASSIGN TO UT-S-COURSM
008000               ACCESS MODE IS SEQUENTIAL
008100               FILE STATUS IS OFCODE.
008200           SELECT SESSNM-IN    ASSIGN TO UT-S-SESSNM
008300               ACCESS MODE IS SEQUENTIAL
008400               FILE STATUS IS OFCODE.
008500           SELECT CURRIC-IN    ASSIGN TO UT-S-CURRIC
008600               ACCESS MODE IS SEQUENTIAL
008700               FILE STATUS IS OFCODE.
008800           SELECT CURCRS-IN    ASSIGN TO UT-S-CURCRS
008900               ACCESS MODE IS SEQUENTIAL
009000               FILE STATUS IS OFCODE.
009100           SELECT TTASGN-IN    ASSIGN TO UT-S-TTASGN
009200               ACCESS MODE IS SEQUENTIAL
009300               FILE STATUS IS OFCODE.
009400           SELECT TTHDR-OUT    ASSIGN TO UT-S-TTHDR
009500               ACCESS MODE IS SEQUENTIAL.
009600
009700       DATA DIVISION.
009800       FILE SECTION.
009900       FD  SYSOUT
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 130 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS SYSOUT-REC.
010500       01  SYSOUT-REC                    PIC X(130).
010600
010700       FD  SEMCFG-IN
010800           RECORDING MODE IS F
010900           LABEL RECORDS ARE STANDARD
011000           BLOCK CONTAINS 0 RECORDS.
011100           COPY SEMCFG.
011200
011300       FD  CHAIRM-IN
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           BLOCK CONTAINS 0 RECORDS.
011700           COPY CHAIRM.
011800
011900       FD  TEACHM-IN
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           BLOCK CONTAINS 0 RECORDS.
012300           COPY TEACHM.
012400
012500       FD  TCHPER-IN
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           BLOCK CONTAINS 0 RECORDS.
012900           COPY TCHPER.
013000
013100       FD  IROOMM-IN
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           BLOCK CONTAINS 0 RECORDS.
013500           COPY IROOMM.
013600
013700       FD  EROOMM-IN
013800           RECORDING MODE IS F
013900           LABEL RECORDS ARE STANDARD
014000           BLOCK CONTAINS 0 RECORDS.
014100           COPY EROOMM.
014200
014300       FD  COURSM-IN
014400           RECORDING MODE IS F
014500           LABEL RECORDS ARE STANDARD
014600           BLOCK CONTAINS 0 RECORDS.
014700           COPY COURSM.
014800
014900       FD  SESSNM-IN
015000           RECORDING MODE IS F
015100           LABEL RECORDS ARE STANDARD
015200           BLOCK CONTAINS 0 RECORDS.
015300           COPY SESSNM.
015400
015500       FD  CURRIC-IN
015600           RECORDING MODE IS F
015700           LABEL RECORDS ARE STANDARD
015800           BLOCK CONTAINS 0 RECORDS.
015900           COPY CURRIC.
016000
016100       FD  CURCRS-IN
016200           RECORDING MODE IS F
016300           LABEL RECORDS ARE STANDARD
016400           BLOCK CONTAINS 0 RECORDS.
016500           COPY CURCRS.
016600
016700       FD  TTASGN-IN
016800           RECORDING MODE IS F
016900           LABEL RECORDS ARE STANDARD
017000           BLOCK CONTAINS 0 RECORDS.
017100           COPY TTASGN.
017200
017300       FD  TTHDR-OUT
017400           RECORDING MODE IS F
017500           LABEL RECORDS ARE STANDARD
017600           BLOCK CONTAINS 0 RECORDS.
017700           COPY TTHDR.
017800
017900       WORKING-STORAGE SECTION.
018000       01  WS-SWITCHES.
018100           05  OFCODE                     PIC X(2).
018200               88  OFCODE-OK          VALUE "00".
018300               88  OFCODE-EOF         VALUE "10".
018400           05  MORE-CHAIRM-SW             PIC X(1) VALUE "Y".
018500               88  NO-MORE-CHAIRM     VALUE "N".
018600           05  MORE-TEACHM-SW             PIC X(1) VALUE "Y".
018700               88  NO-MORE-TEACHM     VALUE "N".
018800           05  MORE-TCHPER-SW             PIC X(1) VALUE "Y".
018900               88  NO-MORE-TCHPER     VALUE "N".
019000           05  MORE-IROOMM-SW             PIC X(1) VALUE "Y".
019100               88  NO-MORE-IROOMM     VALUE "N".
019200           05  MORE-EROOMM-SW             PIC X(1) VALUE "Y".
019300               88  NO-MORE-EROOMM     VALUE "N".
019400           05  MORE-COURSM-SW             PIC X(1) VALUE "Y".
019500               88  NO-MORE-COURSM     VALUE "N".
019600           05  MORE-SESSNM-SW             PIC X(1) VALUE "Y".
019700               88  NO-MORE-SESSNM     VALUE "N".
019800           05  MORE-CURRIC-SW             PIC X(1) VALUE "Y".
019900               88  NO-MORE-CURRIC     VALUE "N".
020000           05  MORE-CURCRS-SW             PIC X(1) VALUE "Y".
020100               88  NO-MORE-CURCRS     VALUE "N".
020200           05  MORE-TTASGN-SW             PIC X(1) VALUE "Y".
020300               88  NO-MORE-TTASGN     VALUE "N".
020400      ***** PARA-NAME ITSELF COMES IN ON THE COPY ABENDREC BELOW - THE *
020500      ***** SHOP STANDARD ABEND RECORD ALREADY CARRIES IT              *
020600
020700       01  WS-COUNTERS.
020800           05  CHAIRM-RECORDS-READ        PIC 9(4) COMP.
020900           05  TEACHM-RECORDS-READ        PIC 9(4) COMP.
021000           05  TCHPER-RECORDS-READ        PIC 9(4) COMP.
021100           05  IROOMM-RECORDS-READ        PIC 9(4) COMP.
021200           05  EROOMM-RECORDS-READ        PIC 9(4) COMP.
021300           05  COURSM-RECORDS-READ        PIC 9(4) COMP.
021400           05  SESSNM-RECORDS-READ        PIC 9(4) COMP.
021500           05  CURRIC-RECORDS-READ        PIC 9(4) COMP.
021600           05  CURCRS-RECORDS-READ        PIC 9(4) COMP.
021700           05  TTASGN-RECORDS-READ        PIC 9(4) COMP.
021800           05  WS-HARD-VIOL-LOGGED        PIC 9(5) COMP.
021900           05  FILLER                     PIC X(2).
022000
022100      ***** ALTERNATE BYTE VIEW OF THE COUNTER BLOCK FOR THE OPERATOR  *
022200      ***** SNAP DUMP AT ABEND TIME                                    *
022300       01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS
022400                              PIC X(28).
022500
022600       01  WS-WORK-SUBSCRIPTS.
022700           05  WS-H-IX                    PIC 9(4) COMP.
022800           05  WS-H-OCC                   PIC 9(4) COMP.
022900           05  FILLER                     PIC X(4).
023000
023100      ***** NUMERIC-ONLY VIEW OF THE H-CODE SCAN SUBSCRIPTS, USED BY   *
023200      ***** THE ABEND SNAP LINE SO OPERATIONS SEE PLAIN DIGITS         *
023300       01  WS-WORK-SUB-NUM-R REDEFINES WS-WORK-SUBSCRIPTS.
023400           05  WS-SUB-NUM-VIEW            PIC 9(4).
023500           05  FILLER                     PIC X(4).
023600
023700       01  WS-VIOL-CODE-FIELDS.
023800           05  WS-H-CODE-BLD              PIC X(3).
023900           05  WS-H-DIGIT                 PIC 9(2).
024000           05  FILLER                     PIC X(5).
024100
024200       01  CAL-HARD-PARM.
024300           05  CAL-CAND-DAY               PIC 9(1).
024400           05  CAL-CAND-SLOT              PIC 9(1).
024500           05  CAL-CAND-SESS-ID           PIC X(8).
024600           05  CAL-CAND-ROOM-ID           PIC X(8).
024700           05  CAL-CAND-ROOM-LOC          PIC X(1).
024800               88  CAL-CAND-ROOM-INTERNAL     VALUE "I".
024900           05  CAL-H-COUNT OCCURS 10 TIMES PIC 9(4) COMP.
025000           05  FILLER                     PIC X(9).
025100
025200      ***** OPERATOR SNAP DUMP OF THE LAST CANDIDATE PASSED TO CVCHARD *
025300       01  CAL-HARD-PARM-DUMP-R REDEFINES CAL-HARD-PARM
025400                                PIC X(48).
025500
025600           COPY WCTTWORK.
025700
025800           COPY ABENDREC.
025900
026000       PROCEDURE DIVISION.
026100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026200           PERFORM 100-MAINLINE     THRU 100-EXIT.
026300           PERFORM 999-CLEANUP      THRU 999-EXIT.
026400           MOVE ZERO TO RETURN-CODE.
026500           GOBACK.
026600
026700       000-HOUSEKEEPING.
026800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
027000           MOVE 0 TO WCTT-CHAIR-CNT.
027100           MOVE 0 TO WCTT-TEACHER-CNT.
027200           MOVE 0 TO WCTT-IROOM-CNT.
027300           MOVE 0 TO WCTT-EROOM-CNT.
027400           MOVE 0 TO WCTT-COURSE-CNT.
027500           MOVE 0 TO WCTT-SESSION-CNT.
027600           MOVE 0 TO WCTT-CURRICULUM-CNT.
027700           MOVE 0 TO WCTT-CC-CNT.
027800           MOVE 0 TO WCTT-ASSIGN-CNT.
027900           MOVE 0 TO WCTT-VIOL-CNT.
028000           MOVE 0 TO WT-HARD-VIOLATN-COUNT.
028100           MOVE 0 TO WT-SOFT-PENALTY-TOTAL.
028200
028300           READ SEMCFG-IN INTO WCTT-SEMESTER-CFG
028400               AT END
028500                   MOVE "EMPTY SEMESTER CONFIG FILE" TO ABEND-REASON
028600                   GO TO 1000-ABEND-RTN
028700           END-READ.
028800
028900           PERFORM 902-READ-CHAIRM-RTN THRU 902-EXIT.
029000           PERFORM 903-READ-TEACHM-RTN THRU 903-EXIT.
029100           PERFORM 904-READ-TCHPER-RTN THRU 904-EXIT.
029200           PERFORM 905-READ-IROOMM-RTN THRU 905-EXIT.
029300           PERFORM 906-READ-EROOMM-RTN THRU 906-EXIT.
029400           PERFORM 907-READ-COURSM-RTN THRU 907-EXIT.
029500           PERFORM 908-READ-SESSNM-RTN THRU 908-EXIT.
029600           PERFORM 909-READ-CURRIC-RTN THRU 909-EXIT.
029700           PERFORM 910-READ-CURCRS-RTN THRU 910-EXIT.
029800           PERFORM 911-READ-TTASGN-RTN THRU 911-EXIT.
029900           IF NO-MORE-COURSM
030000               MOVE "EMPTY COURSE MASTER FILE" TO ABEND-REASON
030100               GO TO 1000-ABEND-RTN.
030200       000-EXIT.
030300           EXIT.
030400
030500       100-MAINLINE.
030600           MOVE "100-MAINLINE" TO PARA-NAME.
030700           PERFORM 110-CHAIRM-LOOP-RTN THRU 110-EXIT
030800               UNTIL NO-MORE-CHAIRM.
030900           PERFORM 120-TEACHM-LOOP-RTN THRU 120-EXIT
031000               UNTIL NO-MORE-TEACHM.
031100           PERFORM 125-TCHPER-LOOP-RTN THRU 125-EXIT
031200               UNTIL NO-MORE-TCHPER.
031300           PERFORM 130-IROOMM-LOOP-RTN THRU 130-EXIT
031400               UNTIL NO-MORE-IROOMM.
031500           PERFORM 140-EROOMM-LOOP-RTN THRU 140-EXIT
031600               UNTIL NO-MORE-EROOMM.
031700           PERFORM 150-COURSM-LOOP-RTN THRU 150-EXIT
031800               UNTIL NO-MORE-COURSM.
031900           PERFORM 160-SESSNM-LOOP-RTN THRU 160-EXIT
032000               UNTIL NO-MORE-SESSNM.
032100           PERFORM 170-CURRIC-LOOP-RTN THRU 170-EXIT
032200               UNTIL NO-MORE-CURRIC.
032300           PERFORM 180-CURCRS-LOOP-RTN THRU 180-EXIT
032400               UNTIL NO-MORE-CURCRS.
032500           PERFORM 250-COUNT-PRACTICALS-RTN THRU 250-EXIT.
032600           PERFORM 300-BUILD-TIMETABLE-RTN THRU 300-EXIT
032700               UNTIL NO-MORE-TTASGN.
032800           PERFORM 400-SOFT-PENALTY-RTN THRU 400-EXIT.
032900           PERFORM 500-PRINT-REPORT-RTN THRU 500-EXIT.
033000           PERFORM 600-WRITE-HEADER-RTN THRU 600-EXIT.
033100       100-EXIT.
033200           EXIT.
033300
033400       110-CHAIRM-LOOP-RTN.
033500           ADD 1 TO WCTT-CHAIR-CNT.
033600           MOVE CHAIR-ID       TO WT-CHAIR-ID (WCTT-CHAIR-CNT).
033700           MOVE CHAIR-NAME     TO WT-CHAIR-NAME (WCTT-CHAIR-CNT).
033800           MOVE CHAIR-ABBREV   TO WT-CHAIR-ABBREV (WCTT-CHAIR-CNT).
033900           PERFORM 902-READ-CHAIRM-RTN THRU 902-EXIT.
034000       110-EXIT.
034100           EXIT.
034200
034300      ***** THE PERIOD GRID ITSELF IS STAMPED OPEN (SPACES) HERE - THE *
034400      ***** 125-TCHPER-LOOP-RTN BELOW OVERLAYS THE FLAGGED PERIODS     *
034500       120-TEACHM-LOOP-RTN.
034600           ADD 1 TO WCTT-TEACHER-CNT.
034700           MOVE TEACH-ID       TO WT-TEACH-ID (WCTT-TEACHER-CNT).
034800           MOVE TEACH-NAME     TO WT-TEACH-NAME (WCTT-TEACHER-CNT).
034900           MOVE TEACH-CHAIR-ID TO WT-TEACH-CHAIR-ID (WCTT-TEACHER-CNT).
035000           MOVE SPACES TO WT-TEACH-PERIOD-DAY (WCTT-TEACHER-CNT).
035100           PERFORM 903-READ-TEACHM-RTN THRU 903-EXIT.
035200       120-EXIT.
035300           EXIT.
035400
035600      ***** BY ID AND STAMP THE SINGLE DAY/SLOT CELL WITH TP-KIND      *
035700       125-TCHPER-LOOP-RTN.
035800           SET TEACH-IX TO 1.
035900           SEARCH WCTT-TEACHER-ENT
036000               AT END
036100                   MOVE "TCHPER RECORD - TEACHER NOT ON FILE"
036200                       TO ABEND-REASON
036300                   MOVE TP-TEACH-ID TO ACTUAL-VAL IN ABEND-REC
036400                   GO TO 1000-ABEND-RTN
036500               WHEN WT-TEACH-ID (TEACH-IX) = TP-TEACH-ID
036600                   MOVE TP-KIND TO
036700                       WT-TEACH-PERIOD-SLOT (TEACH-IX, TP-DAY,
036800                                             TP-TIME-SLOT)
036900           END-SEARCH.
037000           PERFORM 904-READ-TCHPER-RTN THRU 904-EXIT.
037100       125-EXIT.
037200           EXIT.
037300
037400       130-IROOMM-LOOP-RTN.
037500           ADD 1 TO WCTT-IROOM-CNT.
037600           MOVE IROOM-ID         TO WT-IROOM-ID (WCTT-IROOM-CNT).
037700           MOVE IROOM-NAME       TO WT-IROOM-NAME (WCTT-IROOM-CNT).
037800           MOVE IROOM-CAPACITY   TO WT-IROOM-CAPACITY (WCTT-IROOM-CNT).
037900           MOVE IROOM-PROJECTORS TO
038000                            WT-IROOM-PROJECTORS (WCTT-IROOM-CNT).
038100           MOVE IROOM-PC-POOL    TO WT-IROOM-PC-POOL (WCTT-IROOM-CNT).
038200           MOVE IROOM-TEACHER-PC TO
038300                            WT-IROOM-TEACHER-PC (WCTT-IROOM-CNT).
038400           MOVE IROOM-DOC-CAM    TO WT-IROOM-DOC-CAM (WCTT-IROOM-CNT).
038500           PERFORM 905-READ-IROOMM-RTN THRU 905-EXIT.
038600       130-EXIT.
038700           EXIT.
038800
038900       140-EROOMM-LOOP-RTN.
039000           ADD 1 TO WCTT-EROOM-CNT.
039100           MOVE EROOM-ID   TO WT-EROOM-ID (WCTT-EROOM-CNT).
039200           MOVE EROOM-NAME TO WT-EROOM-NAME (WCTT-EROOM-CNT).
039300           PERFORM 906-READ-EROOMM-RTN THRU 906-EXIT.
039400       140-EXIT.
039500           EXIT.
039600
039700       150-COURSM-LOOP-RTN.
039800           ADD 1 TO WCTT-COURSE-CNT.
039900           MOVE CRS-ID          TO WT-CRS-ID (WCTT-COURSE-CNT).
040000           MOVE CRS-NAME        TO WT-CRS-NAME (WCTT-COURSE-CNT).
040100           MOVE CRS-ABBREV      TO WT-CRS-ABBREV (WCTT-COURSE-CNT).
040200           MOVE CRS-CHAIR-ID    TO WT-CRS-CHAIR-ID (WCTT-COURSE-CNT).
040300           MOVE CRS-LEVEL       TO WT-CRS-LEVEL (WCTT-COURSE-CNT).
040400           MOVE CRS-MIN-NUM-DAYS TO
040500                            WT-CRS-MIN-NUM-DAYS (WCTT-COURSE-CNT).
040600           MOVE 0 TO WT-CRS-NUM-PRACTICALS (WCTT-COURSE-CNT).
040700           PERFORM 907-READ-COURSM-RTN THRU 907-EXIT.
040800       150-EXIT.
040900           EXIT.
041000
041100       160-SESSNM-LOOP-RTN.
041200           ADD 1 TO WCTT-SESSION-CNT.
041300           MOVE SESS-ID         TO WT-SESS-ID (WCTT-SESSION-CNT).
041400           MOVE SESS-NAME       TO WT-SESS-NAME (WCTT-SESSION-CNT).
041500           MOVE SESS-COURSE-ID  TO WT-SESS-COURSE-ID (WCTT-SESSION-CNT).
041600           MOVE SESS-KIND       TO WT-SESS-KIND (WCTT-SESSION-CNT).
041700           MOVE SESS-TEACH-ID   TO WT-SESS-TEACH-ID (WCTT-SESSION-CNT).
041800           MOVE SESS-DOUBLE     TO WT-SESS-DOUBLE (WCTT-SESSION-CNT).
041900           MOVE SESS-PREASSIGN-FLAG
042000                                TO WT-SESS-PREASSIGN-FLAG
042100                                   (WCTT-SESSION-CNT).
042200           MOVE SESS-PREASSIGN-DAY
042300                                TO WT-SESS-PREASSIGN-DAY
042400                                   (WCTT-SESSION-CNT).
042500           MOVE SESS-PREASSIGN-SLOT
042600                                TO WT-SESS-PREASSIGN-SLOT
042700                                   (WCTT-SESSION-CNT).
042800           MOVE SESS-LOCATION   TO WT-SESS-LOCATION (WCTT-SESSION-CNT).
042900           IF SESS-INTERNAL
043000               MOVE SESS-STUDENTS TO WT-SESS-STUDENTS (WCTT-SESSION-CNT)
043100               MOVE SESS-ROOM-PROJECTORS
043200                                  TO WT-SESS-ROOM-PROJECTORS
043300                                     (WCTT-SESSION-CNT)
043400               MOVE SESS-ROOM-PC-POOL
043500                                  TO WT-SESS-ROOM-PC-POOL
043600                                     (WCTT-SESSION-CNT)
043700               MOVE SESS-ROOM-TEACHER-PC
043800                                  TO WT-SESS-ROOM-TEACH-PC
043900                                     (WCTT-SESSION-CNT)
044000               MOVE SESS-ROOM-DOC-CAM
044100                                  TO WT-SESS-ROOM-DOC-CAM
044200                                     (WCTT-SESSION-CNT)
044300               MOVE SPACES TO WT-SESS-EXT-ROOM-ID (WCTT-SESSION-CNT)
044400           ELSE
044500               MOVE SESS-EXT-ROOM-ID
044600                                  TO WT-SESS-EXT-ROOM-ID
044700                                     (WCTT-SESSION-CNT)
044800               MOVE ZERO TO WT-SESS-STUDENTS (WCTT-SESSION-CNT)
044900               MOVE ZERO TO WT-SESS-ROOM-PROJECTORS (WCTT-SESSION-CNT)
045000               MOVE SPACE TO WT-SESS-ROOM-PC-POOL (WCTT-SESSION-CNT)
045100               MOVE SPACE TO WT-SESS-ROOM-TEACH-PC (WCTT-SESSION-CNT)
045200               MOVE SPACE TO WT-SESS-ROOM-DOC-CAM (WCTT-SESSION-CNT)
045300           END-IF.
045400           PERFORM 908-READ-SESSNM-RTN THRU 908-EXIT.
045500       160-EXIT.
045600           EXIT.
045700
045800       170-CURRIC-LOOP-RTN.
045900           ADD 1 TO WCTT-CURRICULUM-CNT.
046000           MOVE CUR-ID   TO WT-CUR-ID (WCTT-CURRICULUM-CNT).
046100           MOVE CUR-NAME TO WT-CUR-NAME (WCTT-CURRICULUM-CNT).
046200           PERFORM 909-READ-CURRIC-RTN THRU 909-EXIT.
046300       170-EXIT.
046400           EXIT.
046500
046600       180-CURCRS-LOOP-RTN.
046700           ADD 1 TO WCTT-CC-CNT.
046800           MOVE CC-CUR-ID    TO WT-CC-CUR-ID (WCTT-CC-CNT).
046900           MOVE CC-COURSE-ID TO WT-CC-COURSE-ID (WCTT-CC-CNT).
047000           PERFORM 910-READ-CURCRS-RTN THRU 910-EXIT.
047100       180-EXIT.
047200           EXIT.
047300
047400      ***** DERIVES WT-CRS-NUM-PRACTICALS FOR EVERY COURSE - CVCHARD'S *
047500      ***** H2/H4/H5 AND CVCSOFT'S S2 ALL KEY ON THIS COUNT - CFMATRIX *
047600      ***** DERIVES ITS OWN COPY SEPARATELY SINCE IT RUNS AS ITS OWN   *
047700      ***** JOB STEP AND CANNOT BORROW THIS ONE                        *
047800       250-COUNT-PRACTICALS-RTN.
047900           MOVE "250-COUNT-PRACTICALS-RTN" TO PARA-NAME.
048000           PERFORM 252-CRS-OUTER-RTN THRU 252-EXIT
048100               VARYING CRS-IX FROM 1 BY 1
048200               UNTIL CRS-IX > WCTT-COURSE-CNT.
048300       250-EXIT.
048400           EXIT.
048500
048600       252-CRS-OUTER-RTN.
048700           PERFORM 254-CRS-INNER-RTN THRU 254-EXIT
048800               VARYING SESS-IX FROM 1 BY 1
048900               UNTIL SESS-IX > WCTT-SESSION-CNT.
049000       252-EXIT.
049100           EXIT.
049200
049300       254-CRS-INNER-RTN.
049400           IF WT-SESS-COURSE-ID (SESS-IX) NOT = WT-CRS-ID (CRS-IX)
049500               GO TO 254-EXIT.
049600           IF NOT WT-SESS-PRACTICAL (SESS-IX)
049700               GO TO 254-EXIT.
049800           ADD 1 TO WT-CRS-NUM-PRACTICALS (CRS-IX).
049900       254-EXIT.
050000           EXIT.
050100
050200      ******************************************************************
050300      * BUILDS THE CANDIDATE TIMETABLE ONE TTASGN RECORD AT A TIME -   *
050400      * CVCHARD SEES THE TABLE AS IT STANDS BEFORE THE CURRENT RECORD  *
050500      * IS APPENDED, THEN THE RECORD IS APPENDED REGARDLESS OF WHAT    *
050600      * CVCHARD RETURNED (SEE THE 052390 CHANGE-LOG NOTE ABOVE)        *
050700      ******************************************************************
050800       300-BUILD-TIMETABLE-RTN.
050900           MOVE "300-BUILD-TIMETABLE-RTN" TO PARA-NAME.
051000           MOVE TA-DAY           TO CAL-CAND-DAY.
051100           MOVE TA-TIME-SLOT     TO CAL-CAND-SLOT.
051200           MOVE TA-SESS-ID       TO CAL-CAND-SESS-ID.
051300           MOVE TA-ROOM-ID       TO CAL-CAND-ROOM-ID.
051400           MOVE TA-ROOM-LOCATION TO CAL-CAND-ROOM-LOC.
051500           CALL "CVCHARD" USING WCTT-SEMESTER-CFG WCTT-TEACHER-TABLE
051600               WCTT-IROOM-TABLE WCTT-COURSE-TABLE WCTT-SESSION-TABLE
051700               WCTT-CURRICULUM-TABLE WCTT-CURR-COURSE-TABLE
051800               WCTT-ASSIGNMENT-TABLE CAL-HARD-PARM.
051900           PERFORM 320-LOG-HARD-RTN THRU 320-EXIT
052000               VARYING WS-H-IX FROM 1 BY 1
052100               UNTIL WS-H-IX > 10.
052200           ADD 1 TO WCTT-ASSIGN-CNT.
052300           MOVE TA-DAY           TO WT-TA-DAY (WCTT-ASSIGN-CNT).
052400           MOVE TA-TIME-SLOT     TO WT-TA-TIME-SLOT (WCTT-ASSIGN-CNT).
052500           MOVE TA-SESS-ID       TO WT-TA-SESS-ID (WCTT-ASSIGN-CNT).
052600           MOVE TA-ROOM-ID       TO WT-TA-ROOM-ID (WCTT-ASSIGN-CNT).
052700           MOVE TA-ROOM-LOCATION TO
052800                            WT-TA-ROOM-LOCATION (WCTT-ASSIGN-CNT).
052900           PERFORM 911-READ-TTASGN-RTN THRU 911-EXIT.
053000       300-EXIT.
053100           EXIT.
053200
053300      ***** ONE PASS PER H-CODE - CAL-H-COUNT(WS-H-IX) IS THE NUMBER   *
053400      ***** OF TIMES THAT CODE FIRED FOR THIS CANDIDATE ASSIGNMENT     *
053500       320-LOG-HARD-RTN.
053600           IF CAL-H-COUNT (WS-H-IX) = 0
053700               GO TO 320-EXIT.
053800           MOVE WS-H-IX TO WS-H-DIGIT.
053900           STRING "H" DELIMITED BY SIZE
054000                   WS-H-DIGIT DELIMITED BY SIZE
054100                   INTO WS-H-CODE-BLD.
054200           PERFORM 322-LOG-ONE-HARD-RTN THRU 322-EXIT
054300               VARYING WS-H-OCC FROM 1 BY 1
054400               UNTIL WS-H-OCC > CAL-H-COUNT (WS-H-IX).
054500       320-EXIT.
054600           EXIT.
054700
054800       322-LOG-ONE-HARD-RTN.
054900           IF WCTT-VIOL-CNT >= MAX-VIOLATNS
055000               GO TO 322-EXIT.
055100           ADD 1 TO WCTT-VIOL-CNT.
055200           ADD 1 TO WS-HARD-VIOL-LOGGED.
055300           MOVE TA-DAY           TO WT-VIOL-DAY (WCTT-VIOL-CNT).
055400           MOVE TA-TIME-SLOT     TO WT-VIOL-SLOT (WCTT-VIOL-CNT).
055500           MOVE TA-SESS-ID       TO WT-VIOL-SESS-ID (WCTT-VIOL-CNT).
055600           MOVE TA-ROOM-ID       TO WT-VIOL-ROOM-ID (WCTT-VIOL-CNT).
055700           MOVE WS-H-CODE-BLD    TO WT-VIOL-CODE (WCTT-VIOL-CNT).
055800           MOVE 0                TO WT-VIOL-WEIGHT (WCTT-VIOL-CNT).
055900           ADD 1 TO WT-HARD-VIOLATN-COUNT.
056000       322-EXIT.
056100           EXIT.
056200
056300      ***** ONE CALL FOR THE WHOLE COMPLETED TIMETABLE - CVCSOFT       *
056400      ***** APPENDS ITS OWN S1-S7 ENTRIES TO THE SAME VIOLATION TABLE  *
056500      ***** AND ACCUMULATES WT-SOFT-PENALTY-TOTAL DIRECTLY IN WCTT-    *
056600      ***** RUN-TOTALS - NOTHING COMES BACK ON A LOCAL PARM RECORD     *
056700       400-SOFT-PENALTY-RTN.
056800           MOVE "400-SOFT-PENALTY-RTN" TO PARA-NAME.
056900           CALL "CVCSOFT" USING WCTT-SEMESTER-CFG WCTT-TEACHER-TABLE
057000               WCTT-IROOM-TABLE WCTT-COURSE-TABLE WCTT-SESSION-TABLE
057100               WCTT-CURRICULUM-TABLE WCTT-CURR-COURSE-TABLE
057200               WCTT-ASSIGNMENT-TABLE WCTT-VIOLATION-TABLE
057300               WCTT-RUN-TOTALS.
057400       400-EXIT.
057500           EXIT.
057600
057700       500-PRINT-REPORT-RTN.
057800           MOVE "500-PRINT-REPORT-RTN" TO PARA-NAME.
057900           CALL "CVCPRINT" USING WCTT-SEMESTER-CFG WCTT-VIOLATION-TABLE
058000               WCTT-RUN-TOTALS.
058100       500-EXIT.
058200           EXIT.
058300
058400       600-WRITE-HEADER-RTN.
058500           MOVE "600-WRITE-HEADER-RTN" TO PARA-NAME.
058600           MOVE WT-SEM-NAME TO TT-NAME.
058700           MOVE WT-SOFT-PENALTY-TOTAL TO TT-PENALTY.
058800           WRITE TIMETABLE-HEADER-REC.
058900       600-EXIT.
059000           EXIT.
059100
059200       800-OPEN-FILES.
059300           OPEN INPUT  SEMCFG-IN
059400                       CHAIRM-IN
059500                       TEACHM-IN
059600                       TCHPER-IN
059700                       IROOMM-IN
059800                       EROOMM-IN
059900                       COURSM-IN
060000                       SESSNM-IN
060100                       CURRIC-IN
060200                       CURCRS-IN
060300                       TTASGN-IN.
060400           OPEN OUTPUT TTHDR-OUT
060500                       SYSOUT.
060600       800-EXIT.
060700           EXIT.
060800
060900       850-CLOSE-FILES.
061000           CLOSE SEMCFG-IN
061100                 CHAIRM-IN
061200                 TEACHM-IN
061300                 TCHPER-IN
061400                 IROOMM-IN
061500                 EROOMM-IN
061600                 COURSM-IN
061700                 SESSNM-IN
061800                 CURRIC-IN
061900                 CURCRS-IN
062000                 TTASGN-IN
062100                 TTHDR-OUT
062200                 SYSOUT.
062300       850-EXIT.
062400           EXIT.
062500
062600       902-READ-CHAIRM-RTN.
062700           READ CHAIRM-IN
062800               AT END MOVE "N" TO MORE-CHAIRM-SW
062900               GO TO 902-EXIT
063000           END-READ.
063100           ADD 1 TO CHAIRM-RECORDS-READ.
063200       902-EXIT.
063300           EXIT.
063400
063500       903-READ-TEACHM-RTN.
063600           READ TEACHM-IN
063700               AT END MOVE "N" TO MORE-TEACHM-SW
063800               GO TO 903-EXIT
063900           END-READ.
064000           ADD 1 TO TEACHM-RECORDS-READ.
064100       903-EXIT.
064200           EXIT.
064300
064400       904-READ-TCHPER-RTN.
064500           READ TCHPER-IN
064600               AT END MOVE "N" TO MORE-TCHPER-SW
064700               GO TO 904-EXIT
064800           END-READ.
064900           ADD 1 TO TCHPER-RECORDS-READ.
065000       904-EXIT.
065100           EXIT.
065200
065300       905-READ-IROOMM-RTN.
065400           READ IROOMM-IN
065500               AT END MOVE "N" TO MORE-IROOMM-SW
065600               GO TO 905-EXIT
065700           END-READ.
065800           ADD 1 TO IROOMM-RECORDS-READ.
065900       905-EXIT.
066000           EXIT.
066100
066200       906-READ-EROOMM-RTN.
066300           READ EROOMM-IN
066400               AT END MOVE "N" TO MORE-EROOMM-SW
066500               GO TO 906-EXIT
066600           END-READ.
066700           ADD 1 TO EROOMM-RECORDS-READ.
066800       906-EXIT.
066900           EXIT.
067000
067100       907-READ-COURSM-RTN.
067200           READ COURSM-IN
067300               AT END MOVE "N" TO MORE-COURSM-SW
067400               GO TO 907-EXIT
067500           END-READ.
067600           ADD 1 TO COURSM-RECORDS-READ.
067700       907-EXIT.
067800           EXIT.
067900
068000       908-READ-SESSNM-RTN.
068100           READ SESSNM-IN
068200               AT END MOVE "N" TO MORE-SESSNM-SW
068300               GO TO 908-EXIT
068400           END-READ.
068500           ADD 1 TO SESSNM-RECORDS-READ.
068600       908-EXIT.
068700           EXIT.
068800
068900       909-READ-CURRIC-RTN.
069000           READ CURRIC-IN
069100               AT END MOVE "N" TO MORE-CURRIC-SW
069200               GO TO 909-EXIT
069300           END-READ.
069400           ADD 1 TO CURRIC-RECORDS-READ.
069500       909-EXIT.
069600           EXIT.
069700
069800       910-READ-CURCRS-RTN.
069900           READ CURCRS-IN
070000               AT END MOVE "N" TO MORE-CURCRS-SW
070100               GO TO 910-EXIT
070200           END-READ.
070300           ADD 1 TO CURCRS-RECORDS-READ.
070400       910-EXIT.
070500           EXIT.
070600
070700       911-READ-TTASGN-RTN.
070800           READ TTASGN-IN
070900               AT END MOVE "N" TO MORE-TTASGN-SW
071000               GO TO 911-EXIT
071100           END-READ.
071200           ADD 1 TO TTASGN-RECORDS-READ.
071300       911-EXIT.
071400           EXIT.
071500
071600       999-CLEANUP.
071700           MOVE "999-CLEANUP" TO PARA-NAME.
071800           DISPLAY "CVCALC - TTASGN RECS READ    " TTASGN-RECORDS-READ.
071900           DISPLAY "CVCALC - HARD VIOLNS LOGGED  " WS-HARD-VIOL-LOGGED.
072000           DISPLAY "CVCALC - SOFT PENALTY TOTAL " WT-SOFT-PENALTY-TOTAL.
072100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072200       999-EXIT.
072300           EXIT.
072400
072500       1000-ABEND-RTN.
072600           MOVE "CVCALC"        TO ABEND-PGM-NAME.
072700           WRITE SYSOUT-REC FROM ABEND-REC.
072800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072900           DISPLAY "*** ABNORMAL END OF JOB-CVCALC ***" UPON CONSOLE.
073000           DIVIDE ZERO-VAL INTO ONE-VAL.
