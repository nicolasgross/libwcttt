000100      ******************************************************************
000200      * COPYBOOK       TTASGN                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(TTASGN)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE SCHEDULED-SESSION RECORD OF  *
000500      * THE CANDIDATE TIMETABLE BEING VALIDATED / PENALIZED            *
000600      ******************************************************************
000700       01  TIMETABLE-ASSIGNMENT-REC.
000800           05  TA-DAY                     PIC 9(1).
000900           05  TA-TIME-SLOT               PIC 9(1).
001000           05  TA-SESS-ID                 PIC X(8).
001100           05  TA-ROOM-ID                 PIC X(8).
001200           05  TA-ROOM-LOCATION           PIC X(1).
001300               88  TA-ROOM-INTERNAL   VALUE "I".
001400               88  TA-ROOM-EXTERNAL   VALUE "E".
001500           05  FILLER                     PIC X(13).
001600      ******************************************************************
001700      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 5             *
001800      ******************************************************************
