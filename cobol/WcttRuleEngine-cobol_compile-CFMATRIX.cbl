000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CFMATRIX.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/09/88.
000700       DATE-COMPILED. 02/09/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                    C H A N G E   L O G                        *
001100      ******************************************************************
001200      * 020988 JS   ORIGINAL PROGRAM - CONFLICT MATRIX PRECOMPUTE STEP *
001300      * 020988 JS   STEP TWO OF THE NIGHTLY RUN, AFTER VALEDIT AND     *
001400      *             BEFORE CVCALC - BUILDS THE THREE READ-ONLY MATRIX  *
001500      *             FILES THE RULE ENGINE CONSULTS ON EVERY CANDIDATE  *
001600      * 091089 JS   ADDED THE SINGLE-PRACTICAL SPECIAL CASE TO THE     *
001700      *             CURRICULUM CONFLICT TEST PER FACULTY SENATE RULING *
001800      * 040591 DPK  SESSION/ROOM MATRIX NOW CALLS RMFEAOK INSTEAD OF   *
001900      *             THE OLD IN-LINE FEATURE COMPARE - ONE PLACE TO FIX *
002000      * 062293 DPK  TEACHER/PERIOD MATRIX SIMPLIFIED TO A STRAIGHT     *
002100      *             PASS OF TEACHER-PERIOD - THE FILE ALREADY CARRIES  *
002200      *             ONLY THE FLAGGED PERIODS, NOTHING ELSE TO COMPUTE  *
002300      * 121598 SLC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK   *
002400      * 060501 TRJ  RE-INDENTED FOR THE NEW SHOP STANDARD              *
002500      * 031103 KMB  ADDED THE COUNT-PRACTICALS STEP HERE TOO - CFMATRIX*
002600      *             RUNS AS ITS OWN JOB STEP, CANNOT BORROW CVCALC'S   *
002700      *             COPY OF THE DERIVED FIELD                          *
002800      * 091407 AJP  RECORD COUNTS ADDED TO THE 999-CLEANUP DISPLAY     *
002900      * 052212 AJP  WIDENED WS-CAP-DEVIATION TO S9(4) - A LECTURE HALL *
003000      *             VS A ONE-SEAT TUTORIAL WAS OVERFLOWING S9(3)       *
003100      ******************************************************************
003200      * BUILDS THE THREE CONFLICT MATRICES CONSUMED BY THE RULE ENGINE *
003300      * (CVCHARD/CVCSOFT) AND BY THE HUMAN TIMETABLE EDITOR - NONE OF  *
003400      * THE THREE OUTPUT FILES ARE PART OF THE OFFICIAL MASTER FILE    *
003500      * SET, THEY ARE DERIVED-ONCE-PER-RUN SCRATCH FILES REBUILT EVERY *
003600      * NIGHT FROM THE COURSE/SESSION/CURRICULUM/TEACHER-PERIOD/       *
003700      * INTERNAL-ROOM MASTERS.                                        *
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS NEXT-PAGE.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT.
004900           SELECT COURSM-IN    ASSIGN TO UT-S-COURSM
005000                               ACCESS MODE IS SEQUENTIAL
005100                               FILE STATUS IS OFCODE.
005200           SELECT SESSNM-IN    ASSIGN TO UT-S-SESSNM
005300                               ACCESS MODE IS SEQUENTIAL
005400                               FILE STATUS IS OFCODE.
005500           SELECT CURRIC-IN    ASSIGN TO UT-S-CURRIC
005600                               ACCESS MODE IS SEQUENTIAL
005700                               FILE STATUS IS OFCODE.
005800           SELECT CURCRS-IN    ASSIGN TO UT-S-CURCRS
005900                               ACCESS MODE IS SEQUENTIAL
006000                               FILE STATUS IS OFCODE.
006100           SELECT IROOMM-IN    ASSIGN TO UT-S-IROOMM
006200                               ACCESS MODE IS SEQUENTIAL
006300                               FILE STATUS IS OFCODE.
006400           SELECT TCHPER-IN    ASSIGN TO UT-S-TCHPER
006500                               ACCESS MODE IS SEQUENTIAL
006600                               FILE STATUS IS OFCODE.
006700           SELECT SESSCONF     ASSIGN TO UT-S-SESSCONF
006800                               ACCESS MODE IS SEQUENTIAL
006900                               FILE STATUS IS OFCODE.
007000           SELECT ROOMCONF     ASSIGN TO UT-S-ROOMCONF
007100                               ACCESS MODE IS SEQUENTIAL
007200                               FILE STATUS IS OFCODE.
007300           SELECT TCHRCONF     ASSIGN TO UT-S-TCHRCONF
007400                               ACCESS MODE IS SEQUENTIAL
007500                               FILE STATUS IS OFCODE.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE F
008100           LABEL RECORDS STANDARD
008200           BLOCK CONTAINS 0 RECORDS.
008300       01  SYSOUT-REC                    PIC X(130).
008400
008500       FD  COURSM-IN
008600           RECORDING MODE F
008700           LABEL RECORDS STANDARD
008800           BLOCK CONTAINS 0 RECORDS.
008900           COPY COURSM.
009000
009100       FD  SESSNM-IN
009200           RECORDING MODE F
009300           LABEL RECORDS STANDARD
009400           BLOCK CONTAINS 0 RECORDS.
009500           COPY SESSNM.
009600
009700       FD  CURRIC-IN
009800           RECORDING MODE F
009900           LABEL RECORDS STANDARD
010000           BLOCK CONTAINS 0 RECORDS.
010100           COPY CURRIC.
010200
010300       FD  CURCRS-IN
010400           RECORDING MODE F
010500           LABEL RECORDS STANDARD
010600           BLOCK CONTAINS 0 RECORDS.
010700           COPY CURCRS.
010800
010900       FD  IROOMM-IN
011000           RECORDING MODE F
011100           LABEL RECORDS STANDARD
011200           BLOCK CONTAINS 0 RECORDS.
011300           COPY IROOMM.
011400
011500       FD  TCHPER-IN
011600           RECORDING MODE F
011700           LABEL RECORDS STANDARD
011800           BLOCK CONTAINS 0 RECORDS.
011900           COPY TCHPER.
012000
012100      ***** SESSION/SESSION CONFLICT MATRIX - ONE RECORD PER CONFLICT  *
012200      ***** FOUND, SC-CONFLICT-KIND TELLS THE CALLER WHICH TEST FIRED  *
012300       FD  SESSCONF
012400           RECORDING MODE F
012500           LABEL RECORDS STANDARD
012600           BLOCK CONTAINS 0 RECORDS.
012700       01  SESSCONF-REC.
012800           05  SC-SESS1-ID                PIC X(8).
012900           05  SC-SESS2-ID                PIC X(8).
013000           05  SC-CONFLICT-KIND           PIC X(1).
013100               88  SC-CURRICULUM      VALUE "C".
013200               88  SC-SAME-COURSE     VALUE "S".
013300               88  SC-SAME-TEACHER    VALUE "T".
013400           05  SC-CUR-ID                  PIC X(8).
013500           05  FILLER                     PIC X(15).
013600
013700      ***** SESSION/ROOM CONFLICT MATRIX - INTERNAL SESSIONS AGAINST   *
013800      ***** INTERNAL ROOMS ONLY, PER THE SPEC                          *
013900       FD  ROOMCONF
014000           RECORDING MODE F
014100           LABEL RECORDS STANDARD
014200           BLOCK CONTAINS 0 RECORDS.
014300       01  ROOMCONF-REC.
014400           05  RC-SESS-ID                 PIC X(8).
014500           05  RC-ROOM-ID                 PIC X(8).
014600           05  RC-CAP-DEVIATION           PIC S9(4).
014700           05  RC-FULFILS-FLAG            PIC X(1).
014800               88  RC-ROOM-FULFILS    VALUE "Y".
014900               88  RC-ROOM-SHORT      VALUE "N".
015000           05  FILLER                     PIC X(19).
015100
015200      ***** TEACHER/PERIOD CONFLICT MATRIX - A STRAIGHT RESTATEMENT OF *
015300      ***** TEACHER-PERIOD, KEPT AS ITS OWN FILE SO THE RULE ENGINE    *
015400      ***** NEVER HAS TO OPEN A MASTER FILE DIRECTLY                   *
015500       FD  TCHRCONF
015600           RECORDING MODE F
015700           LABEL RECORDS STANDARD
015800           BLOCK CONTAINS 0 RECORDS.
015900       01  TCHRCONF-REC.
016000           05  TC-TEACH-ID                PIC X(8).
016100           05  TC-DAY                     PIC 9(1).
016200           05  TC-TIME-SLOT               PIC 9(1).
016300           05  TC-KIND                    PIC X(1).
016400               88  TC-UNAVAILABLE     VALUE "U".
016500               88  TC-UNFAVOURABLE    VALUE "F".
016600           05  FILLER                     PIC X(9).
016700
016800       WORKING-STORAGE SECTION.
016900       01  WS-SWITCHES.
017000           05  OFCODE                     PIC X(2).
017100               88  OFCODE-OK          VALUE "00".
017200               88  OFCODE-EOF         VALUE "10".
017300           05  MORE-COURSM-SW             PIC X(1) VALUE "Y".
017400               88  NO-MORE-COURSM     VALUE "N".
017500           05  MORE-SESSNM-SW             PIC X(1) VALUE "Y".
017600               88  NO-MORE-SESSNM     VALUE "N".
017700           05  MORE-CURRIC-SW             PIC X(1) VALUE "Y".
017800               88  NO-MORE-CURRIC     VALUE "N".
017900           05  MORE-CURCRS-SW             PIC X(1) VALUE "Y".
018000               88  NO-MORE-CURCRS     VALUE "N".
018100           05  MORE-IROOMM-SW             PIC X(1) VALUE "Y".
018200               88  NO-MORE-IROOMM     VALUE "N".
018300           05  MORE-TCHPER-SW             PIC X(1) VALUE "Y".
018400               88  NO-MORE-TCHPER     VALUE "N".
018500      ***** PARA-NAME ITSELF COMES IN ON THE COPY ABENDREC BELOW - THE *
018600      ***** SHOP STANDARD ABEND RECORD ALREADY CARRIES IT              *
018700
018800       01  WS-COUNTERS.
018900           05  COURSM-RECORDS-READ        PIC 9(5) COMP.
019000           05  SESSNM-RECORDS-READ        PIC 9(5) COMP.
019100           05  CURRIC-RECORDS-READ        PIC 9(5) COMP.
019200           05  CURCRS-RECORDS-READ        PIC 9(5) COMP.
019300           05  IROOMM-RECORDS-READ        PIC 9(5) COMP.
019400           05  TCHPER-RECORDS-READ        PIC 9(5) COMP.
019500           05  SESSCONF-RECORDS-WRITTEN   PIC 9(7) COMP.
019600           05  ROOMCONF-RECORDS-WRITTEN   PIC 9(7) COMP.
019700           05  TCHRCONF-RECORDS-WRITTEN   PIC 9(7) COMP.
019800           05  FILLER                     PIC X(4).
019900
020000      ***** ALTERNATE BYTE VIEW OF THE COUNTER BLOCK FOR THE OPERATOR  *
020100      ***** SNAP DUMP AT ABEND TIME                                    *
020200           01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS
020300                                  PIC X(40).
020400
020500       01  WS-WORK-SUBSCRIPTS.
020600           05  WS-SESS-J                  PIC 9(4) COMP.
020700           05  WS-CC-J                    PIC 9(4) COMP.
020800           05  WS-CRS-SCAN-IX             PIC 9(4) COMP.
020900           05  FILLER                     PIC X(8).
021000
021100      ***** NUMERIC-ONLY VIEW OF THE SUBSCRIPT BLOCK, USED BY THE      *
021200      ***** ABEND SNAP LINE SO OPERATIONS SEE PLAIN DIGITS             *
021300           01  WS-WORK-SUB-NUM-R REDEFINES WS-WORK-SUBSCRIPTS.
021400               05  WS-SUB-NUM-VIEW        PIC 9(14).
021500
021600       01  WS-CONFLICT-FIELDS.
021700           05  WS-CANDIDATE-CUR-ID        PIC X(8).
021800           05  WS-SC-KIND                 PIC X(1).
021900           05  WS-SC-CUR-ID-OUT           PIC X(8).
022000           05  WS-CAP-DEVIATION           PIC S9(4).
022100           05  WS-LOOKUP-CRS-ID           PIC X(8).
022200           05  WS-CRS-I-SINGLE-PRAC       PIC X(1).
022300               88  CRS-I-IS-SINGLE-PRAC  VALUE "Y".
022400           05  WS-CRS-J-SINGLE-PRAC       PIC X(1).
022500               88  CRS-J-IS-SINGLE-PRAC  VALUE "Y".
022600           05  WS-LOOKUP-RESULT           PIC X(1).
022700           05  FILLER                     PIC X(10).
022800
022900      ***** COMBINED VIEW OF THE TWO SINGLE-PRACTICAL FLAGS TOGETHER - *
023000      ***** THE 040591 CHANGE DISPLAYS THEM SIDE BY SIDE ON A TRACE    *
023100      ***** LINE WHEN THE SHOP'S DEBUG UPSI SWITCH IS TURNED ON        *
023200           01  WS-CONFLICT-FLAG-PAIR-R REDEFINES WS-CONFLICT-FIELDS.
023300               05  FILLER                 PIC X(29).
023400               05  WS-FLAG-PAIR-VIEW      PIC X(2).
023500               05  FILLER                 PIC X(11).
023600
023700       01  CFM-RMFEAOK-PARM.
023800           05  RM-PROJECTORS              PIC 9(2).
023900           05  RM-PC-POOL                 PIC X(1).
024000           05  RM-TEACHER-PC              PIC X(1).
024100           05  RM-DOC-CAM                 PIC X(1).
024200           05  SS-PROJECTORS              PIC 9(2).
024300           05  SS-PC-POOL                 PIC X(1).
024400           05  SS-TEACHER-PC              PIC X(1).
024500           05  SS-DOC-CAM                 PIC X(1).
024600           05  RM-FULFILS-FLAG            PIC X(1).
024700               88  RM-FULFILS         VALUE "Y".
024800               88  RM-DOES-NOT-FULFIL VALUE "N".
024900           05  FILLER                     PIC X(10).
025000
025100           COPY WCTTWORK.
025200
025300           COPY ABENDREC.
025400
025500       PROCEDURE DIVISION.
025600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025700           PERFORM 100-MAINLINE     THRU 100-EXIT.
025800           PERFORM 999-CLEANUP      THRU 999-EXIT.
025900           GOBACK.
026000
026100       000-HOUSEKEEPING.
026200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
026400           MOVE 0 TO WCTT-COURSE-CNT.
026500           MOVE 0 TO WCTT-SESSION-CNT.
026600           MOVE 0 TO WCTT-CURRICULUM-CNT.
026700           MOVE 0 TO WCTT-CC-CNT.
026800           MOVE 0 TO WCTT-IROOM-CNT.
026900           PERFORM 901-READ-COURSM-RTN THRU 901-EXIT.
027000           IF NO-MORE-COURSM
027100               MOVE "EMPTY COURSE MASTER FILE" TO ABEND-REASON
027200               GO TO 1000-ABEND-RTN.
027300           PERFORM 902-READ-SESSNM-RTN THRU 902-EXIT.
027400           PERFORM 903-READ-CURRIC-RTN THRU 903-EXIT.
027500           PERFORM 904-READ-CURCRS-RTN THRU 904-EXIT.
027600           PERFORM 905-READ-IROOMM-RTN THRU 905-EXIT.
027700       000-EXIT.
027800           EXIT.
027900
028000       100-MAINLINE.
028100           MOVE "100-MAINLINE" TO PARA-NAME.
028200           PERFORM 110-COURSM-LOOP-RTN THRU 110-EXIT
028300               UNTIL NO-MORE-COURSM.
028400           PERFORM 120-SESSNM-LOOP-RTN THRU 120-EXIT
028500               UNTIL NO-MORE-SESSNM.
028600           PERFORM 130-CURRIC-LOOP-RTN THRU 130-EXIT
028700               UNTIL NO-MORE-CURRIC.
028800           PERFORM 140-CURCRS-LOOP-RTN THRU 140-EXIT
028900               UNTIL NO-MORE-CURCRS.
029000           PERFORM 150-IROOMM-LOOP-RTN THRU 150-EXIT
029100               UNTIL NO-MORE-IROOMM.
029200           PERFORM 250-COUNT-PRACTICALS-RTN THRU 250-EXIT.
029300           PERFORM 300-SESS-SESS-CONFLICTS THRU 300-EXIT.
029400           PERFORM 400-SESS-ROOM-CONFLICTS THRU 400-EXIT.
029500           PERFORM 500-TEACH-PERIOD-CONFLICTS THRU 500-EXIT.
029600       100-EXIT.
029700           EXIT.
029800
029900       110-COURSM-LOOP-RTN.
030000           ADD 1 TO WCTT-COURSE-CNT.
030100           MOVE CRS-ID          TO WT-CRS-ID (WCTT-COURSE-CNT).
030200           MOVE CRS-NAME        TO WT-CRS-NAME (WCTT-COURSE-CNT).
030300           MOVE CRS-ABBREV      TO WT-CRS-ABBREV (WCTT-COURSE-CNT).
030400           MOVE CRS-CHAIR-ID    TO WT-CRS-CHAIR-ID (WCTT-COURSE-CNT).
030500           MOVE CRS-LEVEL       TO WT-CRS-LEVEL (WCTT-COURSE-CNT).
030600           MOVE CRS-MIN-NUM-DAYS TO
030700                            WT-CRS-MIN-NUM-DAYS (WCTT-COURSE-CNT).
030800           MOVE 0 TO WT-CRS-NUM-PRACTICALS (WCTT-COURSE-CNT).
030900           PERFORM 901-READ-COURSM-RTN THRU 901-EXIT.
031000       110-EXIT.
031100           EXIT.
031200
031300       120-SESSNM-LOOP-RTN.
031400           ADD 1 TO WCTT-SESSION-CNT.
031500           MOVE SESS-ID         TO WT-SESS-ID (WCTT-SESSION-CNT).
031600           MOVE SESS-NAME       TO WT-SESS-NAME (WCTT-SESSION-CNT).
031700           MOVE SESS-COURSE-ID  TO WT-SESS-COURSE-ID (WCTT-SESSION-CNT).
031800           MOVE SESS-KIND       TO WT-SESS-KIND (WCTT-SESSION-CNT).
031900           MOVE SESS-TEACH-ID   TO WT-SESS-TEACH-ID (WCTT-SESSION-CNT).
032000           MOVE SESS-DOUBLE     TO WT-SESS-DOUBLE (WCTT-SESSION-CNT).
032100           MOVE SESS-PREASSIGN-FLAG
032200                                TO WT-SESS-PREASSIGN-FLAG
032300                                   (WCTT-SESSION-CNT).
032400           MOVE SESS-PREASSIGN-DAY
032500                                TO WT-SESS-PREASSIGN-DAY
032600                                   (WCTT-SESSION-CNT).
032700           MOVE SESS-PREASSIGN-SLOT
032800                                TO WT-SESS-PREASSIGN-SLOT
032900                                   (WCTT-SESSION-CNT).
033000           MOVE SESS-LOCATION   TO WT-SESS-LOCATION (WCTT-SESSION-CNT).
033100           IF SESS-INTERNAL
033200               MOVE SESS-STUDENTS TO WT-SESS-STUDENTS (WCTT-SESSION-CNT)
033300               MOVE SESS-ROOM-PROJECTORS
033400                                  TO WT-SESS-ROOM-PROJECTORS
033500                                     (WCTT-SESSION-CNT)
033600               MOVE SESS-ROOM-PC-POOL
033700                                  TO WT-SESS-ROOM-PC-POOL
033800                                     (WCTT-SESSION-CNT)
033900               MOVE SESS-ROOM-TEACHER-PC
034000                                  TO WT-SESS-ROOM-TEACH-PC
034100                                     (WCTT-SESSION-CNT)
034200               MOVE SESS-ROOM-DOC-CAM
034300                                  TO WT-SESS-ROOM-DOC-CAM
034400                                     (WCTT-SESSION-CNT)
034500               MOVE SPACES TO WT-SESS-EXT-ROOM-ID (WCTT-SESSION-CNT)
034600           ELSE
034700               MOVE SESS-EXT-ROOM-ID
034800                                  TO WT-SESS-EXT-ROOM-ID
034900                                     (WCTT-SESSION-CNT)
035000               MOVE ZERO TO WT-SESS-STUDENTS (WCTT-SESSION-CNT)
035100               MOVE ZERO TO WT-SESS-ROOM-PROJECTORS (WCTT-SESSION-CNT)
035200               MOVE SPACE TO WT-SESS-ROOM-PC-POOL (WCTT-SESSION-CNT)
035300               MOVE SPACE TO WT-SESS-ROOM-TEACH-PC (WCTT-SESSION-CNT)
035400               MOVE SPACE TO WT-SESS-ROOM-DOC-CAM (WCTT-SESSION-CNT)
035500           END-IF.
035600           PERFORM 902-READ-SESSNM-RTN THRU 902-EXIT.
035700       120-EXIT.
035800           EXIT.
035900
036000       130-CURRIC-LOOP-RTN.
036100           ADD 1 TO WCTT-CURRICULUM-CNT.
036200           MOVE CUR-ID   TO WT-CUR-ID (WCTT-CURRICULUM-CNT).
036300           MOVE CUR-NAME TO WT-CUR-NAME (WCTT-CURRICULUM-CNT).
036400           PERFORM 903-READ-CURRIC-RTN THRU 903-EXIT.
036500       130-EXIT.
036600           EXIT.
036700
036800       140-CURCRS-LOOP-RTN.
036900           ADD 1 TO WCTT-CC-CNT.
037000           MOVE CC-CUR-ID    TO WT-CC-CUR-ID (WCTT-CC-CNT).
037100           MOVE CC-COURSE-ID TO WT-CC-COURSE-ID (WCTT-CC-CNT).
037200           PERFORM 904-READ-CURCRS-RTN THRU 904-EXIT.
037300       140-EXIT.
037400           EXIT.
037500
037600       150-IROOMM-LOOP-RTN.
037700           ADD 1 TO WCTT-IROOM-CNT.
037800           MOVE IROOM-ID         TO WT-IROOM-ID (WCTT-IROOM-CNT).
037900           MOVE IROOM-NAME       TO WT-IROOM-NAME (WCTT-IROOM-CNT).
038000           MOVE IROOM-CAPACITY   TO WT-IROOM-CAPACITY (WCTT-IROOM-CNT).
038100           MOVE IROOM-PROJECTORS TO
038200                            WT-IROOM-PROJECTORS (WCTT-IROOM-CNT).
038300           MOVE IROOM-PC-POOL    TO WT-IROOM-PC-POOL (WCTT-IROOM-CNT).
038400           MOVE IROOM-TEACHER-PC TO
038500                            WT-IROOM-TEACHER-PC (WCTT-IROOM-CNT).
038600           MOVE IROOM-DOC-CAM    TO WT-IROOM-DOC-CAM (WCTT-IROOM-CNT).
038700           PERFORM 905-READ-IROOMM-RTN THRU 905-EXIT.
038800       150-EXIT.
038900           EXIT.
039000
039100      ***** DERIVES WT-CRS-NUM-PRACTICALS FOR EVERY COURSE - THE H2/H5 *
039200      ***** AND CURRICULUM-CONFLICT SINGLE-PRACTICAL RULES BOTH KEY ON *
039300      ***** WHETHER THIS COMES OUT TO EXACTLY 1                        *
039400       250-COUNT-PRACTICALS-RTN.
039500           PERFORM 252-CRS-OUTER-RTN THRU 252-EXIT
039600               VARYING CRS-IX FROM 1 BY 1
039700               UNTIL CRS-IX > WCTT-COURSE-CNT.
039800       250-EXIT.
039900           EXIT.
040000
040100       252-CRS-OUTER-RTN.
040200           PERFORM 254-CRS-INNER-RTN THRU 254-EXIT
040300               VARYING WS-SESS-J FROM 1 BY 1
040400               UNTIL WS-SESS-J > WCTT-SESSION-CNT.
040500       252-EXIT.
040600           EXIT.
040700
040800       254-CRS-INNER-RTN.
040900           IF WT-SESS-COURSE-ID (WS-SESS-J) NOT = WT-CRS-ID (CRS-IX)
041000               GO TO 254-EXIT.
041100           IF NOT WT-SESS-PRACTICAL (WS-SESS-J)
041200               GO TO 254-EXIT.
041300           ADD 1 TO WT-CRS-NUM-PRACTICALS (CRS-IX).
041400       254-EXIT.
041500           EXIT.
041600
041700      ******************************************************************
041800      * SESSION/SESSION CONFLICT MATRIX                                *
041900      ******************************************************************
042000       300-SESS-SESS-CONFLICTS.
042100           MOVE "300-SESS-SESS-CONFLICTS" TO PARA-NAME.
042200           PERFORM 310-OUTER-SESS-RTN THRU 310-EXIT
042300               VARYING SESS-IX FROM 1 BY 1
042400               UNTIL SESS-IX > WCTT-SESSION-CNT.
042500       300-EXIT.
042600           EXIT.
042700
042800       310-OUTER-SESS-RTN.
042900           PERFORM 320-INNER-SESS-RTN THRU 320-EXIT
043000               VARYING WS-SESS-J FROM 1 BY 1
043100               UNTIL WS-SESS-J > WCTT-SESSION-CNT.
043200       310-EXIT.
043300           EXIT.
043400
043500      ***** SELF-PAIRS ARE "NO CONFLICT" - NOTHING IS WRITTEN FOR THEM *
043600       320-INNER-SESS-RTN.
043700           IF WS-SESS-J = SESS-IX
043800               GO TO 320-EXIT.
043900           PERFORM 330-CHECK-CURRICULUM-RTN THRU 330-EXIT.
044000           PERFORM 340-CHECK-SAME-COURSE-RTN THRU 340-EXIT.
044100           PERFORM 350-CHECK-SAME-TEACHER-RTN THRU 350-EXIT.
044200       320-EXIT.
044300           EXIT.
044400
044500      ***** A CURRICULUM CONFLICT NEEDS EITHER SESSION TO BE A LECTURE *
044600      ***** OR EITHER COURSE TO BE A SINGLE-PRACTICAL COURSE - THEN    *
044700      ***** EVERY CURRICULUM CARRYING BOTH COURSES GETS ONE RECORD     *
044800       330-CHECK-CURRICULUM-RTN.
044900           MOVE WT-SESS-COURSE-ID (SESS-IX)  TO WS-LOOKUP-CRS-ID.
045000           PERFORM 360-LOOKUP-SINGLE-PRAC-RTN THRU 360-EXIT.
045100           MOVE WS-LOOKUP-RESULT TO WS-CRS-I-SINGLE-PRAC.
045200           MOVE WT-SESS-COURSE-ID (WS-SESS-J) TO WS-LOOKUP-CRS-ID.
045300           PERFORM 360-LOOKUP-SINGLE-PRAC-RTN THRU 360-EXIT.
045400           MOVE WS-LOOKUP-RESULT TO WS-CRS-J-SINGLE-PRAC.
045500           IF WT-SESS-LECTURE (SESS-IX)
045600               GO TO 332-CURRICULUM-SCAN-RTN.
045700           IF WT-SESS-LECTURE (WS-SESS-J)
045800               GO TO 332-CURRICULUM-SCAN-RTN.
045900           IF CRS-I-IS-SINGLE-PRAC
046000               GO TO 332-CURRICULUM-SCAN-RTN.
046100           IF CRS-J-IS-SINGLE-PRAC
046200               GO TO 332-CURRICULUM-SCAN-RTN.
046300           GO TO 330-EXIT.
046400       332-CURRICULUM-SCAN-RTN.
046500           PERFORM 334-CUR-OUTER-RTN THRU 334-EXIT
046600               VARYING CC-IX FROM 1 BY 1
046700               UNTIL CC-IX > WCTT-CC-CNT.
046800       330-EXIT.
046900           EXIT.
047000
047100       334-CUR-OUTER-RTN.
047200           IF WT-CC-COURSE-ID (CC-IX) NOT = WT-SESS-COURSE-ID (SESS-IX)
047300               GO TO 334-EXIT.
047400           MOVE WT-CC-CUR-ID (CC-IX) TO WS-CANDIDATE-CUR-ID.
047500           PERFORM 336-CUR-INNER-RTN THRU 336-EXIT
047600               VARYING WS-CC-J FROM 1 BY 1
047700               UNTIL WS-CC-J > WCTT-CC-CNT.
047800       334-EXIT.
047900           EXIT.
048000
048100       336-CUR-INNER-RTN.
048200           IF WT-CC-CUR-ID (WS-CC-J) NOT = WS-CANDIDATE-CUR-ID
048300               GO TO 336-EXIT.
048400           IF WT-CC-COURSE-ID (WS-CC-J) NOT =
048500                            WT-SESS-COURSE-ID (WS-SESS-J)
048600               GO TO 336-EXIT.
048700           MOVE "C" TO WS-SC-KIND.
048800           MOVE WS-CANDIDATE-CUR-ID TO WS-SC-CUR-ID-OUT.
048900           PERFORM 700-WRITE-SESSCONF-RTN THRU 700-EXIT.
049000       336-EXIT.
049100           EXIT.
049200
049300      ***** SAME-COURSE CONFLICT - ONLY WHEN AT LEAST ONE IS A LECTURE *
049400       340-CHECK-SAME-COURSE-RTN.
049500           IF WT-SESS-COURSE-ID (SESS-IX) NOT = WT-SESS-COURSE-ID
049600                                                 (WS-SESS-J)
049700               GO TO 340-EXIT.
049800           IF WT-SESS-LECTURE (SESS-IX)
049900               GO TO 342-WRITE-SAME-COURSE.
050000           IF NOT WT-SESS-LECTURE (WS-SESS-J)
050100               GO TO 340-EXIT.
050200       342-WRITE-SAME-COURSE.
050300           MOVE "S" TO WS-SC-KIND.
050400           MOVE SPACES TO WS-SC-CUR-ID-OUT.
050500           PERFORM 700-WRITE-SESSCONF-RTN THRU 700-EXIT.
050600       340-EXIT.
050700           EXIT.
050800
050900      ***** SHARED-TEACHER CONFLICT - NO LECTURE/PRACTICAL RESTRICTION *
051000       350-CHECK-SAME-TEACHER-RTN.
051100           IF WT-SESS-TEACH-ID (SESS-IX) NOT = WT-SESS-TEACH-ID
051200                                               (WS-SESS-J)
051300               GO TO 350-EXIT.
051400           MOVE "T" TO WS-SC-KIND.
051500           MOVE SPACES TO WS-SC-CUR-ID-OUT.
051600           PERFORM 700-WRITE-SESSCONF-RTN THRU 700-EXIT.
051700       350-EXIT.
051800           EXIT.
051900
052000       360-LOOKUP-SINGLE-PRAC-RTN.
052100           MOVE "N" TO WS-LOOKUP-RESULT.
052200           PERFORM 362-SCAN-CRS-RTN THRU 362-EXIT
052300               VARYING WS-CRS-SCAN-IX FROM 1 BY 1
052400               UNTIL WS-CRS-SCAN-IX > WCTT-COURSE-CNT.
052500       360-EXIT.
052600           EXIT.
052700
052800       362-SCAN-CRS-RTN.
052900           IF WT-CRS-ID (WS-CRS-SCAN-IX) NOT = WS-LOOKUP-CRS-ID
053000               GO TO 362-EXIT.
053100           IF WT-CRS-NUM-PRACTICALS (WS-CRS-SCAN-IX) = 1
053200               MOVE "Y" TO WS-LOOKUP-RESULT.
053300       362-EXIT.
053400           EXIT.
053500
053600       700-WRITE-SESSCONF-RTN.
053700           MOVE WT-SESS-ID (SESS-IX)   TO SC-SESS1-ID.
053800           MOVE WT-SESS-ID (WS-SESS-J) TO SC-SESS2-ID.
053900           MOVE WS-SC-KIND             TO SC-CONFLICT-KIND.
054000           MOVE WS-SC-CUR-ID-OUT       TO SC-CUR-ID.
054100           WRITE SESSCONF-REC.
054200           ADD 1 TO SESSCONF-RECORDS-WRITTEN.
054300       700-EXIT.
054400           EXIT.
054500
054600      ******************************************************************
054700      * SESSION/ROOM CONFLICT MATRIX - INTERNAL SESSIONS ONLY          *
054800      ******************************************************************
054900       400-SESS-ROOM-CONFLICTS.
055000           MOVE "400-SESS-ROOM-CONFLICTS" TO PARA-NAME.
055100           PERFORM 410-ROOM-OUTER-RTN THRU 410-EXIT
055200               VARYING IROOM-IX FROM 1 BY 1
055300               UNTIL IROOM-IX > WCTT-IROOM-CNT.
055400       400-EXIT.
055500           EXIT.
055600
055700       410-ROOM-OUTER-RTN.
055800           PERFORM 420-SESS-INNER-RTN THRU 420-EXIT
055900               VARYING WS-SESS-J FROM 1 BY 1
056000               UNTIL WS-SESS-J > WCTT-SESSION-CNT.
056100       410-EXIT.
056200           EXIT.
056300
056400       420-SESS-INNER-RTN.
056500           IF NOT WT-SESS-INTERNAL (WS-SESS-J)
056600               GO TO 420-EXIT.
056700           COMPUTE WS-CAP-DEVIATION =
056800               WT-IROOM-CAPACITY (IROOM-IX) -
056900               WT-SESS-STUDENTS (WS-SESS-J).
057000           MOVE WT-IROOM-PROJECTORS (IROOM-IX)  TO RM-PROJECTORS.
057100           MOVE WT-IROOM-PC-POOL (IROOM-IX)     TO RM-PC-POOL.
057200           MOVE WT-IROOM-TEACHER-PC (IROOM-IX)  TO RM-TEACHER-PC.
057300           MOVE WT-IROOM-DOC-CAM (IROOM-IX)     TO RM-DOC-CAM.
057400           MOVE WT-SESS-ROOM-PROJECTORS (WS-SESS-J) TO SS-PROJECTORS.
057500           MOVE WT-SESS-ROOM-PC-POOL (WS-SESS-J)    TO SS-PC-POOL.
057600           MOVE WT-SESS-ROOM-TEACH-PC (WS-SESS-J)   TO SS-TEACHER-PC.
057700           MOVE WT-SESS-ROOM-DOC-CAM (WS-SESS-J)    TO SS-DOC-CAM.
057800           CALL "RMFEAOK" USING CFM-RMFEAOK-PARM.
057900           PERFORM 720-WRITE-ROOMCONF-RTN THRU 720-EXIT.
058000       420-EXIT.
058100           EXIT.
058200
058300       720-WRITE-ROOMCONF-RTN.
058400           MOVE WT-SESS-ID (WS-SESS-J) TO RC-SESS-ID.
058500           MOVE WT-IROOM-ID (IROOM-IX) TO RC-ROOM-ID.
058600           MOVE WS-CAP-DEVIATION       TO RC-CAP-DEVIATION.
058700           MOVE RM-FULFILS-FLAG        TO RC-FULFILS-FLAG.
058800           WRITE ROOMCONF-REC.
058900           ADD 1 TO ROOMCONF-RECORDS-WRITTEN.
059000       720-EXIT.
059100           EXIT.
059200
059300      ******************************************************************
059400      * TEACHER/PERIOD CONFLICT MATRIX - STRAIGHT PASS OF TEACHER-     *
059500      * PERIOD, WHICH ALREADY CARRIES ONLY THE FLAGGED PERIODS         *
059600      ******************************************************************
059700       500-TEACH-PERIOD-CONFLICTS.
059800           MOVE "500-TEACH-PERIOD-CONFLICTS" TO PARA-NAME.
059900           PERFORM 906-READ-TCHPER-RTN THRU 906-EXIT.
060000           PERFORM 520-TCHPER-LOOP-RTN THRU 520-EXIT
060100               UNTIL NO-MORE-TCHPER.
060200       500-EXIT.
060300           EXIT.
060400
060500       520-TCHPER-LOOP-RTN.
060600           MOVE TP-TEACH-ID    TO TC-TEACH-ID.
060700           MOVE TP-DAY         TO TC-DAY.
060800           MOVE TP-TIME-SLOT   TO TC-TIME-SLOT.
060900           MOVE TP-KIND        TO TC-KIND.
061000           WRITE TCHRCONF-REC.
061100           ADD 1 TO TCHRCONF-RECORDS-WRITTEN.
061200           PERFORM 906-READ-TCHPER-RTN THRU 906-EXIT.
061300       520-EXIT.
061400           EXIT.
061500
061600       800-OPEN-FILES.
061700           OPEN INPUT  COURSM-IN
061800                       SESSNM-IN
061900                       CURRIC-IN
062000                       CURCRS-IN
062100                       IROOMM-IN
062200                       TCHPER-IN.
062300           OPEN OUTPUT SESSCONF
062400                       ROOMCONF
062500                       TCHRCONF
062600                       SYSOUT.
062700       800-EXIT.
062800           EXIT.
062900
063000       850-CLOSE-FILES.
063100           CLOSE COURSM-IN
063200                 SESSNM-IN
063300                 CURRIC-IN
063400                 CURCRS-IN
063500                 IROOMM-IN
063600                 TCHPER-IN
063700                 SESSCONF
063800                 ROOMCONF
063900                 TCHRCONF
064000                 SYSOUT.
064100       850-EXIT.
064200           EXIT.
064300
064400       901-READ-COURSM-RTN.
064500           READ COURSM-IN
064600               AT END MOVE "N" TO MORE-COURSM-SW
064700               GO TO 901-EXIT
064800           END-READ.
064900           ADD 1 TO COURSM-RECORDS-READ.
065000       901-EXIT.
065100           EXIT.
065200
065300       902-READ-SESSNM-RTN.
065400           READ SESSNM-IN
065500               AT END MOVE "N" TO MORE-SESSNM-SW
065600               GO TO 902-EXIT
065700           END-READ.
065800           ADD 1 TO SESSNM-RECORDS-READ.
065900       902-EXIT.
066000           EXIT.
066100
066200       903-READ-CURRIC-RTN.
066300           READ CURRIC-IN
066400               AT END MOVE "N" TO MORE-CURRIC-SW
066500               GO TO 903-EXIT
066600           END-READ.
066700           ADD 1 TO CURRIC-RECORDS-READ.
066800       903-EXIT.
066900           EXIT.
067000
067100       904-READ-CURCRS-RTN.
067200           READ CURCRS-IN
067300               AT END MOVE "N" TO MORE-CURCRS-SW
067400               GO TO 904-EXIT
067500           END-READ.
067600           ADD 1 TO CURCRS-RECORDS-READ.
067700       904-EXIT.
067800           EXIT.
067900
068000       905-READ-IROOMM-RTN.
068100           READ IROOMM-IN
068200               AT END MOVE "N" TO MORE-IROOMM-SW
068300               GO TO 905-EXIT
068400           END-READ.
068500           ADD 1 TO IROOMM-RECORDS-READ.
068600       905-EXIT.
068700           EXIT.
068800
068900       906-READ-TCHPER-RTN.
069000           READ TCHPER-IN
069100               AT END MOVE "N" TO MORE-TCHPER-SW
069200               GO TO 906-EXIT
069300           END-READ.
069400           ADD 1 TO TCHPER-RECORDS-READ.
069500       906-EXIT.
069600           EXIT.
069700
069800       999-CLEANUP.
069900           MOVE "999-CLEANUP" TO PARA-NAME.
070000           DISPLAY "CFMATRIX - COURSE RECS READ  " COURSM-RECORDS-READ.
070100           DISPLAY "CFMATRIX - SESSION RECS READ " SESSNM-RECORDS-READ.
070200           DISPLAY "CFMATRIX - CURRIC RECS READ  " CURRIC-RECORDS-READ.
070300           DISPLAY "CFMATRIX - CURR/CRS RECS READ" CURCRS-RECORDS-READ.
070400           DISPLAY "CFMATRIX - IROOM RECS READ   " IROOMM-RECORDS-READ.
070500           DISPLAY "CFMATRIX - TCHPER RECS READ  " TCHPER-RECORDS-READ.
070600           DISPLAY "CFMATRIX - SESSCONF OUT " SESSCONF-RECORDS-WRITTEN.
070700           DISPLAY "CFMATRIX - ROOMCONF OUT " ROOMCONF-RECORDS-WRITTEN.
070800           DISPLAY "CFMATRIX - TCHRCONF OUT " TCHRCONF-RECORDS-WRITTEN.
070900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071000       999-EXIT.
071100           EXIT.
071200
071300       1000-ABEND-RTN.
071400           MOVE "CFMATRIX"      TO ABEND-PGM-NAME.
071500           WRITE SYSOUT-REC FROM ABEND-REC.
071600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071700           DISPLAY "*** ABNORMAL END OF JOB-CFMATRIX ***" UPON CONSOLE.
071800           DIVIDE ZERO-VAL INTO ONE-VAL.
