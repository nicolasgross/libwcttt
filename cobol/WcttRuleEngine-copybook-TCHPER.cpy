000100      ******************************************************************
000200      * COPYBOOK       TCHPER                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(TCHPER)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE TEACHER-UNAVAILABLE/         *
000500      * UNFAVOURABLE-PERIOD RECORD                                     *
000600      ******************************************************************
000700       01  TEACHER-PERIOD-REC.
000800           05  TP-TEACH-ID                PIC X(8).
000900           05  TP-DAY                     PIC 9(1).
001000           05  TP-TIME-SLOT               PIC 9(1).
001100           05  TP-KIND                    PIC X(1).
001200               88  TP-UNAVAILABLE     VALUE "U".
001300               88  TP-UNFAVOURABLE    VALUE "F".
001400               88  TP-VALID-KIND      VALUES ARE "U", "F".
001500           05  FILLER                     PIC X(9).
001600      ******************************************************************
001700      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 4             *
001800      ******************************************************************
