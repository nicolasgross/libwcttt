000100      ******************************************************************
000200      * COPYBOOK       CURCRS                                          *
000300      * LIBRARY        WCTT0001.TEST.COPYLIB(CURCRS)                   *
000400      * ...IS THE MEMBER THAT CARRIES ONE CURRICULUM/COURSE PAIR       *
000500      ******************************************************************
000600       01  CURRICULUM-COURSE-REC.
000700           05  CC-CUR-ID                  PIC X(8).
000800           05  CC-COURSE-ID               PIC X(8).
000900           05  FILLER                     PIC X(24).
001000      ******************************************************************
001100      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 2             *
001200      ******************************************************************
